000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CatBldRp.
000300 AUTHOR.         R GISLASON.
000400 INSTALLATION.   MEDIA SYSTEMS GROUP - NIGHT BATCH SECTION.
000500 DATE-WRITTEN.   11 09 1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL CATALOG DATA ONLY.
000800*
000900* PURPOSE: rebuilds the media catalog from the raw movie and
001000*          series text extracts supplied by the acquisitions
001100*          desk.  Every line of both extracts is parsed and
001200*          validated field by field, duplicate records are
001300*          collapsed, and the distinct, normalized catalog is
001400*          re-written as a single flat extract for tonight's
001500*          load and for tomorrow's CatQryRp query job.
001600*          A bad line anywhere in either extract stops the
001700*          whole run cold -- we do not load half a catalog.
001800*
001900* CHANGE LOG.
002000*---------------------------------------------------------------
002100* DATE     PGMR  TICKET    DESCRIPTION OF CHANGE
002200*---------------------------------------------------------------
002300* 110989   RG    CAT-001   Original write-up of the nightly
002400*                          catalog rebuild job.
002500* 031590   RG    CAT-014   Added the comment-line skip ('//') so
002600*                          the acquisitions desk can annotate the
002700*                          extracts without us choking on it.
002800* 082290   RG    CAT-022   Series end-year now prints blank
002900*                          instead of zero when the show has not
003000*                          ended -- matches what CatQryRp expects
003100*                          to re-read.
003200* 041591   LCH   CAT-031   Category match is now case-insensitive
003300*                          on input; display spelling unchanged.
003400* 092391   LCH   CAT-033   Duplicate detection widened to compare
003500*                          the whole category list, not just the
003600*                          count (two prints with the same count
003700*                          but different categories were being
003800*                          collapsed).
003900* 070692   RG    CAT-041   Season numbers must now run 1,2,3... in
004000*                          strict order; out-of-order seasons are
004100*                          rejected rather than silently kept.
004200* 021793   LCH   CAT-047   Rating accepts a comma as the decimal
004300*                          point (data entry keys European
004400*                          keyboards) -- normalized to a period
004500*                          before we print it back out.
004600* 061594   RG    CAT-052   Widened ws-line and the category/season
004700*                          scan buffers after a long mini-series
004800*                          title overran the old buffer.
004900* 112095   LCH   CAT-058   Added run totals to the closing display
005000*                          (lines read, distinct records written,
005100*                          duplicates dropped) for the op-shift
005200*                          log.
005300* 030499   RG    CAT-066   YEAR 2000 REVIEW: release/end years are
005400*                          carried as PIC 9(04) throughout, dates
005500*                          are never windowed or 2-digit, no
005600*                          change required.  Signed off Y2K OK.
005700* 082501   LCH   CAT-071   Trimmed trailing-content check now also
005800*                          fires on a movie line carrying a
005900*                          leftover season-shaped field.
005950* 030603   RG    CAT-076   A category list past ten tokens now
005960*                          aborts the run instead of writing past
005970*                          the end of the category-code table.
006000*---------------------------------------------------------------
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   GNUCOBOL-HOST.
006500 OBJECT-COMPUTER.   GNUCOBOL-HOST.
006600 SPECIAL-NAMES.
006700     SYMBOLIC CHARACTERS asterisk IS 43.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT OPTIONAL movie-extract-file
007400            ASSIGN TO ws-name-movie-extract
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS fs-movie-extract.
007700
007800     SELECT OPTIONAL serie-extract-file
007900            ASSIGN TO ws-name-serie-extract
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS fs-serie-extract.
008200
008300     SELECT catalog-extract-file
008400            ASSIGN TO ws-name-catalog-extract
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS fs-catalog-extract.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  movie-extract-file.
009100 01  movie-extract-rec.
009200     05  movie-extract-text               PIC X(249).
009300     05  FILLER                           PIC X(01).
009400
009500 FD  serie-extract-file.
009600 01  serie-extract-rec.
009700     05  serie-extract-text               PIC X(249).
009800     05  FILLER                           PIC X(01).
009900
010000 FD  catalog-extract-file.
010100 01  catalog-extract-rec.
010200     05  catalog-extract-text             PIC X(249).
010300     05  FILLER                           PIC X(01).
010400
010500 WORKING-STORAGE SECTION.
010600*---------------------------------------------------------------
010700*    FILE STATUS / FILE NAME AREAS
010800*---------------------------------------------------------------
010900 77  fs-movie-extract                     PIC X(02) VALUE '00'.
011000 77  fs-serie-extract                     PIC X(02) VALUE '00'.
011100 77  fs-catalog-extract                   PIC X(02) VALUE '00'.
011200 77  ws-name-movie-extract                PIC X(40) VALUE SPACES.
011300 77  ws-name-serie-extract                PIC X(40) VALUE SPACES.
011400 77  ws-name-catalog-extract              PIC X(40) VALUE SPACES.
011500
011600*---------------------------------------------------------------
011700*    RUN COUNTERS -- ALL BINARY, NONE OF THESE ARE PRINTED
011800*    EDITED SO THEY STAY COMP THROUGH THE WHOLE RUN.
011900*---------------------------------------------------------------
012000 77  ws-movie-lines-read                  PIC 9(06) COMP
012100                                           VALUE ZERO.
012200 77  ws-serie-lines-read                  PIC 9(06) COMP
012300                                           VALUE ZERO.
012400 77  ws-comment-lines-skipped             PIC 9(06) COMP
012500                                           VALUE ZERO.
012600 77  ws-duplicate-count                   PIC 9(06) COMP
012700                                           VALUE ZERO.
012800 77  ws-catalog-lines-written             PIC 9(06) COMP
012900                                           VALUE ZERO.
013000 77  ws-movie-count                       PIC 9(04) COMP
013100                                           VALUE ZERO.
013200 77  ws-serie-count                       PIC 9(04) COMP
013300                                           VALUE ZERO.
013400
013500 78  cte-01                                         VALUE 1.
013700 78  cte-10                                         VALUE 10.
013800 78  cte-23                                         VALUE 23.
013900 78  cte-30                                         VALUE 30.
014000 78  cte-max-movies                                 VALUE 500.
014100 78  cte-max-series                                 VALUE 500.
014200
014300*---------------------------------------------------------------
014400*    CATEGORY CODE TABLE -- 23 FIXED DISPLAY SPELLINGS, LOADED
014500*    AS FILLER/VALUE THEN WALKED THROUGH THE REDEFINES BELOW.
014600*    ORDER MATCHES THE ACQUISITIONS DESK'S CATEGORY LIST.
014700*---------------------------------------------------------------
014800 01  ws-category-names.
014900     05  FILLER                           PIC X(12)
015000                                           VALUE 'Action'.
015100     05  FILLER                           PIC X(12)
015200                                           VALUE 'Adventure'.
015300     05  FILLER                           PIC X(12)
015400                                           VALUE 'Biography'.
015500     05  FILLER                           PIC X(12)
015600                                           VALUE 'Comedy'.
015700     05  FILLER                           PIC X(12)
015800                                           VALUE 'Crime'.
015900     05  FILLER                           PIC X(12)
016000                                           VALUE 'Drama'.
016100     05  FILLER                           PIC X(12)
016200                                           VALUE 'Family'.
016300     05  FILLER                           PIC X(12)
016400                                           VALUE 'Fantasy'.
016500     05  FILLER                           PIC X(12)
016600                                           VALUE 'History'.
016700     05  FILLER                           PIC X(12)
016800                                           VALUE 'Horror'.
016900     05  FILLER                           PIC X(12)
017000                                           VALUE 'Mystery'.
017100     05  FILLER                           PIC X(12)
017200                                           VALUE 'Romance'.
017300     05  FILLER                           PIC X(12)
017400                                           VALUE 'Sci-fi'.
017500     05  FILLER                           PIC X(12)
017600                                           VALUE 'Sport'.
017700     05  FILLER                           PIC X(12)
017800                                           VALUE 'Thriller'.
017900     05  FILLER                           PIC X(12)
018000                                           VALUE 'War'.
018100     05  FILLER                           PIC X(12)
018200                                           VALUE 'Western'.
018300     05  FILLER                           PIC X(12)
018400                                           VALUE 'Film-Noir'.
018500     05  FILLER                           PIC X(12)
018600                                           VALUE 'Music'.
018700     05  FILLER                           PIC X(12)
018800                                           VALUE 'Musical'.
018900     05  FILLER                           PIC X(12)
019000                                           VALUE 'Animation'.
019100     05  FILLER                           PIC X(12)
019200                                           VALUE 'Documentary'.
019300     05  FILLER                           PIC X(12)
019400                                           VALUE 'Talk-show'.
019500 01  ws-category-names-r REDEFINES ws-category-names.
019600     05  ws-category-name  OCCURS cte-23 TIMES
019700                           INDEXED BY idx-category
019800                                           PIC X(12).
019900
020000 01  ws-category-names-upper.
020100     05  ws-category-name-upper OCCURS cte-23 TIMES
020200                           INDEXED BY idx-category
020300                                           PIC X(12)
020400                                           VALUE SPACES.
020500     05  FILLER                           PIC X(01)
020600                                           VALUE SPACE.
020700
020800*---------------------------------------------------------------
020900*    CATALOG TABLES -- DEDUPLICATED MOVIE AND SERIES RECORDS.
021000*    THE CATEGORY AND SEASON BLOCKS EACH CARRY A FLAT REDEFINES
021100*    SO A DUPLICATE CHECK COMPARES THE WHOLE LIST IN ONE MOVE
021200*    INSTEAD OF WALKING EVERY OCCURRENCE.
021300*---------------------------------------------------------------
021400 01  ws-movie-catalog-table.
021500     05  ws-movie-entry OCCURS cte-max-movies TIMES
021600                         INDEXED BY idx-movie idx-movie-scan.
021700         10  ws-movie-title               PIC X(60)
021800                                           VALUE SPACES.
021900         10  ws-movie-release-year         PIC 9(04)
022000                                           VALUE ZERO.
022100         10  ws-movie-category-count       PIC 9(02)
022200                                           VALUE ZERO.
022300         10  ws-movie-category-code OCCURS cte-10 TIMES
022400                                           PIC X(12)
022500                                           VALUE SPACES.
022600         10  ws-movie-rating               PIC S9(02)V9(01)
022700                                           VALUE ZERO.
022800         10  FILLER                       PIC X(05)
022900                                           VALUE SPACES.
023000     05  FILLER                           PIC X(01)
023100                                           VALUE SPACE.
023200 01  ws-movie-catalog-table-r REDEFINES ws-movie-catalog-table.
023300     05  ws-movie-entry-flat OCCURS cte-max-movies TIMES.
023400         10  FILLER                       PIC X(66).
023500         10  ws-movie-category-block       PIC X(120).
023600         10  FILLER                       PIC X(08).
023700
023800 01  ws-serie-catalog-table.
023900     05  ws-serie-entry OCCURS cte-max-series TIMES
024000                         INDEXED BY idx-serie idx-serie-scan.
024100         10  ws-serie-title                PIC X(60)
024200                                           VALUE SPACES.
024300         10  ws-serie-release-year         PIC 9(04)
024400                                           VALUE ZERO.
024500         10  ws-serie-is-ended             PIC X(01)
024600                                           VALUE 'N'.
024700             88  sw-serie-has-ended        VALUE 'Y'.
024800         10  ws-serie-end-year             PIC 9(04)               CAT-066
024900                                           VALUE ZERO.
025000         10  ws-serie-category-count       PIC 9(02)
025100                                           VALUE ZERO.
025200         10  ws-serie-category-code OCCURS cte-10 TIMES
025300                                           PIC X(12)
025400                                           VALUE SPACES.
025500         10  ws-serie-rating               PIC S9(02)V9(01)
025600                                           VALUE ZERO.
025700         10  ws-serie-season-count         PIC 9(02)
025800                                           VALUE ZERO.
025900         10  ws-serie-season-length OCCURS cte-30 TIMES
026000                                           PIC 9(03)
026100                                           VALUE ZERO.
026200         10  FILLER                       PIC X(05)
026300                                           VALUE SPACES.
026400     05  FILLER                           PIC X(01)
026500                                           VALUE SPACE.
026600 01  ws-serie-catalog-table-r REDEFINES ws-serie-catalog-table.
026700     05  ws-serie-entry-flat OCCURS cte-max-series TIMES.
026800         10  FILLER                       PIC X(71).
026900         10  ws-serie-category-block       PIC X(120).
027000         10  FILLER                       PIC X(05).
027100         10  ws-serie-season-block         PIC X(90).
027200         10  FILLER                       PIC X(05).
027300
027400*---------------------------------------------------------------
027500*    STAGING AREA FOR THE RECORD CURRENTLY BEING PARSED.  KIND
027600*    IS UNKNOWN UNTIL THE AUTO-DETECTION RULES PIN IT DOWN.
027700*---------------------------------------------------------------
027800 01  ws-current-record.
027900     05  ws-current-kind                  PIC X(01)
028000                                           VALUE 'U'.
028100         88  sw-kind-unknown                    VALUE 'U'.
028200         88  sw-kind-movie                      VALUE 'M'.
028300         88  sw-kind-serie                      VALUE 'S'.
028400     05  ws-current-title                  PIC X(60)
028500                                           VALUE SPACES.
028600     05  ws-current-release-year           PIC 9(04)
028700                                           VALUE ZERO.
028800     05  ws-current-is-ended               PIC X(01)
028900                                           VALUE 'N'.
029000     05  ws-current-end-year                PIC 9(04)
029100                                           VALUE ZERO.
029200     05  ws-current-category-count          PIC 9(02)
029300                                           VALUE ZERO.
029400     05  ws-current-category-code OCCURS cte-10 TIMES
029500                                           PIC X(12)
029600                                           VALUE SPACES.
029700     05  ws-current-rating                  PIC S9(02)V9(01)
029800                                           VALUE ZERO.
029900     05  ws-current-season-count            PIC 9(02)
030000                                           VALUE ZERO.
030100     05  ws-current-season-length OCCURS cte-30 TIMES
030200                                           PIC 9(03)
030300                                           VALUE ZERO.
030400     05  FILLER                            PIC X(05)
030500                                           VALUE SPACES.
030600 01  ws-current-record-r REDEFINES ws-current-record.
030700     05  FILLER                            PIC X(72).
030800     05  ws-current-category-block          PIC X(120).
030900     05  FILLER                            PIC X(05).
031000     05  ws-current-season-block            PIC X(90).
031100     05  FILLER                            PIC X(05).
031200
031300*---------------------------------------------------------------
031400*    LINE SCANNING WORK AREA -- ONE LINE OF EITHER EXTRACT,
031500*    WALKED LEFT TO RIGHT WITH ws-ptr.
031600*---------------------------------------------------------------
031700 01  ws-scan-work.
031800     05  ws-line                           PIC X(250)              CAT-052
031900                                           VALUE SPACES.
032000     05  ws-line-prefix-view REDEFINES ws-line.
032100         10  ws-line-first-two             PIC X(02).
032200         10  FILLER                        PIC X(248).
032300     05  ws-ptr                            PIC 9(04) COMP
032400                                           VALUE 1.
032500     05  ws-delim1                         PIC X(01)
032600                                           VALUE SPACE.
032700     05  ws-title-raw                      PIC X(80)
032800                                           VALUE SPACES.
032900     05  ws-year-raw                       PIC X(10)
033000                                           VALUE SPACES.
033100     05  ws-end-year-raw                   PIC X(10)
033200                                           VALUE SPACES.
033300     05  ws-category-text                  PIC X(140)
033400                                           VALUE SPACES.
033500     05  ws-rating-raw                     PIC X(10)
033600                                           VALUE SPACES.
033700     05  ws-rating-int-text                PIC X(06)
033800                                           VALUE SPACES.
033900     05  ws-rating-dec-text                PIC X(06)
034000                                           VALUE SPACES.
034100     05  ws-rating-int-num                 PIC 9(03)
034200                                           VALUE ZERO.
034300     05  ws-rating-dec-num                 PIC 9(01)
034400                                           VALUE ZERO.
034500     05  ws-rating-negative                PIC X(01)
034600                                           VALUE 'N'.
034700     05  ws-season-text                    PIC X(180)
034800                                           VALUE SPACES.
034900     05  FILLER                            PIC X(05)
035000                                           VALUE SPACES.
035100
035200*---------------------------------------------------------------
035300*    COMMA-TOKEN SPLITTING WORK (CATEGORIES AND SEASONS SHARE
035400*    THE SAME SCRATCH ARRAYS, ONE FIELD AT A TIME).
035500*---------------------------------------------------------------
035600 01  ws-split-work.
035700     05  ws-split-work-text                PIC X(180)
035800                                           VALUE SPACES.
035900     05  ws-split-tokens-group.
036000         10  ws-split-token OCCURS cte-30 TIMES
036100                           INDEXED BY idx-split
036200                                           PIC X(30)
036300                                           VALUE SPACES.
036400     05  ws-split-token-count              PIC 9(02) COMP
036500                                           VALUE ZERO.
036600     05  ws-tok-ptr                        PIC 9(04) COMP
036700                                           VALUE 1.
036800     05  ws-token-num-text                 PIC X(06)
036900                                           VALUE SPACES.
037000     05  ws-token-len-text                 PIC X(06)
037100                                           VALUE SPACES.
037200     05  ws-token-delim                    PIC X(01)
037300                                           VALUE SPACE.
037400     05  ws-expected-season-num            PIC 9(02) COMP
037500                                           VALUE ZERO.
037600     05  ws-token-season-num               PIC 9(02)
037700                                           VALUE ZERO.
037800     05  ws-token-season-len               PIC 9(03)
037900                                           VALUE ZERO.
038000     05  FILLER                            PIC X(05)
038100                                           VALUE SPACES.
038200
038300*---------------------------------------------------------------
038400*    GENERIC TRIM WORK -- USED FOR EVERY FIELD LIFTED OFF A
038500*    SCANNED LINE BEFORE IT IS VALIDATED.
038600*---------------------------------------------------------------
038700 01  ws-trim-work.
038800     05  ws-trim-source                    PIC X(140)
038900                                           VALUE SPACES.
039000     05  ws-trim-result                    PIC X(140)
039100                                           VALUE SPACES.
039200     05  ws-trim-first                     PIC 9(04) COMP
039300                                           VALUE ZERO.
039400     05  ws-trim-last                      PIC 9(04) COMP
039500                                           VALUE ZERO.
039600     05  ws-trim-len                       PIC 9(04) COMP
039700                                           VALUE ZERO.
039800     05  ws-trim-scan-idx                  PIC 9(04) COMP
039900                                           VALUE ZERO.
040000     05  FILLER                            PIC X(05)
040100                                           VALUE SPACES.
040200
040300*---------------------------------------------------------------
040400*    OUTPUT LINE BUILD AREA.
040500*---------------------------------------------------------------
040600 01  ws-out-work.
040700     05  ws-out-line                       PIC X(250)
040800                                           VALUE SPACES.
040900     05  ws-out-ptr                        PIC 9(04) COMP
041000                                           VALUE 1.
041100     05  ws-out-year-edit                  PIC 9(04)
041200                                           VALUE ZERO.
041300     05  ws-out-rating-edit                PIC -(3)9.9
041400                                           VALUE ZERO.
041500     05  ws-out-season-edit                PIC Z(02)9
041600                                           VALUE ZERO.
041700     05  ws-out-num-len                    PIC 9(02) COMP
041800                                           VALUE ZERO.
041900     05  FILLER                            PIC X(05)
042000                                           VALUE SPACES.
042100
042200*---------------------------------------------------------------
042300*    FATAL-ERROR WORK -- ONE BAD FIELD ABORTS THE WHOLE RUN.
042400*---------------------------------------------------------------
042500 01  ws-abort-work.
042600     05  ws-abort-message                  PIC X(60)
042700                                           VALUE SPACES.
042800     05  FILLER                            PIC X(05)
042900                                           VALUE SPACES.
043000
043100 PROCEDURE DIVISION.                                               CAT-001
043200 MAIN-PARAGRAPH.
043300*    HAND CONTROL DOWN TO THE START PROGRAM LOGIC.
043400*    (SEE PARAGRAPH 100-BEGIN-START-PROGRAM BELOW.)
043500*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
043600     PERFORM 100-begin-start-program
043700        THRU 100-end-start-program
043800
043900*    HAND CONTROL DOWN TO THE LOAD MOVIE FILE LOGIC.
044000*    (SEE PARAGRAPH 200-BEGIN-LOAD-MOVIE-FILE BELOW.)
044100*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
044200     PERFORM 200-begin-load-movie-file
044300        THRU 200-end-load-movie-file
044400
044500*    HAND CONTROL DOWN TO THE LOAD SERIE FILE LOGIC.
044600*    (SEE PARAGRAPH 300-BEGIN-LOAD-SERIE-FILE BELOW.)
044700*    WORTH RE-READING IF NEW TO THIS JOB.
044800     PERFORM 300-begin-load-serie-file
044900        THRU 300-end-load-serie-file
045000
045100*    HAND CONTROL DOWN TO THE WRITE CATALOG EXTRACT LOGIC.
045200*    (SEE PARAGRAPH 400-BEGIN-WRITE-CATALOG-EXTRACT BELOW.)
045300*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
045400     PERFORM 400-begin-write-catalog-extract
045500        THRU 400-end-write-catalog-extract
045600
045700*    HAND CONTROL DOWN TO THE FINISH PROGRAM LOGIC.
045800*    (SEE PARAGRAPH 900-BEGIN-FINISH-PROGRAM BELOW.)
045900*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
046000     PERFORM 900-begin-finish-program
046100        THRU 900-end-finish-program
046200
046300*    END OF RUN.
046400*    NOTHING FANCY -- STRAIGHT-LINE CODE.
046500     STOP RUN.
046600
046700*---------------------------------------------------------------
046800*    100 SERIES - OPEN UP, LOAD THE CATEGORY UPPER-CASE TABLE.
046900*---------------------------------------------------------------
047000 100-begin-start-program.
047100*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
047200*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
047300     DISPLAY "CATBLDRP - MEDIA CATALOG REBUILD."
047400*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
047500*    NO SPECIAL HANDLING NEEDED HERE.
047600     DISPLAY "Enter the movie extract file name  : "
047700        WITH NO ADVANCING
047800*    PULL NAME MOVIE EXTRACT IN FROM THE OPERATOR.
047900*    NO SPECIAL HANDLING NEEDED HERE.
048000     ACCEPT ws-name-movie-extract
048100
048200*    SHOW THE OPERATOR WHERE THE RUN STANDS.
048300*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
048400     DISPLAY "Enter the series extract file name : "
048500        WITH NO ADVANCING
048600*    PULL NAME SERIE EXTRACT IN FROM THE OPERATOR.
048700*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
048800     ACCEPT ws-name-serie-extract
048900
049000*    SHOW THE OPERATOR WHERE THE RUN STANDS.
049100*    PLAIN AND STRAIGHTFORWARD.
049200     DISPLAY "Enter the catalog extract file name: "
049300        WITH NO ADVANCING
049400*    PULL NAME CATALOG EXTRACT IN FROM THE OPERATOR.
049500*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
049600     ACCEPT ws-name-catalog-extract
049700
049800*    HAND CONTROL DOWN TO THE LOAD CATEGORY UPPER LOGIC.
049900*    (SEE PARAGRAPH 110-BEGIN-LOAD-CATEGORY-UPPER BELOW.)
050000*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
050100     PERFORM 110-begin-load-category-upper
050200        THRU 110-end-load-category-upper
050300
050400*    OPEN THE FILE(S) NEEDED FOR THIS PASS.
050500*    KEEP THIS STEP SIMPLE.
050600     OPEN OUTPUT catalog-extract-file.
050700 100-end-start-program.
050800*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
050900*    PLAIN AND STRAIGHTFORWARD.
051000     EXIT.
051100
051200 110-begin-load-category-upper.
051300*    POINT CATEGORY AT THE NEXT TABLE SLOT.
051400*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
051500     SET idx-category TO cte-01
051600*    HAND CONTROL DOWN TO THE UPPER ONE CATEGORY LOGIC.
051700*    (SEE PARAGRAPH 111-BEGIN-UPPER-ONE-CATEGORY BELOW.)
051800*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
051900     PERFORM 111-begin-upper-one-category THRU 111-end-upper-one-category
052000         cte-23 TIMES.
052100 110-end-load-category-upper.
052200*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
052300*    NO SPECIAL HANDLING NEEDED HERE.
052400     EXIT.
052500
052600 111-begin-upper-one-category.                                     CAT-031
052700*    COPY CATEGORY NAME INTO CATEGORY.
052800*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
052900     MOVE ws-category-name (idx-category)
053000       TO ws-category-name-upper (idx-category)
053100*    FOLD CASE ON CATEGORY NAME UPPER SO COMPARES ARE CASE-BLIND.
053200*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
053300     INSPECT ws-category-name-upper (idx-category)
053400             CONVERTING
053500             "abcdefghijklmnopqrstuvwxyz"
053600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
053700*    POINT CATEGORY AT THE NEXT TABLE SLOT.
053800*    NO SPECIAL HANDLING NEEDED HERE.
053900     SET idx-category UP BY cte-01.
054000 111-end-upper-one-category.
054100*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
054200*    NOTHING FANCY -- STRAIGHT-LINE CODE.
054300     EXIT.
054400
054500*---------------------------------------------------------------
054600*    200 SERIES - MOVIE EXTRACT READ LOOP.
054700*---------------------------------------------------------------
054800 200-begin-load-movie-file.
054900*    OPEN THE FILE(S) NEEDED FOR THIS PASS.
055000*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
055100     OPEN INPUT movie-extract-file
055200*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
055300*    (TURNS ON MOVIE EXTRACT.)
055400*    WORTH RE-READING IF NEW TO THIS JOB.
055500     IF fs-movie-extract NOT = '00' AND fs-movie-extract NOT='05'
055600*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
055700*    PLAIN AND STRAIGHTFORWARD.
055800        DISPLAY "Movie extract could not be opened, status ["
055900                 fs-movie-extract "]."
056000*    END OF RUN.
056100*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
056200        STOP RUN
056300     END-IF
056400
056500*    HAND CONTROL DOWN TO THE READ MOVIE LINE LOGIC.
056600*    (SEE PARAGRAPH 210-BEGIN-READ-MOVIE-LINE BELOW.)
056700*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
056800     PERFORM 210-begin-read-movie-line
056900        THRU 210-end-read-movie-line
057000       UNTIL fs-movie-extract = '10'
057100
057200*    CLOSE UP NOW THAT THIS PASS IS DONE.
057300*    NO SPECIAL HANDLING NEEDED HERE.
057400     CLOSE movie-extract-file.
057500 200-end-load-movie-file.
057600*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
057700*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
057800     EXIT.
057900
058000 210-begin-read-movie-line.
058100*    PULL THE NEXT RECORD OFF THE INPUT FILE.
058200*    KEEP THIS STEP SIMPLE.
058300     READ movie-extract-file INTO ws-line
058400         AT END
058500*    COPY THE VALUE ABOVE INTO MOVIE EXTRACT.
058600*    NO SPECIAL HANDLING NEEDED HERE.
058700             MOVE '10' TO fs-movie-extract
058800         NOT AT END
058900*    BUMP MOVIE LINES READ FOR THIS PASS.
059000*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
059100             ADD cte-01 TO ws-movie-lines-read
059200*    HAND CONTROL DOWN TO THE PARSE AND INSERT LINE LOGIC.
059300*    (SEE PARAGRAPH 500-BEGIN-PARSE-AND-INSERT-LINE BELOW.)
059400*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
059500             PERFORM 500-begin-parse-and-insert-line
059600                THRU 500-end-parse-and-insert-line
059700     END-READ.
059800 210-end-read-movie-line.
059900*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
060000*    KEEP THIS STEP SIMPLE.
060100     EXIT.
060200
060300*---------------------------------------------------------------
060400*    300 SERIES - SERIES EXTRACT READ LOOP.  SAME SHARED PARSER
060500*    AS THE MOVIE LOOP ABOVE -- THE LINE SHAPE, NOT THE FILE IT
060600*    CAME FROM, DECIDES MOVIE VS. SERIES.
060700*---------------------------------------------------------------
060800 300-begin-load-serie-file.
060900*    OPEN THE FILE(S) NEEDED FOR THIS PASS.
061000*    KEEP THIS STEP SIMPLE.
061100     OPEN INPUT serie-extract-file
061200*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
061300*    (TURNS ON SERIE EXTRACT.)
061400*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
061500     IF fs-serie-extract NOT = '00' AND fs-serie-extract NOT='05'
061600*    ECHO A LINE TO THE OPERATOR CONSOLE.
061700*    PLAIN AND STRAIGHTFORWARD.
061800        DISPLAY "Series extract could not be opened, status ["
061900                 fs-serie-extract "]."
062000*    END OF RUN.
062100*    PLAIN AND STRAIGHTFORWARD.
062200        STOP RUN
062300     END-IF
062400
062500*    HAND CONTROL DOWN TO THE READ SERIE LINE LOGIC.
062600*    (SEE PARAGRAPH 310-BEGIN-READ-SERIE-LINE BELOW.)
062700*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
062800     PERFORM 310-begin-read-serie-line
062900        THRU 310-end-read-serie-line
063000       UNTIL fs-serie-extract = '10'
063100
063200*    CLOSE UP NOW THAT THIS PASS IS DONE.
063300*    NOTHING FANCY -- STRAIGHT-LINE CODE.
063400     CLOSE serie-extract-file.
063500 300-end-load-serie-file.
063600*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
063700*    NO SPECIAL HANDLING NEEDED HERE.
063800     EXIT.
063900
064000 310-begin-read-serie-line.
064100*    PULL THE NEXT RECORD OFF THE INPUT FILE.
064200*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
064300     READ serie-extract-file INTO ws-line
064400         AT END
064500*    CARRY THE VALUE ABOVE OVER TO SERIE EXTRACT.
064600*    PLAIN AND STRAIGHTFORWARD.
064700             MOVE '10' TO fs-serie-extract
064800         NOT AT END
064900*    TICK SERIE LINES READ UP BY ONE.
065000*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
065100             ADD cte-01 TO ws-serie-lines-read
065200*    HAND CONTROL DOWN TO THE PARSE AND INSERT LINE LOGIC.
065300*    (SEE PARAGRAPH 500-BEGIN-PARSE-AND-INSERT-LINE BELOW.)
065400*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
065500             PERFORM 500-begin-parse-and-insert-line
065600                THRU 500-end-parse-and-insert-line
065700     END-READ.
065800 310-end-read-serie-line.
065900*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
066000*    NOTHING FANCY -- STRAIGHT-LINE CODE.
066100     EXIT.
066200
066300*---------------------------------------------------------------
066400*    500 SERIES - THE SINGLE-PASS FIELD PARSER.  ws-line MUST
066500*    ALREADY HOLD THE LINE TO BE PARSED.  A COMMENT LINE OR A
066600*    CLEAN PARSE FALLS OUT THE BOTTOM; ANY GRAMMAR VIOLATION
066700*    ABORTS THE RUN FROM DEEP INSIDE ONE OF THE CHILD
066800*    PARAGRAPHS (9xx-ABORT-PARSE).
066900*---------------------------------------------------------------
067000 500-begin-parse-and-insert-line.
067100*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
067200*    (TURNS ON LINE FIRST TWO.)
067300*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
067400     IF ws-line-first-two = '//'                                   CAT-014
067500*    BUMP COMMENT LINES SKIPPED FOR THIS PASS.
067600*    NOTHING FANCY -- STRAIGHT-LINE CODE.
067700        ADD cte-01 TO ws-comment-lines-skipped
067800*    SHORT-CIRCUIT AHEAD TO 500-END-PARSE-AND-INSERT-LINE.
067900*    NOTHING FANCY -- STRAIGHT-LINE CODE.
068000        GO TO 500-end-parse-and-insert-line
068100     END-IF
068200
068300     INITIALIZE ws-current-record
068400*    STUFF THE VALUE ABOVE INTO CURRENT KIND.
068500*    NOTHING FANCY -- STRAIGHT-LINE CODE.
068600     MOVE 'U'   TO ws-current-kind
068700*    LOAD PTR FROM 01.
068800*    NO SPECIAL HANDLING NEEDED HERE.
068900     MOVE cte-01 TO ws-ptr
069000
069100*    HAND CONTROL DOWN TO THE PARSE TITLE LOGIC.
069200*    (SEE PARAGRAPH 510-BEGIN-PARSE-TITLE BELOW.)
069300*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
069400     PERFORM 510-begin-parse-title      THRU 510-end-parse-title
069500*    HAND CONTROL DOWN TO THE PARSE YEAR LOGIC.
069600*    (SEE PARAGRAPH 520-BEGIN-PARSE-YEAR BELOW.)
069700*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
069800     PERFORM 520-begin-parse-year       THRU 520-end-parse-year
069900
070000*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
070100*    (TURNS ON KIND SERIE.)
070200*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
070300     IF sw-kind-serie
070400*    HAND CONTROL DOWN TO THE PARSE YEAR LOGIC.
070500*    (SEE PARAGRAPH 530-BEGIN-PARSE-YEAR BELOW.)
070600*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
070700        PERFORM 530-begin-parse-end-year THRU 530-end-parse-end-year
070800     END-IF
070900
071000*    HAND CONTROL DOWN TO THE PARSE CATEGORIES LOGIC.
071100*    (SEE PARAGRAPH 540-BEGIN-PARSE-CATEGORIES BELOW.)
071200*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
071300     PERFORM 540-begin-parse-categories THRU 540-end-parse-categories
071400*    HAND CONTROL DOWN TO THE PARSE RATING LOGIC.
071500*    (SEE PARAGRAPH 550-BEGIN-PARSE-RATING BELOW.)
071600*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
071700     PERFORM 550-begin-parse-rating     THRU 550-end-parse-rating
071800*    HAND CONTROL DOWN TO THE PARSE SEASONS LOGIC.
071900*    (SEE PARAGRAPH 560-BEGIN-PARSE-SEASONS BELOW.)
072000*    WORTH RE-READING IF NEW TO THIS JOB.
072100     PERFORM 560-begin-parse-seasons    THRU 560-end-parse-seasons
072200*    HAND CONTROL DOWN TO THE CHECK TRAILING LOGIC.
072300*    (SEE PARAGRAPH 570-BEGIN-CHECK-TRAILING BELOW.)
072400*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
072500     PERFORM 570-begin-check-trailing   THRU 570-end-check-trailing
072600
072700*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
072800*    (TURNS ON KIND MOVIE.)
072900*    WORTH RE-READING IF NEW TO THIS JOB.
073000     IF sw-kind-movie
073100*    HAND CONTROL DOWN TO THE INSERT MOVIE IF NEW LOGIC.
073200*    (SEE PARAGRAPH 600-BEGIN-INSERT-MOVIE-IF-NEW BELOW.)
073300*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
073400        PERFORM 600-begin-insert-movie-if-new
073500           THRU 600-end-insert-movie-if-new
073600*    THE FLIP SIDE OF THE TEST ABOVE.
073700*    KEEP THIS STEP SIMPLE.
073800     ELSE
073900*    HAND CONTROL DOWN TO THE INSERT SERIE IF NEW LOGIC.
074000*    (SEE PARAGRAPH 610-BEGIN-INSERT-SERIE-IF-NEW BELOW.)
074100*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
074200        PERFORM 610-begin-insert-serie-if-new
074300           THRU 610-end-insert-serie-if-new
074400     END-IF.
074500 500-end-parse-and-insert-line.
074600*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
074700*    KEEP THIS STEP SIMPLE.
074800     EXIT.
074900
075000*---------------------------------------------------------------
075100*    RULE 2 - TITLE: EVERYTHING BEFORE THE FIRST ';', TRIMMED.
075200*---------------------------------------------------------------
075300 510-begin-parse-title.
075400*    PEEL THE NEXT FIELD OFF LINE ON THE DELIMITER.
075500*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
075600*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
075700     UNSTRING ws-line DELIMITED BY ";"
075800         INTO ws-title-raw
075900         DELIMITER IN ws-delim1
076000         WITH POINTER ws-ptr
076100     END-UNSTRING
076200
076300*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
076400*    (TURNS ON DELIM1.)
076500*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
076600     IF ws-delim1 NOT = ";"
076700*    STUFF THE LITERAL ABOVE INTO ABORT MESSAGE.
076800*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
076900        MOVE "title" TO ws-abort-message
077000*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
077100*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
077200*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
077300        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
077400     END-IF
077500
077600*    CARRY TITLE RAW OVER TO TRIM SOURCE.
077700*    PLAIN AND STRAIGHTFORWARD.
077800     MOVE ws-title-raw TO ws-trim-source
077900*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
078000*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
078100*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
078200     PERFORM 920-begin-trim-field THRU 920-end-trim-field
078300*    STUFF TRIM RESULT INTO CURRENT TITLE.
078400*    NOTHING FANCY -- STRAIGHT-LINE CODE.
078500     MOVE ws-trim-result(1:60) TO ws-current-title.
078600 510-end-parse-title.
078700*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
078800*    PLAIN AND STRAIGHTFORWARD.
078900     EXIT.
079000
079100*---------------------------------------------------------------
079200*    RULE 3/4 - RELEASE YEAR, TERMINATED BY ';' (MOVIE, OR
079300*    SERIES NOT YET KNOWN) OR '-' (SERIES, CONFIRMED HERE).
079400*---------------------------------------------------------------
079500 520-begin-parse-year.
079600*    PEEL THE NEXT FIELD OFF LINE ON THE DELIMITER.
079700*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
079800*    WORTH RE-READING IF NEW TO THIS JOB.
079900     UNSTRING ws-line DELIMITED BY ";" OR "-"
080000         INTO ws-year-raw
080100         DELIMITER IN ws-delim1
080200         WITH POINTER ws-ptr
080300     END-UNSTRING
080400
080500*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
080600*    (TURNS ON DELIM1.)
080700*    WORTH RE-READING IF NEW TO THIS JOB.
080800     IF ws-delim1 NOT = ";" AND ws-delim1 NOT = "-"
080900*    STUFF THE LITERAL ABOVE INTO ABORT MESSAGE.
081000*    KEEP THIS STEP SIMPLE.
081100        MOVE "could not parse year" TO ws-abort-message
081200*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
081300*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
081400*    WORTH RE-READING IF NEW TO THIS JOB.
081500        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
081600     END-IF
081700
081800*    CARRY YEAR RAW OVER TO TRIM SOURCE.
081900*    NO SPECIAL HANDLING NEEDED HERE.
082000     MOVE ws-year-raw TO ws-trim-source
082100*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
082200*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
082300*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
082400     PERFORM 920-begin-trim-field THRU 920-end-trim-field
082500
082600*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
082700*    (TURNS ON TRIM LEN.)
082800*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
082900     IF ws-trim-len = ZERO
083000        OR ws-trim-result(1:ws-trim-len) IS NOT NUMERIC
083100*    COPY THE LITERAL ABOVE INTO ABORT MESSAGE.
083200*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
083300        MOVE "could not parse year" TO ws-abort-message
083400*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
083500*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
083600*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
083700        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
083800     END-IF
083900
084000*    STUFF TRIM RESULT INTO CURRENT RELEASE YEAR.
084100*    NOTHING FANCY -- STRAIGHT-LINE CODE.
084200     MOVE ws-trim-result(1:ws-trim-len) TO ws-current-release-year
084300
084400*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
084500*    (TURNS ON DELIM1.)
084600*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
084700     IF ws-delim1 = "-"
084800*    FLIP THE KIND SERIE SWITCH ON.
084900*    NO SPECIAL HANDLING NEEDED HERE.
085000        SET sw-kind-serie TO TRUE
085100     END-IF.
085200 520-end-parse-year.
085300*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
085400*    KEEP THIS STEP SIMPLE.
085500     EXIT.
085600
085700*---------------------------------------------------------------
085800*    RULE 5 - END YEAR, ONLY REACHED WHEN '-' FOLLOWED THE
085900*    RELEASE YEAR.  EMPTY MEANS THE SERIES HAS NOT ENDED.
086000*---------------------------------------------------------------
086100 530-begin-parse-end-year.
086200*    PEEL THE NEXT FIELD OFF LINE ON THE DELIMITER.
086300*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
086400*    WORTH RE-READING IF NEW TO THIS JOB.
086500     UNSTRING ws-line DELIMITED BY ";"
086600         INTO ws-end-year-raw
086700         DELIMITER IN ws-delim1
086800         WITH POINTER ws-ptr
086900     END-UNSTRING
087000
087100*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
087200*    (TURNS ON DELIM1.)
087300*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
087400     IF ws-delim1 NOT = ";"
087500*    STUFF THE LITERAL ABOVE INTO ABORT MESSAGE.
087600*    NO SPECIAL HANDLING NEEDED HERE.
087700        MOVE "could not parse end year" TO ws-abort-message
087800*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
087900*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
088000*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
088100        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
088200     END-IF
088300
088400*    COPY END YEAR RAW INTO TRIM SOURCE.
088500*    KEEP THIS STEP SIMPLE.
088600     MOVE ws-end-year-raw TO ws-trim-source                        CAT-022
088700*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
088800*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
088900*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
089000     PERFORM 920-begin-trim-field THRU 920-end-trim-field
089100
089200*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
089300*    (TURNS ON TRIM LEN.)
089400*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
089500     IF ws-trim-len = ZERO
089600*    CARRY THE VALUE ABOVE OVER TO CURRENT IS ENDED.
089700*    NO SPECIAL HANDLING NEEDED HERE.
089800        MOVE 'N' TO ws-current-is-ended
089900*    CARRY THE VALUE ABOVE OVER TO CURRENT END YEAR.
090000*    NO SPECIAL HANDLING NEEDED HERE.
090100        MOVE ZERO TO ws-current-end-year
090200*    OTHERWISE, FALL THROUGH TO THIS BRANCH INSTEAD.
090300*    KEEP THIS STEP SIMPLE.
090400     ELSE
090500*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
090600*    (TURNS ON TRIM RESULT.)
090700*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
090800        IF ws-trim-result(1:ws-trim-len) IS NOT NUMERIC
090900*    LOAD ABORT MESSAGE FROM THE LITERAL ABOVE.
091000*    KEEP THIS STEP SIMPLE.
091100           MOVE "could not parse end year" TO ws-abort-message
091200*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
091300*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
091400*    WORTH RE-READING IF NEW TO THIS JOB.
091500           PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
091600        END-IF
091700*    STUFF THE VALUE ABOVE INTO CURRENT IS ENDED.
091800*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
091900        MOVE 'Y' TO ws-current-is-ended
092000*    COPY TRIM RESULT INTO TRIM LEN.
092100*    NOTHING FANCY -- STRAIGHT-LINE CODE.
092200        MOVE ws-trim-result(1:ws-trim-len)
092300          TO ws-current-end-year
092400     END-IF.
092500 530-end-parse-end-year.
092600*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
092700*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
092800     EXIT.
092900
093000*---------------------------------------------------------------
093100*    RULE 6 - CATEGORIES: COMMA LIST UP TO THE NEXT ';'; EACH
093200*    TOKEN MATCHED CASE-INSENSITIVELY AGAINST THE CATEGORY
093300*    TABLE.  A ZERO-TOKEN LIST IS LEGAL (CATEGORY-COUNT = 0).
093400*---------------------------------------------------------------
093500 540-begin-parse-categories.
093600*    PEEL THE NEXT FIELD OFF LINE ON THE DELIMITER.
093700*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
093800*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
093900     UNSTRING ws-line DELIMITED BY ";"
094000         INTO ws-category-text
094100         DELIMITER IN ws-delim1
094200         WITH POINTER ws-ptr
094300     END-UNSTRING
094400
094500*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
094600*    (TURNS ON DELIM1.)
094700*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
094800     IF ws-delim1 NOT = ";"
094900*    CARRY THE LITERAL ABOVE OVER TO ABORT MESSAGE.
095000*    NO SPECIAL HANDLING NEEDED HERE.
095100        MOVE "string ended prematurely" TO ws-abort-message
095200*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
095300*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
095400*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
095500        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
095600     END-IF
095700
095800*    COPY CATEGORY TEXT INTO TRIM SOURCE.
095900*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
096000     MOVE ws-category-text  TO ws-trim-source
096100*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
096200*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
096300*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
096400     PERFORM 920-begin-trim-field THRU 920-end-trim-field
096500*    COPY TRIM RESULT INTO SPLIT WORK TEXT.
096600*    NOTHING FANCY -- STRAIGHT-LINE CODE.
096700     MOVE ws-trim-result    TO ws-split-work-text
096800
096900*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
097000*    (TURNS ON TRIM LEN.)
097100*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
097200     IF ws-trim-len = ZERO
097300*    CARRY THE VALUE ABOVE OVER TO CURRENT CATEGORY COUNT.
097400*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
097500        MOVE ZERO TO ws-current-category-count
097600*    OTHERWISE, FALL THROUGH TO THIS BRANCH INSTEAD.
097700*    PLAIN AND STRAIGHTFORWARD.
097800     ELSE
097900*    HAND CONTROL DOWN TO THE SPLIT ON COMMA LOGIC.
098000*    (SEE PARAGRAPH 930-BEGIN-SPLIT-ON-COMMA BELOW.)
098100*    WORTH RE-READING IF NEW TO THIS JOB.
098200        PERFORM 930-begin-split-on-comma THRU 930-end-split-on-comma
098300*    COPY SPLIT TOKEN COUNT INTO CURRENT CATEGORY COUNT.
098400*    NOTHING FANCY -- STRAIGHT-LINE CODE.
098500        MOVE ws-split-token-count TO ws-current-category-count
098600*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
098700*    (TURNS ON SPLIT TOKEN COUNT.)
098800*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
098900        IF ws-split-token-count > cte-10                           CAT-076
099000*    STUFF THE LITERAL ABOVE INTO ABORT MESSAGE.
099100*    NOTHING FANCY -- STRAIGHT-LINE CODE.
099200           MOVE "too many categories" TO ws-abort-message
099300*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
099400*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
099500*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
099600           PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
099700        END-IF
099800*    POINT SPLIT AT THE NEXT TABLE SLOT.
099900*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
100000        SET idx-split TO cte-01
100100*    HAND CONTROL DOWN TO THE MATCH ONE CATEGORY LOGIC.
100200*    (SEE PARAGRAPH 541-BEGIN-MATCH-ONE-CATEGORY BELOW.)
100300*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
100400        PERFORM 541-begin-match-one-category
100500           THRU 541-end-match-one-category
100600           ws-split-token-count TIMES
100700     END-IF.
100800 540-end-parse-categories.
100900*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
101000*    KEEP THIS STEP SIMPLE.
101100     EXIT.
101200
101300 541-begin-match-one-category.
101400*    STUFF SPLIT TOKEN INTO TRIM SOURCE.
101500*    PLAIN AND STRAIGHTFORWARD.
101600     MOVE ws-split-token (idx-split) TO ws-trim-source
101700*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
101800*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
101900*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
102000     PERFORM 920-begin-trim-field THRU 920-end-trim-field
102100*    FOLD CASE ON TRIM RESULT SO COMPARES ARE CASE-BLIND.
102200*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
102300     INSPECT ws-trim-result CONVERTING
102400             "abcdefghijklmnopqrstuvwxyz"
102500          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
102600
102700*    POINT CATEGORY AT THE NEXT TABLE SLOT.
102800*    KEEP THIS STEP SIMPLE.
102900     SET idx-category TO cte-01
103000     SEARCH ws-category-name-upper
103100         AT END
103200*    LOAD ABORT MESSAGE FROM THE LITERAL ABOVE.
103300*    PLAIN AND STRAIGHTFORWARD.
103400             MOVE "could not parse category" TO ws-abort-message
103500*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
103600*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
103700*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
103800             PERFORM 910-begin-abort-parse
103900                THRU 910-end-abort-parse
104000         WHEN ws-category-name-upper (idx-category) =
104100              ws-trim-result (1:12)
104200*    COPY CATEGORY NAME INTO CATEGORY.
104300*    KEEP THIS STEP SIMPLE.
104400             MOVE ws-category-name (idx-category)
104500               TO ws-current-category-code (idx-split)
104600     END-SEARCH
104700*    POINT SPLIT AT THE NEXT TABLE SLOT.
104800*    NOTHING FANCY -- STRAIGHT-LINE CODE.
104900     SET idx-split UP BY cte-01.
105000 541-end-match-one-category.
105100*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
105200*    NO SPECIAL HANDLING NEEDED HERE.
105300     EXIT.
105400
105500*---------------------------------------------------------------
105600*    RULE 7 - RATING: UP TO THE NEXT ';', ',' BECOMES '.', THEN
105700*    PARSED AS A 1-DECIMAL NUMBER.  NO RANGE CHECK.
105800*---------------------------------------------------------------
105900 550-begin-parse-rating.                                           CAT-047
106000*    PEEL THE NEXT FIELD OFF LINE ON THE DELIMITER.
106100*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
106200*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
106300     UNSTRING ws-line DELIMITED BY ";"
106400         INTO ws-rating-raw
106500         DELIMITER IN ws-delim1
106600         WITH POINTER ws-ptr
106700     END-UNSTRING
106800
106900*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
107000*    (TURNS ON DELIM1.)
107100*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
107200     IF ws-delim1 NOT = ";"
107300*    CARRY THE LITERAL ABOVE OVER TO ABORT MESSAGE.
107400*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
107500        MOVE "could not parse rating" TO ws-abort-message
107600*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
107700*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
107800*    WORTH RE-READING IF NEW TO THIS JOB.
107900        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
108000     END-IF
108100
108200*    FOLD CASE ON RATING RAW SO COMPARES ARE CASE-BLIND.
108300*    WORTH RE-READING IF NEW TO THIS JOB.
108400     INSPECT ws-rating-raw REPLACING ALL "," BY "."
108500*    LOAD TRIM SOURCE FROM RATING RAW.
108600*    NO SPECIAL HANDLING NEEDED HERE.
108700     MOVE ws-rating-raw TO ws-trim-source
108800*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
108900*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
109000*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
109100     PERFORM 920-begin-trim-field THRU 920-end-trim-field
109200
109300*    STUFF THE VALUE ABOVE INTO RATING NEGATIVE.
109400*    NO SPECIAL HANDLING NEEDED HERE.
109500     MOVE 'N' TO ws-rating-negative
109600*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
109700*    (TURNS ON TRIM LEN.)
109800*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
109900     IF ws-trim-len > ZERO AND ws-trim-result(1:1) = "-"
110000*    CARRY THE VALUE ABOVE OVER TO RATING NEGATIVE.
110100*    PLAIN AND STRAIGHTFORWARD.
110200        MOVE 'Y' TO ws-rating-negative
110300*    CARRY TRIM RESULT OVER TO TRIM SOURCE.
110400*    KEEP THIS STEP SIMPLE.
110500        MOVE ws-trim-result(2:) TO ws-trim-source
110600*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
110700*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
110800*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
110900        PERFORM 920-begin-trim-field THRU 920-end-trim-field
111000     END-IF
111100
111200*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
111300*    (TURNS ON TRIM LEN.)
111400*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
111500     IF ws-trim-len = ZERO
111600*    COPY THE LITERAL ABOVE INTO ABORT MESSAGE.
111700*    KEEP THIS STEP SIMPLE.
111800        MOVE "could not parse rating" TO ws-abort-message
111900*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
112000*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
112100*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
112200        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
112300     END-IF
112400
112500*    PEEL THE NEXT FIELD OFF TRIM RESULT ON THE DELIMITER.
112600*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
112700*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
112800     UNSTRING ws-trim-result(1:ws-trim-len) DELIMITED BY "."
112900         INTO ws-rating-int-text
113000              ws-rating-dec-text
113100     END-UNSTRING
113200
113300*    LOAD TRIM SOURCE FROM RATING INT TEXT.
113400*    NO SPECIAL HANDLING NEEDED HERE.
113500     MOVE ws-rating-int-text TO ws-trim-source
113600*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
113700*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
113800*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
113900     PERFORM 920-begin-trim-field THRU 920-end-trim-field
114000*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
114100*    (TURNS ON TRIM LEN.)
114200*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
114300     IF ws-trim-len = ZERO
114400        OR ws-trim-result(1:ws-trim-len) IS NOT NUMERIC
114500*    STUFF THE LITERAL ABOVE INTO ABORT MESSAGE.
114600*    KEEP THIS STEP SIMPLE.
114700        MOVE "could not parse rating" TO ws-abort-message
114800*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
114900*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
115000*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
115100        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
115200     END-IF
115300*    CARRY TRIM RESULT OVER TO RATING INT NUM.
115400*    PLAIN AND STRAIGHTFORWARD.
115500     MOVE ws-trim-result(1:ws-trim-len) TO ws-rating-int-num
115600
115700*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
115800*    (TURNS ON RATING DEC TEXT.)
115900*    WORTH RE-READING IF NEW TO THIS JOB.
116000     IF ws-rating-dec-text = SPACES
116100*    STUFF THE VALUE ABOVE INTO RATING DEC NUM.
116200*    PLAIN AND STRAIGHTFORWARD.
116300        MOVE ZERO TO ws-rating-dec-num
116400*    OTHERWISE, FALL THROUGH TO THIS BRANCH INSTEAD.
116500*    PLAIN AND STRAIGHTFORWARD.
116600     ELSE
116700*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
116800*    (TURNS ON RATING DEC TEXT.)
116900*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
117000        IF ws-rating-dec-text(1:1) IS NOT NUMERIC
117100*    CARRY THE LITERAL ABOVE OVER TO ABORT MESSAGE.
117200*    PLAIN AND STRAIGHTFORWARD.
117300           MOVE "could not parse rating" TO ws-abort-message
117400*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
117500*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
117600*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
117700           PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
117800        END-IF
117900*    COPY RATING DEC TEXT INTO RATING DEC NUM.
118000*    PLAIN AND STRAIGHTFORWARD.
118100        MOVE ws-rating-dec-text(1:1) TO ws-rating-dec-num
118200     END-IF
118300
118400*    WORK OUT CURRENT RATING FROM THE FIGURES ABOVE.
118500*    STRAIGHT ARITHMETIC -- NO INTRINSIC FUNCTIONS NEEDED.
118600*    WORTH RE-READING IF NEW TO THIS JOB.
118700     COMPUTE ws-current-rating =
118800             ws-rating-int-num + (ws-rating-dec-num / 10)
118900*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
119000*    (TURNS ON RATING NEGATIVE.)
119100*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
119200     IF ws-rating-negative = 'Y'
119300*    WORK OUT CURRENT RATING FROM THE FIGURES ABOVE.
119400*    STRAIGHT ARITHMETIC -- NO INTRINSIC FUNCTIONS NEEDED.
119500*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
119600        COMPUTE ws-current-rating = ZERO - ws-current-rating
119700     END-IF.
119800 550-end-parse-rating.
119900*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
120000*    NO SPECIAL HANDLING NEEDED HERE.
120100     EXIT.
120200
120300*---------------------------------------------------------------
120400*    RULE 8 - SEASONS: ONLY A SERIES LINE CARRIES THEM.  IF THE
120500*    KIND IS STILL UNKNOWN, AN EMPTY SEASON FIELD RESOLVES IT
120600*    TO A MOVIE; A NON-EMPTY ONE RESOLVES IT TO A SERIES.
120700*---------------------------------------------------------------
120800 560-begin-parse-seasons.                                          CAT-041
120900*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
121000*    (TURNS ON KIND UNKNOWN.)
121100*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
121200     IF sw-kind-unknown
121300*    HAND CONTROL DOWN TO THE PEEK FOR SEASON FIELD LOGIC.
121400*    (SEE PARAGRAPH 561-BEGIN-PEEK-FOR-SEASON-FIELD BELOW.)
121500*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
121600        PERFORM 561-begin-peek-for-season-field
121700           THRU 561-end-peek-for-season-field
121800*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
121900*    (TURNS ON KIND MOVIE.)
122000*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
122100        IF sw-kind-movie
122200*    SHORT-CIRCUIT AHEAD TO 560-END-PARSE-SEASONS.
122300*    NOTHING FANCY -- STRAIGHT-LINE CODE.
122400           GO TO 560-end-parse-seasons
122500        END-IF
122600     END-IF
122700
122800*    PEEL THE NEXT FIELD OFF LINE ON THE DELIMITER.
122900*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
123000*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
123100     UNSTRING ws-line DELIMITED BY ";"
123200         INTO ws-season-text
123300         DELIMITER IN ws-delim1
123400         WITH POINTER ws-ptr
123500     END-UNSTRING
123600
123700*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
123800*    (TURNS ON DELIM1.)
123900*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
124000     IF ws-delim1 NOT = ";"
124100*    COPY THE LITERAL ABOVE INTO ABORT MESSAGE.
124200*    PLAIN AND STRAIGHTFORWARD.
124300        MOVE "string ended prematurely" TO ws-abort-message
124400*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
124500*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
124600*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
124700        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
124800     END-IF
124900
125000*    STUFF SEASON TEXT INTO TRIM SOURCE.
125100*    PLAIN AND STRAIGHTFORWARD.
125200     MOVE ws-season-text    TO ws-trim-source
125300*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
125400*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
125500*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
125600     PERFORM 920-begin-trim-field THRU 920-end-trim-field
125700
125800*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
125900*    (TURNS ON TRIM LEN.)
126000*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
126100     IF ws-trim-len = ZERO
126200*    STUFF THE VALUE ABOVE INTO CURRENT SEASON COUNT.
126300*    PLAIN AND STRAIGHTFORWARD.
126400        MOVE ZERO TO ws-current-season-count
126500*    THE FLIP SIDE OF THE TEST ABOVE.
126600*    PLAIN AND STRAIGHTFORWARD.
126700     ELSE
126800*    STUFF TRIM RESULT INTO SPLIT WORK TEXT.
126900*    PLAIN AND STRAIGHTFORWARD.
127000        MOVE ws-trim-result TO ws-split-work-text
127100*    HAND CONTROL DOWN TO THE SPLIT ON COMMA LOGIC.
127200*    (SEE PARAGRAPH 930-BEGIN-SPLIT-ON-COMMA BELOW.)
127300*    WORTH RE-READING IF NEW TO THIS JOB.
127400        PERFORM 930-begin-split-on-comma THRU 930-end-split-on-comma
127500*    POINT SPLIT AT THE NEXT TABLE SLOT.
127600*    NOTHING FANCY -- STRAIGHT-LINE CODE.
127700        SET idx-split TO cte-01
127800*    HAND CONTROL DOWN TO THE PARSE ONE SEASON TOKEN LOGIC.
127900*    (SEE PARAGRAPH 562-BEGIN-PARSE-ONE-SEASON-TOKEN BELOW.)
128000*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
128100        PERFORM 562-begin-parse-one-season-token
128200           THRU 562-end-parse-one-season-token
128300           ws-split-token-count TIMES
128400     END-IF.
128500 560-end-parse-seasons.
128600*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
128700*    KEEP THIS STEP SIMPLE.
128800     EXIT.
128900
129000*---------------------------------------------------------------
129100*    PEEK AHEAD: IS THERE ANYTHING BUT BLANKS LEFT ON THE LINE?
129200*    RULE 4's "RESOLVE TO A MOVIE" CASE WHEN NO '-' WAS SEEN
129300*    AFTER THE RELEASE YEAR.  ws-ptr IS NOT ADVANCED HERE -- A
129400*    REAL SEASON FIELD IS RE-READ BY THE CALLER.
129500*---------------------------------------------------------------
129600 561-begin-peek-for-season-field.
129700*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
129800*    (TURNS ON PTR.)
129900*    WORTH RE-READING IF NEW TO THIS JOB.
130000     IF ws-ptr > 250
130100*    FLIP THE KIND MOVIE SWITCH ON.
130200*    KEEP THIS STEP SIMPLE.
130300        SET sw-kind-movie TO TRUE
130400*    OTHERWISE, FALL THROUGH TO THIS BRANCH INSTEAD.
130500*    NO SPECIAL HANDLING NEEDED HERE.
130600     ELSE
130700*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
130800*    (TURNS ON LINE.)
130900*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
131000        IF ws-line(ws-ptr:) = SPACES
131100*    FLIP THE KIND MOVIE SWITCH ON.
131200*    PLAIN AND STRAIGHTFORWARD.
131300           SET sw-kind-movie TO TRUE
131400*    OTHERWISE, FALL THROUGH TO THIS BRANCH INSTEAD.
131500*    PLAIN AND STRAIGHTFORWARD.
131600        ELSE
131700*    FLIP THE KIND SERIE SWITCH ON.
131800*    PLAIN AND STRAIGHTFORWARD.
131900           SET sw-kind-serie TO TRUE
132000        END-IF
132100     END-IF.
132200 561-end-peek-for-season-field.
132300*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
132400*    KEEP THIS STEP SIMPLE.
132500     EXIT.
132600
132700 562-begin-parse-one-season-token.
132800*    STUFF TOKEN NUM TEXT INTO TOKEN LEN TEXT.
132900*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
133000     MOVE SPACES TO ws-token-num-text ws-token-len-text
133100*    CARRY 01 OVER TO TOK PTR.
133200*    PLAIN AND STRAIGHTFORWARD.
133300     MOVE cte-01 TO ws-tok-ptr
133400
133500*    PEEL THE NEXT FIELD OFF SPLIT TOKEN ON THE DELIMITER.
133600*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
133700*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
133800     UNSTRING ws-split-token (idx-split) DELIMITED BY "-"
133900         INTO ws-token-num-text
134000         DELIMITER IN ws-token-delim
134100         WITH POINTER ws-tok-ptr
134200     END-UNSTRING
134300
134400*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
134500*    (TURNS ON TOKEN DELIM.)
134600*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
134700     IF ws-token-delim NOT = "-"
134800*    STUFF THE LITERAL ABOVE INTO THE FIELD.
134900*    NOTHING FANCY -- STRAIGHT-LINE CODE.
135000        MOVE "could not parse season and length"
135100          TO ws-abort-message
135200*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
135300*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
135400*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
135500        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
135600     END-IF
135700
135800*    PEEL THE NEXT FIELD OFF SPLIT TOKEN ON THE DELIMITER.
135900*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
136000*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
136100     UNSTRING ws-split-token (idx-split) DELIMITED BY SIZE
136200         INTO ws-token-len-text
136300         WITH POINTER ws-tok-ptr
136400     END-UNSTRING
136500
136600*    CARRY TOKEN NUM TEXT OVER TO TRIM SOURCE.
136700*    PLAIN AND STRAIGHTFORWARD.
136800     MOVE ws-token-num-text TO ws-trim-source
136900*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
137000*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
137100*    WORTH RE-READING IF NEW TO THIS JOB.
137200     PERFORM 920-begin-trim-field THRU 920-end-trim-field
137300*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
137400*    (TURNS ON TRIM LEN.)
137500*    WORTH RE-READING IF NEW TO THIS JOB.
137600     IF ws-trim-len = ZERO
137700        OR ws-trim-result(1:ws-trim-len) IS NOT NUMERIC
137800*    COPY THE LITERAL ABOVE INTO ABORT MESSAGE.
137900*    NO SPECIAL HANDLING NEEDED HERE.
138000        MOVE "could not parse season" TO ws-abort-message
138100*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
138200*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
138300*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
138400        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
138500     END-IF
138600*    CARRY TRIM RESULT OVER TO TOKEN SEASON NUM.
138700*    NO SPECIAL HANDLING NEEDED HERE.
138800     MOVE ws-trim-result(1:ws-trim-len) TO ws-token-season-num
138900
139000*    WORK OUT EXPECTED SEASON NUM FROM THE FIGURES ABOVE.
139100*    STRAIGHT ARITHMETIC -- NO INTRINSIC FUNCTIONS NEEDED.
139200*    WORTH RE-READING IF NEW TO THIS JOB.
139300     COMPUTE ws-expected-season-num =
139400             ws-current-season-count + cte-01
139500*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
139600*    (TURNS ON TOKEN SEASON NUM.)
139700*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
139800     IF ws-token-season-num NOT = ws-expected-season-num
139900*    CARRY THE LITERAL ABOVE OVER TO THE FIELD.
140000*    NOTHING FANCY -- STRAIGHT-LINE CODE.
140100        MOVE "season numbers are not in order"
140200          TO ws-abort-message
140300*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
140400*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
140500*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
140600        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
140700     END-IF
140800
140900*    CARRY TOKEN LEN TEXT OVER TO TRIM SOURCE.
141000*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
141100     MOVE ws-token-len-text TO ws-trim-source
141200*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
141300*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
141400*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
141500     PERFORM 920-begin-trim-field THRU 920-end-trim-field
141600*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
141700*    (TURNS ON TRIM LEN.)
141800*    WORTH RE-READING IF NEW TO THIS JOB.
141900     IF ws-trim-len = ZERO
142000        OR ws-trim-result(1:ws-trim-len) IS NOT NUMERIC
142100*    LOAD ABORT MESSAGE FROM THE LITERAL ABOVE.
142200*    NO SPECIAL HANDLING NEEDED HERE.
142300        MOVE "could not parse season" TO ws-abort-message
142400*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
142500*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
142600*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
142700        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
142800     END-IF
142900
143000*    BUMP CURRENT SEASON COUNT FOR THIS PASS.
143100*    NO SPECIAL HANDLING NEEDED HERE.
143200     ADD cte-01 TO ws-current-season-count
143300*    CARRY TRIM RESULT OVER TO TRIM LEN.
143400*    PLAIN AND STRAIGHTFORWARD.
143500     MOVE ws-trim-result(1:ws-trim-len)
143600       TO ws-current-season-length (ws-current-season-count)
143700*    POINT SPLIT AT THE NEXT TABLE SLOT.
143800*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
143900     SET idx-split UP BY cte-01.
144000 562-end-parse-one-season-token.
144100*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
144200*    KEEP THIS STEP SIMPLE.
144300     EXIT.
144400
144500*---------------------------------------------------------------
144600*    RULE 9 - TRAILING-CONTENT CHECK.
144700*---------------------------------------------------------------
144800 570-begin-check-trailing.                                         CAT-071
144900*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
145000*    (TURNS ON PTR.)
145100*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
145200     IF ws-ptr <= 250
145300*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
145400*    (TURNS ON LINE.)
145500*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
145600        IF ws-line(ws-ptr:) NOT = SPACES
145700*    COPY THE LITERAL ABOVE INTO THE FIELD.
145800*    NO SPECIAL HANDLING NEEDED HERE.
145900           MOVE "string contained more characters than expected"
146000             TO ws-abort-message
146100*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
146200*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
146300*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
146400           PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
146500        END-IF
146600     END-IF.
146700 570-end-check-trailing.
146800*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
146900*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
147000     EXIT.
147100
147200*---------------------------------------------------------------
147300*    900 SERIES - SHARED UTILITY PARAGRAPHS.
147400*---------------------------------------------------------------
147500 910-begin-abort-parse.
147600*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
147700*    NOTHING FANCY -- STRAIGHT-LINE CODE.
147800     DISPLAY asterisk " CATBLDRP - FATAL: " ws-abort-message
147900*    SHOW THE OPERATOR WHERE THE RUN STANDS.
148000*    NOTHING FANCY -- STRAIGHT-LINE CODE.
148100     DISPLAY asterisk " OFFENDING LINE: " ws-line(1:120)
148200*    CARRY THE VALUE ABOVE OVER TO THE FIELD.
148300*    PLAIN AND STRAIGHTFORWARD.
148400     MOVE 16 TO RETURN-CODE
148500*    END OF RUN.
148600*    NOTHING FANCY -- STRAIGHT-LINE CODE.
148700     STOP RUN.
148800 910-end-abort-parse.
148900*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
149000*    KEEP THIS STEP SIMPLE.
149100     EXIT.
149200
149300*    TRIM ws-trim-source INTO ws-trim-result/ws-trim-len.
149400 920-begin-trim-field.
149500*    CARRY TRIM FIRST OVER TO TRIM LEN.
149600*    KEEP THIS STEP SIMPLE.
149700     MOVE ZERO TO ws-trim-first ws-trim-last ws-trim-len
149800*    LOAD TRIM RESULT FROM THE VALUE ABOVE.
149900*    KEEP THIS STEP SIMPLE.
150000     MOVE SPACES TO ws-trim-result
150100
150200*    POINT TRIM SCAN IDX AT THE NEXT TABLE SLOT.
150300*    NOTHING FANCY -- STRAIGHT-LINE CODE.
150400     SET ws-trim-scan-idx TO cte-01
150500*    HAND CONTROL DOWN TO THE SCAN FORWARD ONE LOGIC.
150600*    (SEE PARAGRAPH 921-BEGIN-SCAN-FORWARD-ONE BELOW.)
150700*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
150800     PERFORM 921-begin-scan-forward-one THRU 921-end-scan-forward-one
150900        UNTIL ws-trim-scan-idx > 140
151000           OR ws-trim-source(ws-trim-scan-idx:1) NOT = SPACE
151100*    STUFF TRIM SCAN IDX INTO TRIM FIRST.
151200*    PLAIN AND STRAIGHTFORWARD.
151300     MOVE ws-trim-scan-idx TO ws-trim-first
151400
151500*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
151600*    (TURNS ON TRIM FIRST.)
151700*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
151800     IF ws-trim-first > 140
151900*    SHORT-CIRCUIT AHEAD TO 920-END-TRIM-FIELD.
152000*    PLAIN AND STRAIGHTFORWARD.
152100        GO TO 920-end-trim-field
152200     END-IF
152300
152400*    POINT TRIM SCAN IDX AT THE NEXT TABLE SLOT.
152500*    NO SPECIAL HANDLING NEEDED HERE.
152600     SET ws-trim-scan-idx TO 140
152700*    HAND CONTROL DOWN TO THE SCAN BACKWARD ONE LOGIC.
152800*    (SEE PARAGRAPH 922-BEGIN-SCAN-BACKWARD-ONE BELOW.)
152900*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
153000     PERFORM 922-begin-scan-backward-one THRU 922-end-scan-backward-one
153100        UNTIL ws-trim-scan-idx < ws-trim-first
153200           OR ws-trim-source(ws-trim-scan-idx:1) NOT = SPACE
153300*    LOAD TRIM LAST FROM TRIM SCAN IDX.
153400*    NOTHING FANCY -- STRAIGHT-LINE CODE.
153500     MOVE ws-trim-scan-idx TO ws-trim-last
153600
153700*    WORK OUT TRIM LEN FROM THE FIGURES ABOVE.
153800*    STRAIGHT ARITHMETIC -- NO INTRINSIC FUNCTIONS NEEDED.
153900*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
154000     COMPUTE ws-trim-len = ws-trim-last - ws-trim-first + cte-01
154100*    CARRY TRIM SOURCE OVER TO TRIM LEN.
154200*    NO SPECIAL HANDLING NEEDED HERE.
154300     MOVE ws-trim-source(ws-trim-first:ws-trim-len)
154400       TO ws-trim-result.
154500 920-end-trim-field.
154600*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
154700*    NOTHING FANCY -- STRAIGHT-LINE CODE.
154800     EXIT.
154900
155000 921-begin-scan-forward-one.
155100*    POINT TRIM SCAN IDX AT THE NEXT TABLE SLOT.
155200*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
155300     SET ws-trim-scan-idx UP BY cte-01.
155400 921-end-scan-forward-one.
155500*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
155600*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
155700     EXIT.
155800
155900 922-begin-scan-backward-one.
156000*    POINT TRIM SCAN IDX AT THE NEXT TABLE SLOT.
156100*    NOTHING FANCY -- STRAIGHT-LINE CODE.
156200     SET ws-trim-scan-idx DOWN BY cte-01.
156300 922-end-scan-backward-one.
156400*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
156500*    NOTHING FANCY -- STRAIGHT-LINE CODE.
156600     EXIT.
156700
156800*    SPLIT ws-split-work-text ON "," INTO ws-split-token TABLE.
156900 930-begin-split-on-comma.
157000*    STUFF THE VALUE ABOVE INTO SPLIT TOKENS GROUP.
157100*    NOTHING FANCY -- STRAIGHT-LINE CODE.
157200     MOVE SPACES TO ws-split-tokens-group
157300*    COPY THE VALUE ABOVE INTO SPLIT TOKEN COUNT.
157400*    KEEP THIS STEP SIMPLE.
157500     MOVE ZERO   TO ws-split-token-count
157600*    PEEL THE NEXT FIELD OFF SPLIT WORK TEXT ON THE DELIMITER.
157700*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
157800*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
157900     UNSTRING ws-split-work-text DELIMITED BY ","
158000         INTO ws-split-token (1)  ws-split-token (2)
158100              ws-split-token (3)  ws-split-token (4)
158200              ws-split-token (5)  ws-split-token (6)
158300              ws-split-token (7)  ws-split-token (8)
158400              ws-split-token (9)  ws-split-token (10)
158500              ws-split-token (11) ws-split-token (12)
158600              ws-split-token (13) ws-split-token (14)
158700              ws-split-token (15) ws-split-token (16)
158800              ws-split-token (17) ws-split-token (18)
158900              ws-split-token (19) ws-split-token (20)
159000              ws-split-token (21) ws-split-token (22)
159100              ws-split-token (23) ws-split-token (24)
159200              ws-split-token (25) ws-split-token (26)
159300              ws-split-token (27) ws-split-token (28)
159400              ws-split-token (29) ws-split-token (30)
159500         TALLYING IN ws-split-token-count
159600     END-UNSTRING.
159700 930-end-split-on-comma.
159800*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
159900*    NO SPECIAL HANDLING NEEDED HERE.
160000     EXIT.
160100
160200*---------------------------------------------------------------
160300*    600 SERIES - DEDUPLICATED INSERT INTO THE MOVIE TABLE.
160400*---------------------------------------------------------------
160500 600-begin-insert-movie-if-new.
160600*    HAND CONTROL DOWN TO THE SCAN ONE MOVIE LOGIC.
160700*    (SEE PARAGRAPH 601-BEGIN-SCAN-ONE-MOVIE BELOW.)
160800*    WORTH RE-READING IF NEW TO THIS JOB.
160900     PERFORM 601-begin-scan-one-movie THRU 601-end-scan-one-movie
161000        VARYING idx-movie-scan FROM cte-01 BY cte-01
161100          UNTIL idx-movie-scan > ws-movie-count
161200
161300*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
161400*    (TURNS ON MOVIE COUNT.)
161500*    WORTH RE-READING IF NEW TO THIS JOB.
161600     IF ws-movie-count >= cte-max-movies
161700*    SHOW THE OPERATOR WHERE THE RUN STANDS.
161800*    NO SPECIAL HANDLING NEEDED HERE.
161900        DISPLAY "CATBLDRP - FATAL: movie catalog table is full."
162000*    COPY THE VALUE ABOVE INTO THE FIELD.
162100*    NOTHING FANCY -- STRAIGHT-LINE CODE.
162200        MOVE 16 TO RETURN-CODE
162300*    END OF RUN.
162400*    NOTHING FANCY -- STRAIGHT-LINE CODE.
162500        STOP RUN
162600     END-IF
162700
162800*    BUMP MOVIE COUNT FOR THIS PASS.
162900*    NOTHING FANCY -- STRAIGHT-LINE CODE.
163000     ADD cte-01 TO ws-movie-count
163100*    POINT MOVIE AT THE NEXT TABLE SLOT.
163200*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
163300     SET idx-movie TO ws-movie-count
163400*    COPY CURRENT TITLE INTO MOVIE.
163500*    NOTHING FANCY -- STRAIGHT-LINE CODE.
163600     MOVE ws-current-title          TO ws-movie-title (idx-movie)
163700*    CARRY THE VALUE ABOVE OVER TO CURRENT RELEASE YEAR.
163800*    PLAIN AND STRAIGHTFORWARD.
163900     MOVE ws-current-release-year   TO
164000          ws-movie-release-year (idx-movie)
164100*    STUFF THE VALUE ABOVE INTO CURRENT CATEGORY COUNT.
164200*    KEEP THIS STEP SIMPLE.
164300     MOVE ws-current-category-count TO
164400          ws-movie-category-count (idx-movie)
164500*    LOAD CURRENT CATEGORY BLOCK FROM THE VALUE ABOVE.
164600*    PLAIN AND STRAIGHTFORWARD.
164700     MOVE ws-current-category-block TO
164800          ws-movie-category-block (idx-movie)
164900*    LOAD CURRENT RATING FROM THE VALUE ABOVE.
165000*    PLAIN AND STRAIGHTFORWARD.
165100     MOVE ws-current-rating         TO
165200          ws-movie-rating (idx-movie).
165300 600-end-insert-movie-if-new.
165400*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
165500*    NOTHING FANCY -- STRAIGHT-LINE CODE.
165600     EXIT.
165700
165800 601-begin-scan-one-movie.                                         CAT-033
165900*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
166000*    (TURNS ON MOVIE TITLE.)
166100*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
166200     IF ws-movie-title (idx-movie-scan)     = ws-current-title
166300    AND ws-movie-release-year (idx-movie-scan)
166400                                       = ws-current-release-year
166500    AND ws-movie-rating (idx-movie-scan)   = ws-current-rating
166600    AND ws-movie-category-block (idx-movie-scan)
166700                                       = ws-current-category-block
166800*    BUMP DUPLICATE COUNT FOR THIS PASS.
166900*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
167000        ADD cte-01 TO ws-duplicate-count
167100*    SHORT-CIRCUIT AHEAD TO 600-END-INSERT-MOVIE-IF-NEW.
167200*    PLAIN AND STRAIGHTFORWARD.
167300        GO TO 600-end-insert-movie-if-new
167400     END-IF.
167500 601-end-scan-one-movie.
167600*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
167700*    NOTHING FANCY -- STRAIGHT-LINE CODE.
167800     EXIT.
167900
168000*---------------------------------------------------------------
168100*    610 SERIES - DEDUPLICATED INSERT INTO THE SERIES TABLE.
168200*---------------------------------------------------------------
168300 610-begin-insert-serie-if-new.
168400*    HAND CONTROL DOWN TO THE SCAN ONE SERIE LOGIC.
168500*    (SEE PARAGRAPH 611-BEGIN-SCAN-ONE-SERIE BELOW.)
168600*    WORTH RE-READING IF NEW TO THIS JOB.
168700     PERFORM 611-begin-scan-one-serie THRU 611-end-scan-one-serie
168800        VARYING idx-serie-scan FROM cte-01 BY cte-01
168900          UNTIL idx-serie-scan > ws-serie-count
169000
169100*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
169200*    (TURNS ON SERIE COUNT.)
169300*    WORTH RE-READING IF NEW TO THIS JOB.
169400     IF ws-serie-count >= cte-max-series
169500*    SHOW THE OPERATOR WHERE THE RUN STANDS.
169600*    KEEP THIS STEP SIMPLE.
169700        DISPLAY "CATBLDRP - FATAL: series catalog table is full."
169800*    COPY THE VALUE ABOVE INTO THE FIELD.
169900*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
170000        MOVE 16 TO RETURN-CODE
170100*    END OF RUN.
170200*    NOTHING FANCY -- STRAIGHT-LINE CODE.
170300        STOP RUN
170400     END-IF
170500
170600*    TICK SERIE COUNT UP BY ONE.
170700*    KEEP THIS STEP SIMPLE.
170800     ADD cte-01 TO ws-serie-count
170900*    POINT SERIE AT THE NEXT TABLE SLOT.
171000*    NOTHING FANCY -- STRAIGHT-LINE CODE.
171100     SET idx-serie TO ws-serie-count
171200*    STUFF CURRENT TITLE INTO SERIE.
171300*    KEEP THIS STEP SIMPLE.
171400     MOVE ws-current-title          TO ws-serie-title (idx-serie)
171500*    LOAD CURRENT RELEASE YEAR FROM THE VALUE ABOVE.
171600*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
171700     MOVE ws-current-release-year   TO
171800          ws-serie-release-year (idx-serie)
171900*    LOAD CURRENT IS ENDED FROM THE VALUE ABOVE.
172000*    PLAIN AND STRAIGHTFORWARD.
172100     MOVE ws-current-is-ended       TO
172200          ws-serie-is-ended (idx-serie)
172300*    CARRY THE VALUE ABOVE OVER TO CURRENT END YEAR.
172400*    NO SPECIAL HANDLING NEEDED HERE.
172500     MOVE ws-current-end-year       TO
172600          ws-serie-end-year (idx-serie)
172700*    CARRY THE VALUE ABOVE OVER TO CURRENT CATEGORY COUNT.
172800*    PLAIN AND STRAIGHTFORWARD.
172900     MOVE ws-current-category-count TO
173000          ws-serie-category-count (idx-serie)
173100*    CARRY THE VALUE ABOVE OVER TO CURRENT CATEGORY BLOCK.
173200*    NO SPECIAL HANDLING NEEDED HERE.
173300     MOVE ws-current-category-block TO
173400          ws-serie-category-block (idx-serie)
173500*    COPY THE VALUE ABOVE INTO CURRENT RATING.
173600*    KEEP THIS STEP SIMPLE.
173700     MOVE ws-current-rating         TO
173800          ws-serie-rating (idx-serie)
173900*    COPY THE VALUE ABOVE INTO CURRENT SEASON COUNT.
174000*    KEEP THIS STEP SIMPLE.
174100     MOVE ws-current-season-count   TO
174200          ws-serie-season-count (idx-serie)
174300*    COPY THE VALUE ABOVE INTO CURRENT SEASON BLOCK.
174400*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
174500     MOVE ws-current-season-block   TO
174600          ws-serie-season-block (idx-serie).
174700 610-end-insert-serie-if-new.
174800*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
174900*    KEEP THIS STEP SIMPLE.
175000     EXIT.
175100
175200 611-begin-scan-one-serie.
175300*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
175400*    (TURNS ON SERIE TITLE.)
175500*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
175600     IF ws-serie-title (idx-serie-scan)     = ws-current-title
175700    AND ws-serie-release-year (idx-serie-scan)
175800                                       = ws-current-release-year
175900    AND ws-serie-rating (idx-serie-scan)   = ws-current-rating
176000    AND ws-serie-is-ended (idx-serie-scan)
176100                                       = ws-current-is-ended
176200    AND ws-serie-end-year (idx-serie-scan)
176300                                       = ws-current-end-year
176400    AND ws-serie-category-block (idx-serie-scan)
176500                                       = ws-current-category-block
176600    AND ws-serie-season-block (idx-serie-scan)
176700                                       = ws-current-season-block
176800*    TICK DUPLICATE COUNT UP BY ONE.
176900*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
177000        ADD cte-01 TO ws-duplicate-count
177100*    SHORT-CIRCUIT AHEAD TO 610-END-INSERT-SERIE-IF-NEW.
177200*    PLAIN AND STRAIGHTFORWARD.
177300        GO TO 610-end-insert-serie-if-new
177400     END-IF.
177500 611-end-scan-one-serie.
177600*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
177700*    KEEP THIS STEP SIMPLE.
177800     EXIT.
177900
178000*---------------------------------------------------------------
178100*    400 SERIES - WRITE THE NORMALIZED CATALOG EXTRACT, MOVIES
178200*    THEN SERIES, IN CATALOG (INSERT) ORDER.
178300*---------------------------------------------------------------
178400 400-begin-write-catalog-extract.
178500*    HAND CONTROL DOWN TO THE WRITE ONE MOVIE LINE LOGIC.
178600*    (SEE PARAGRAPH 401-BEGIN-WRITE-ONE-MOVIE-LINE BELOW.)
178700*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
178800     PERFORM 401-begin-write-one-movie-line
178900        THRU 401-end-write-one-movie-line
179000        VARYING idx-movie FROM cte-01 BY cte-01
179100          UNTIL idx-movie > ws-movie-count
179200
179300*    HAND CONTROL DOWN TO THE WRITE ONE SERIE LINE LOGIC.
179400*    (SEE PARAGRAPH 402-BEGIN-WRITE-ONE-SERIE-LINE BELOW.)
179500*    WORTH RE-READING IF NEW TO THIS JOB.
179600     PERFORM 402-begin-write-one-serie-line
179700        THRU 402-end-write-one-serie-line
179800        VARYING idx-serie FROM cte-01 BY cte-01
179900          UNTIL idx-serie > ws-serie-count.
180000 400-end-write-catalog-extract.
180100*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
180200*    KEEP THIS STEP SIMPLE.
180300     EXIT.
180400
180500 401-begin-write-one-movie-line.
180600*    HAND CONTROL DOWN TO THE FORMAT MOVIE LINE LOGIC.
180700*    (SEE PARAGRAPH 410-BEGIN-FORMAT-MOVIE-LINE BELOW.)
180800*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
180900     PERFORM 410-begin-format-movie-line THRU 410-end-format-movie-line
181000*    PUSH THE FORMATTED LINE OUT TO THE EXTRACT.
181100*    NO SPECIAL HANDLING NEEDED HERE.
181200     WRITE catalog-extract-rec FROM ws-out-line
181300*    BUMP CATALOG LINES WRITTEN FOR THIS PASS.
181400*    PLAIN AND STRAIGHTFORWARD.
181500     ADD cte-01 TO ws-catalog-lines-written.
181600 401-end-write-one-movie-line.
181700*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
181800*    NOTHING FANCY -- STRAIGHT-LINE CODE.
181900     EXIT.
182000
182100 402-begin-write-one-serie-line.
182200*    HAND CONTROL DOWN TO THE FORMAT SERIE LINE LOGIC.
182300*    (SEE PARAGRAPH 420-BEGIN-FORMAT-SERIE-LINE BELOW.)
182400*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
182500     PERFORM 420-begin-format-serie-line THRU 420-end-format-serie-line
182600*    PUSH THE FORMATTED LINE OUT TO THE EXTRACT.
182700*    NOTHING FANCY -- STRAIGHT-LINE CODE.
182800     WRITE catalog-extract-rec FROM ws-out-line
182900*    BUMP CATALOG LINES WRITTEN FOR THIS PASS.
183000*    PLAIN AND STRAIGHTFORWARD.
183100     ADD cte-01 TO ws-catalog-lines-written.
183200 402-end-write-one-serie-line.
183300*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
183400*    PLAIN AND STRAIGHTFORWARD.
183500     EXIT.
183600
183700*    MOVIE PRINT FORMAT:
183800*    <title>; <releaseYear>; <category1>, <category2>, ...; <rating>;
183900 410-begin-format-movie-line.
184000*    STUFF THE VALUE ABOVE INTO OUT LINE.
184100*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
184200     MOVE SPACES TO ws-out-line
184300*    COPY 01 INTO OUT PTR.
184400*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
184500     MOVE cte-01 TO ws-out-ptr
184600*    COPY MOVIE RELEASE YEAR INTO OUT YEAR EDIT.
184700*    NO SPECIAL HANDLING NEEDED HERE.
184800     MOVE ws-movie-release-year (idx-movie) TO ws-out-year-edit
184900*    CARRY MOVIE RATING OVER TO OUT RATING EDIT.
185000*    NOTHING FANCY -- STRAIGHT-LINE CODE.
185100     MOVE ws-movie-rating (idx-movie)       TO ws-out-rating-edit
185200
185300*    BUILD UP MOVIE A PIECE AT A TIME.
185400*    STRING JUST CONCATENATES -- NO TRIM/PAD SURPRISES.
185500*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
185600     STRING ws-movie-title (idx-movie) DELIMITED BY SPACE
185700            "; "                       DELIMITED BY SIZE
185800            ws-out-year-edit           DELIMITED BY SIZE
185900            "; "                       DELIMITED BY SIZE
186000         INTO ws-out-line
186100         WITH POINTER ws-out-ptr
186200     END-STRING
186300
186400*    HAND CONTROL DOWN TO THE STRING ONE MOVIE CATEGORY LOGIC.
186500*    (SEE PARAGRAPH 411-BEGIN-STRING-ONE-MOVIE-CATEGORY BELOW.)
186600*    WORTH RE-READING IF NEW TO THIS JOB.
186700     PERFORM 411-begin-string-one-movie-category
186800        THRU 411-end-string-one-movie-category
186900        VARYING idx-category FROM cte-01 BY cte-01
187000          UNTIL idx-category > ws-movie-category-count (idx-movie)
187100
187200*    STUFF OUT RATING EDIT INTO TRIM SOURCE.
187300*    NOTHING FANCY -- STRAIGHT-LINE CODE.
187400     MOVE ws-out-rating-edit TO ws-trim-source
187500*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
187600*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
187700*    WORTH RE-READING IF NEW TO THIS JOB.
187800     PERFORM 920-begin-trim-field THRU 920-end-trim-field
187900*    BUILD UP the output field A PIECE AT A TIME.
188000*    STRING JUST CONCATENATES -- NO TRIM/PAD SURPRISES.
188100*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
188200     STRING "; " DELIMITED BY SIZE
188300            ws-trim-result(1:ws-trim-len) DELIMITED BY SIZE
188400            ";"  DELIMITED BY SIZE
188500         INTO ws-out-line
188600         WITH POINTER ws-out-ptr
188700     END-STRING.
188800 410-end-format-movie-line.
188900*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
189000*    PLAIN AND STRAIGHTFORWARD.
189100     EXIT.
189200
189300 411-begin-string-one-movie-category.
189400*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
189500*    (TURNS ON CATEGORY.)
189600*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
189700     IF idx-category > cte-01
189800*    BUILD UP the output field A PIECE AT A TIME.
189900*    STRING JUST CONCATENATES -- NO TRIM/PAD SURPRISES.
190000*    WORTH RE-READING IF NEW TO THIS JOB.
190100        STRING ", " DELIMITED BY SIZE
190200            INTO ws-out-line WITH POINTER ws-out-ptr
190300        END-STRING
190400     END-IF
190500*    BUILD UP CATEGORY A PIECE AT A TIME.
190600*    STRING JUST CONCATENATES -- NO TRIM/PAD SURPRISES.
190700*    WORTH RE-READING IF NEW TO THIS JOB.
190800     STRING ws-movie-category-code (idx-movie, idx-category)
190900                DELIMITED BY SPACE
191000         INTO ws-out-line WITH POINTER ws-out-ptr
191100     END-STRING.
191200 411-end-string-one-movie-category.
191300*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
191400*    NO SPECIAL HANDLING NEEDED HERE.
191500     EXIT.
191600
191700*    SERIES PRINT FORMAT:
191800*    <title>; <releaseYear>- <endYearOrBlank>; <category1>, ...;
191900*    <rating>; 1-<len1>, 2-<len2>, ...;
192000 420-begin-format-serie-line.
192100*    STUFF THE VALUE ABOVE INTO OUT LINE.
192200*    NO SPECIAL HANDLING NEEDED HERE.
192300     MOVE SPACES TO ws-out-line
192400*    CARRY 01 OVER TO OUT PTR.
192500*    NOTHING FANCY -- STRAIGHT-LINE CODE.
192600     MOVE cte-01 TO ws-out-ptr
192700*    CARRY SERIE RELEASE YEAR OVER TO OUT YEAR EDIT.
192800*    NO SPECIAL HANDLING NEEDED HERE.
192900     MOVE ws-serie-release-year (idx-serie) TO ws-out-year-edit
193000
193100*    BUILD UP SERIE A PIECE AT A TIME.
193200*    STRING JUST CONCATENATES -- NO TRIM/PAD SURPRISES.
193300*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
193400     STRING ws-serie-title (idx-serie) DELIMITED BY SPACE
193500            "; "                       DELIMITED BY SIZE
193600            ws-out-year-edit           DELIMITED BY SIZE
193700            "- "                       DELIMITED BY SIZE
193800         INTO ws-out-line
193900         WITH POINTER ws-out-ptr
194000     END-STRING
194100
194200*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
194300*    (TURNS ON SERIE HAS ENDED.)
194400*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
194500     IF sw-serie-has-ended (idx-serie)
194600*    LOAD OUT YEAR EDIT FROM SERIE END YEAR.
194700*    KEEP THIS STEP SIMPLE.
194800        MOVE ws-serie-end-year (idx-serie) TO ws-out-year-edit
194900*    BUILD UP OUT YEAR EDIT A PIECE AT A TIME.
195000*    STRING JUST CONCATENATES -- NO TRIM/PAD SURPRISES.
195100*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
195200        STRING ws-out-year-edit DELIMITED BY SIZE
195300            INTO ws-out-line WITH POINTER ws-out-ptr
195400        END-STRING
195500     END-IF
195600
195700*    BUILD UP the output field A PIECE AT A TIME.
195800*    STRING JUST CONCATENATES -- NO TRIM/PAD SURPRISES.
195900*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
196000     STRING "; " DELIMITED BY SIZE
196100         INTO ws-out-line WITH POINTER ws-out-ptr
196200     END-STRING
196300
196400*    HAND CONTROL DOWN TO THE STRING ONE SERIE CATEGORY LOGIC.
196500*    (SEE PARAGRAPH 421-BEGIN-STRING-ONE-SERIE-CATEGORY BELOW.)
196600*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
196700     PERFORM 421-begin-string-one-serie-category
196800        THRU 421-end-string-one-serie-category
196900        VARYING idx-category FROM cte-01 BY cte-01
197000          UNTIL idx-category > ws-serie-category-count (idx-serie)
197100
197200*    CARRY SERIE RATING OVER TO OUT RATING EDIT.
197300*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
197400     MOVE ws-serie-rating (idx-serie) TO ws-out-rating-edit
197500*    CARRY OUT RATING EDIT OVER TO TRIM SOURCE.
197600*    NOTHING FANCY -- STRAIGHT-LINE CODE.
197700     MOVE ws-out-rating-edit TO ws-trim-source
197800*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
197900*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
198000*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
198100     PERFORM 920-begin-trim-field THRU 920-end-trim-field
198200*    BUILD UP the output field A PIECE AT A TIME.
198300*    STRING JUST CONCATENATES -- NO TRIM/PAD SURPRISES.
198400*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
198500     STRING "; " DELIMITED BY SIZE
198600            ws-trim-result(1:ws-trim-len) DELIMITED BY SIZE
198700            "; " DELIMITED BY SIZE
198800         INTO ws-out-line
198900         WITH POINTER ws-out-ptr
199000     END-STRING
199100
199200*    HAND CONTROL DOWN TO THE STRING ONE SERIE SEASON LOGIC.
199300*    (SEE PARAGRAPH 422-BEGIN-STRING-ONE-SERIE-SEASON BELOW.)
199400*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
199500     PERFORM 422-begin-string-one-serie-season
199600        THRU 422-end-string-one-serie-season
199700        VARYING idx-serie-scan FROM cte-01 BY cte-01
199800          UNTIL idx-serie-scan > ws-serie-season-count (idx-serie)
199900
200000*    BUILD UP the output field A PIECE AT A TIME.
200100*    STRING JUST CONCATENATES -- NO TRIM/PAD SURPRISES.
200200*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
200300     STRING ";" DELIMITED BY SIZE
200400         INTO ws-out-line WITH POINTER ws-out-ptr
200500     END-STRING.
200600 420-end-format-serie-line.
200700*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
200800*    NOTHING FANCY -- STRAIGHT-LINE CODE.
200900     EXIT.
201000
201100 421-begin-string-one-serie-category.
201200*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
201300*    (TURNS ON CATEGORY.)
201400*    WORTH RE-READING IF NEW TO THIS JOB.
201500     IF idx-category > cte-01
201600*    BUILD UP the output field A PIECE AT A TIME.
201700*    STRING JUST CONCATENATES -- NO TRIM/PAD SURPRISES.
201800*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
201900        STRING ", " DELIMITED BY SIZE
202000            INTO ws-out-line WITH POINTER ws-out-ptr
202100        END-STRING
202200     END-IF
202300*    BUILD UP CATEGORY A PIECE AT A TIME.
202400*    STRING JUST CONCATENATES -- NO TRIM/PAD SURPRISES.
202500*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
202600     STRING ws-serie-category-code (idx-serie, idx-category)
202700                DELIMITED BY SPACE
202800         INTO ws-out-line WITH POINTER ws-out-ptr
202900     END-STRING.
203000 421-end-string-one-serie-category.
203100*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
203200*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
203300     EXIT.
203400
203500 422-begin-string-one-serie-season.
203600*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
203700*    (TURNS ON SERIE SCAN.)
203800*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
203900     IF idx-serie-scan > cte-01
204000*    BUILD UP the output field A PIECE AT A TIME.
204100*    STRING JUST CONCATENATES -- NO TRIM/PAD SURPRISES.
204200*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
204300        STRING ", " DELIMITED BY SIZE
204400            INTO ws-out-line WITH POINTER ws-out-ptr
204500        END-STRING
204600     END-IF
204700
204800*    COPY SERIE SCAN INTO OUT SEASON EDIT.
204900*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
205000     MOVE idx-serie-scan TO ws-out-season-edit
205100*    COPY OUT SEASON EDIT INTO TRIM SOURCE.
205200*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
205300     MOVE ws-out-season-edit TO ws-trim-source
205400*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
205500*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
205600*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
205700     PERFORM 920-begin-trim-field THRU 920-end-trim-field
205800*    COPY TRIM RESULT INTO TOKEN NUM TEXT.
205900*    NO SPECIAL HANDLING NEEDED HERE.
206000     MOVE ws-trim-result(1:ws-trim-len) TO ws-token-num-text
206100*    LOAD OUT NUM LEN FROM TRIM LEN.
206200*    NOTHING FANCY -- STRAIGHT-LINE CODE.
206300     MOVE ws-trim-len TO ws-out-num-len
206400
206500*    CARRY SERIE SEASON LENGTH OVER TO SERIE SCAN.
206600*    NOTHING FANCY -- STRAIGHT-LINE CODE.
206700     MOVE ws-serie-season-length (idx-serie, idx-serie-scan)
206800       TO ws-out-season-edit
206900*    CARRY OUT SEASON EDIT OVER TO TRIM SOURCE.
207000*    KEEP THIS STEP SIMPLE.
207100     MOVE ws-out-season-edit TO ws-trim-source
207200*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
207300*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
207400*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
207500     PERFORM 920-begin-trim-field THRU 920-end-trim-field
207600
207700*    BUILD UP OUT NUM LEN A PIECE AT A TIME.
207800*    STRING JUST CONCATENATES -- NO TRIM/PAD SURPRISES.
207900*    WORTH RE-READING IF NEW TO THIS JOB.
208000     STRING ws-token-num-text(1:ws-out-num-len)
208100                           DELIMITED BY SIZE
208200            "-"            DELIMITED BY SIZE
208300            ws-trim-result(1:ws-trim-len) DELIMITED BY SIZE
208400         INTO ws-out-line WITH POINTER ws-out-ptr
208500     END-STRING.
208600 422-end-string-one-serie-season.
208700*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
208800*    KEEP THIS STEP SIMPLE.
208900     EXIT.
209000
209100*---------------------------------------------------------------
209200*    900 SERIES - CLOSE UP AND LOG THE RUN TOTALS.
209300*---------------------------------------------------------------
209400 900-begin-finish-program.
209500*    CLOSE UP NOW THAT THIS PASS IS DONE.
209600*    NO SPECIAL HANDLING NEEDED HERE.
209700     CLOSE catalog-extract-file
209800
209900*    SHOW THE OPERATOR WHERE THE RUN STANDS.
210000*    NO SPECIAL HANDLING NEEDED HERE.
210100     DISPLAY SPACE
210200*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
210300*    KEEP THIS STEP SIMPLE.
210400     DISPLAY "CATBLDRP - run totals."
210500*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
210600*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
210700     DISPLAY "  Movie lines read       : [" ws-movie-lines-read    CAT-058
210800             "]."
210900*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
211000*    NO SPECIAL HANDLING NEEDED HERE.
211100     DISPLAY "  Series lines read      : [" ws-serie-lines-read
211200             "]."
211300*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
211400*    KEEP THIS STEP SIMPLE.
211500     DISPLAY "  Comment lines skipped  : ["
211600              ws-comment-lines-skipped "]."
211700*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
211800*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
211900     DISPLAY "  Distinct movies kept   : [" ws-movie-count "]."
212000*    SHOW THE OPERATOR WHERE THE RUN STANDS.
212100*    NO SPECIAL HANDLING NEEDED HERE.
212200     DISPLAY "  Distinct series kept   : [" ws-serie-count "]."
212300*    SHOW THE OPERATOR WHERE THE RUN STANDS.
212400*    PLAIN AND STRAIGHTFORWARD.
212500     DISPLAY "  Duplicate lines dropped: [" ws-duplicate-count
212600             "]."
212700*    ECHO A LINE TO THE OPERATOR CONSOLE.
212800*    NO SPECIAL HANDLING NEEDED HERE.
212900     DISPLAY "  Catalog lines written  : ["
213000              ws-catalog-lines-written "]."
213100 900-end-finish-program.
213200*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
213300*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
213400     EXIT.
213500
213600 END PROGRAM CatBldRp.
