000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CatQryRp.
000300 AUTHOR.         L HOLLOWAY.
000400 INSTALLATION.   MEDIA SYSTEMS GROUP - NIGHT BATCH SECTION.
000500 DATE-WRITTEN.   18 09 1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL CATALOG DATA ONLY.
000800*
000900* PURPOSE: re-reads the normalized catalog extract that CatBldRp
001000*          rebuilds every night, scores every movie and series
001100*          against a search query supplied by the desk, and
001200*          writes the ranked hits to the search result extract.
001300*          Run mode S prints every matching record in ranked
001400*          order; run mode O prints only the single best match.
001500*          This job never writes the catalog -- it is read-only
001600*          against whatever CatBldRp last produced.
001700*
001800* CHANGE LOG.
001900*---------------------------------------------------------------
002000* DATE     PGMR  TICKET    DESCRIPTION OF CHANGE
002100*---------------------------------------------------------------
002200* 180989   LCH   QRY-001   Original write-up of the catalog
002300*                          search job, riding on CatBldRp's
002400*                          extract format.
002500* 040290   LCH   QRY-006   Category match widened from whole-
002600*                          word to substring, to match what the
002700*                          desk actually expects from a search.
002800* 112390   RG    QRY-011   Added run mode O (single best match)
002900*                          for the quick-lookup terminal screen.
003000* 051591   LCH   QRY-017   Score now adds one point for a title
003100*                          hit AND one point for a category hit
003200*                          on the same query word -- used to cap
003300*                          at one point total, desk asked for
003400*                          the extra weight.
003500* 081592   RG    QRY-022   Tie-break on the rank now falls back
003600*                          to title, then release year, instead
003700*                          of stopping at score -- ties were
003800*                          printing in whatever order they sat
003900*                          in the catalog, which looked random.
004000* 030793   LCH   QRY-028   Bubble sort swapped in for the old
004100*                          table-full abend once the catalog
004200*                          passed a few hundred titles.
004300* 092694   RG    QRY-034   Search buffers widened to match
004400*                          CatBldRp's CAT-052 change.
004500* 041996   LCH   QRY-041   Closing display now reports the hit
004600*                          count along with lines written, per
004700*                          op-shift request.
004800* 030499   RG    QRY-045   YEAR 2000 REVIEW: release years are
004900*                          carried as PIC 9(04) throughout, no
005000*                          windowing anywhere in this job.
005100*                          Signed off Y2K OK.
005200* 091500   LCH   QRY-049   Empty query words (double space typed
005300*                          at the terminal) confirmed to match
005400*                          every record, as designed -- left
005500*                          alone, desk was told to watch spacing.
005600* 062501   RG    QRY-053   Query line is now trimmed before the
005700*                          split so a trailing blank on the
005800*                          terminal line no longer pads out the
005900*                          word list with empty entries.
005950* 030603   RG    QRY-058   A category list past ten tokens now
005960*                          aborts the run instead of writing past
005970*                          the end of the category-code table --
005980*                          same fix as CatBldRp's CAT-076.
006000*---------------------------------------------------------------
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   GNUCOBOL-HOST.
006500 OBJECT-COMPUTER.   GNUCOBOL-HOST.
006600 SPECIAL-NAMES.
006700     SYMBOLIC CHARACTERS asterisk IS 43.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT OPTIONAL catalog-extract-file
007400            ASSIGN TO ws-name-catalog-extract
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS fs-catalog-extract.
007700
007800     SELECT result-extract-file
007900            ASSIGN TO ws-name-result-extract
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS fs-result-extract.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  catalog-extract-file.
008600 01  catalog-extract-rec.
008700     05  catalog-extract-text             PIC X(249).
008800     05  FILLER                           PIC X(01).
008900
009000 FD  result-extract-file.
009100 01  result-extract-rec.
009200     05  result-extract-text              PIC X(249).
009300     05  FILLER                           PIC X(01).
009400
009500 WORKING-STORAGE SECTION.
009600*---------------------------------------------------------------
009700*    FILE STATUS / FILE NAME AREAS
009800*---------------------------------------------------------------
009900 77  fs-catalog-extract                   PIC X(02) VALUE '00'.
010000 77  fs-result-extract                    PIC X(02) VALUE '00'.
010100 77  ws-name-catalog-extract              PIC X(40) VALUE SPACES.
010200 77  ws-name-result-extract               PIC X(40) VALUE SPACES.
010300
010400*---------------------------------------------------------------
010500*    RUN COUNTERS -- ALL BINARY.
010600*---------------------------------------------------------------
010700 77  ws-catalog-lines-read                PIC 9(06) COMP
010800                                           VALUE ZERO.
010900 77  ws-comment-lines-skipped             PIC 9(06) COMP
011000                                           VALUE ZERO.
011100 77  ws-duplicate-count                   PIC 9(06) COMP
011200                                           VALUE ZERO.
011300 77  ws-movie-count                       PIC 9(04) COMP
011400                                           VALUE ZERO.
011500 77  ws-serie-count                       PIC 9(04) COMP
011600                                           VALUE ZERO.
011700 77  ws-hit-count                         PIC 9(04) COMP
011800                                           VALUE ZERO.
011900 77  ws-result-lines-written              PIC 9(06) COMP
012000                                           VALUE ZERO.
012100 77  ws-category-hit                      PIC X(01)
012200                                           VALUE 'N'.
012300
012400 78  cte-01                                         VALUE 1.
012600 78  cte-10                                         VALUE 10.
012700 78  cte-23                                         VALUE 23.
012800 78  cte-30                                         VALUE 30.
012900 78  cte-max-movies                                 VALUE 500.
013000 78  cte-max-series                                 VALUE 500.
013100 78  cte-max-hits                                   VALUE 1000.
013200
013300*---------------------------------------------------------------
013400*    CATEGORY CODE TABLE -- RESTATED FROM CatBldRp, SAME 23
013500*    FIXED DISPLAY SPELLINGS IN THE SAME ORDER.
013600*---------------------------------------------------------------
013700 01  ws-category-names.
013800     05  FILLER                           PIC X(12)
013900                                           VALUE 'Action'.
014000     05  FILLER                           PIC X(12)
014100                                           VALUE 'Adventure'.
014200     05  FILLER                           PIC X(12)
014300                                           VALUE 'Biography'.
014400     05  FILLER                           PIC X(12)
014500                                           VALUE 'Comedy'.
014600     05  FILLER                           PIC X(12)
014700                                           VALUE 'Crime'.
014800     05  FILLER                           PIC X(12)
014900                                           VALUE 'Drama'.
015000     05  FILLER                           PIC X(12)
015100                                           VALUE 'Family'.
015200     05  FILLER                           PIC X(12)
015300                                           VALUE 'Fantasy'.
015400     05  FILLER                           PIC X(12)
015500                                           VALUE 'History'.
015600     05  FILLER                           PIC X(12)
015700                                           VALUE 'Horror'.
015800     05  FILLER                           PIC X(12)
015900                                           VALUE 'Mystery'.
016000     05  FILLER                           PIC X(12)
016100                                           VALUE 'Romance'.
016200     05  FILLER                           PIC X(12)
016300                                           VALUE 'Sci-fi'.
016400     05  FILLER                           PIC X(12)
016500                                           VALUE 'Sport'.
016600     05  FILLER                           PIC X(12)
016700                                           VALUE 'Thriller'.
016800     05  FILLER                           PIC X(12)
016900                                           VALUE 'War'.
017000     05  FILLER                           PIC X(12)
017100                                           VALUE 'Western'.
017200     05  FILLER                           PIC X(12)
017300                                           VALUE 'Film-Noir'.
017400     05  FILLER                           PIC X(12)
017500                                           VALUE 'Music'.
017600     05  FILLER                           PIC X(12)
017700                                           VALUE 'Musical'.
017800     05  FILLER                           PIC X(12)
017900                                           VALUE 'Animation'.
018000     05  FILLER                           PIC X(12)
018100                                           VALUE 'Documentary'.
018200     05  FILLER                           PIC X(12)
018300                                           VALUE 'Talk-show'.
018400 01  ws-category-names-r REDEFINES ws-category-names.
018500     05  ws-category-name  OCCURS cte-23 TIMES
018600                           INDEXED BY idx-category
018700                                           PIC X(12).
018800
018900 01  ws-category-names-upper.
019000     05  ws-category-name-upper OCCURS cte-23 TIMES
019100                           INDEXED BY idx-category
019200                                           PIC X(12)
019300                                           VALUE SPACES.
019400     05  FILLER                           PIC X(01)
019500                                           VALUE SPACE.
019600
019700*---------------------------------------------------------------
019800*    CATALOG TABLES, RELOADED FRESH FROM THE EXTRACT EVERY RUN.
019900*    SAME SHAPE AS CatBldRp's SO THE TWO JOBS AGREE ON WHAT A
020000*    CATALOG RECORD LOOKS LIKE.  THE SCORE FIELD TACKED ON THE
020100*    END IS THIS PROGRAM'S OWN -- IT PLAYS NO PART IN DEDUP.
020200*---------------------------------------------------------------
020300 01  ws-movie-catalog-table.
020400     05  ws-movie-entry OCCURS cte-max-movies TIMES
020500                         INDEXED BY idx-movie idx-movie-scan.
020600         10  ws-movie-title               PIC X(60)
020700                                           VALUE SPACES.
020800         10  ws-movie-release-year         PIC 9(04)               QRY-045
020900                                           VALUE ZERO.
021000         10  ws-movie-category-count       PIC 9(02)
021100                                           VALUE ZERO.
021200         10  ws-movie-category-code OCCURS cte-10 TIMES
021300                                           PIC X(12)
021400                                           VALUE SPACES.
021500         10  ws-movie-rating               PIC S9(02)V9(01)
021600                                           VALUE ZERO.
021700         10  FILLER                       PIC X(05)
021800                                           VALUE SPACES.
021900         10  ws-movie-score                PIC 9(04) COMP
022000                                           VALUE ZERO.
022100     05  FILLER                           PIC X(01)
022200                                           VALUE SPACE.
022300 01  ws-movie-catalog-table-r REDEFINES ws-movie-catalog-table.
022400     05  ws-movie-entry-flat OCCURS cte-max-movies TIMES.
022500         10  FILLER                       PIC X(66).
022600         10  ws-movie-category-block       PIC X(120).
022700         10  FILLER                       PIC X(08).
022800
022900 01  ws-serie-catalog-table.
023000     05  ws-serie-entry OCCURS cte-max-series TIMES
023100                         INDEXED BY idx-serie idx-serie-scan.
023200         10  ws-serie-title                PIC X(60)
023300                                           VALUE SPACES.
023400         10  ws-serie-release-year         PIC 9(04)
023500                                           VALUE ZERO.
023600         10  ws-serie-is-ended             PIC X(01)
023700                                           VALUE 'N'.
023800             88  sw-serie-has-ended        VALUE 'Y'.
023900         10  ws-serie-end-year             PIC 9(04)
024000                                           VALUE ZERO.
024100         10  ws-serie-category-count       PIC 9(02)
024200                                           VALUE ZERO.
024300         10  ws-serie-category-code OCCURS cte-10 TIMES
024400                                           PIC X(12)
024500                                           VALUE SPACES.
024600         10  ws-serie-rating               PIC S9(02)V9(01)
024700                                           VALUE ZERO.
024800         10  ws-serie-season-count         PIC 9(02)
024900                                           VALUE ZERO.
025000         10  ws-serie-season-length OCCURS cte-30 TIMES
025100                                           PIC 9(03)
025200                                           VALUE ZERO.
025300         10  FILLER                       PIC X(05)
025400                                           VALUE SPACES.
025500         10  ws-serie-score                PIC 9(04) COMP
025600                                           VALUE ZERO.
025700     05  FILLER                           PIC X(01)
025800                                           VALUE SPACE.
025900 01  ws-serie-catalog-table-r REDEFINES ws-serie-catalog-table.
026000     05  ws-serie-entry-flat OCCURS cte-max-series TIMES.
026100         10  FILLER                       PIC X(71).
026200         10  ws-serie-category-block       PIC X(120).
026300         10  FILLER                       PIC X(05).
026400         10  ws-serie-season-block         PIC X(90).
026500         10  FILLER                       PIC X(05).
026600
026700*---------------------------------------------------------------
026800*    STAGING AREA FOR THE CATALOG LINE CURRENTLY BEING RE-READ.
026900*---------------------------------------------------------------
027000 01  ws-current-record.
027100     05  ws-current-kind                  PIC X(01)
027200                                           VALUE 'U'.
027300         88  sw-kind-unknown                    VALUE 'U'.
027400         88  sw-kind-movie                      VALUE 'M'.
027500         88  sw-kind-serie                      VALUE 'S'.
027600     05  ws-current-title                  PIC X(60)
027700                                           VALUE SPACES.
027800     05  ws-current-release-year           PIC 9(04)
027900                                           VALUE ZERO.
028000     05  ws-current-is-ended               PIC X(01)
028100                                           VALUE 'N'.
028200     05  ws-current-end-year                PIC 9(04)
028300                                           VALUE ZERO.
028400     05  ws-current-category-count          PIC 9(02)
028500                                           VALUE ZERO.
028600     05  ws-current-category-code OCCURS cte-10 TIMES
028700                                           PIC X(12)
028800                                           VALUE SPACES.
028900     05  ws-current-rating                  PIC S9(02)V9(01)
029000                                           VALUE ZERO.
029100     05  ws-current-season-count            PIC 9(02)
029200                                           VALUE ZERO.
029300     05  ws-current-season-length OCCURS cte-30 TIMES
029400                                           PIC 9(03)
029500                                           VALUE ZERO.
029600     05  FILLER                            PIC X(05)
029700                                           VALUE SPACES.
029800 01  ws-current-record-r REDEFINES ws-current-record.
029900     05  FILLER                            PIC X(72).
030000     05  ws-current-category-block          PIC X(120).
030100     05  FILLER                            PIC X(05).
030200     05  ws-current-season-block            PIC X(90).
030300     05  FILLER                            PIC X(05).
030400
030500*---------------------------------------------------------------
030600*    LINE SCANNING WORK AREA -- ONE CATALOG LINE, WALKED LEFT TO
030700*    RIGHT WITH ws-ptr.  SAME GRAMMAR CatBldRp WRITES, SO THE
030800*    SAME SCANNER READS IT BACK.
030900*---------------------------------------------------------------
031000 01  ws-scan-work.
031100     05  ws-line                           PIC X(250)
031200                                           VALUE SPACES.
031300     05  ws-line-prefix-view REDEFINES ws-line.
031400         10  ws-line-first-two             PIC X(02).
031500         10  FILLER                        PIC X(248).
031600     05  ws-ptr                            PIC 9(04) COMP
031700                                           VALUE 1.
031800     05  ws-delim1                         PIC X(01)
031900                                           VALUE SPACE.
032000     05  ws-title-raw                      PIC X(80)
032100                                           VALUE SPACES.
032200     05  ws-year-raw                       PIC X(10)
032300                                           VALUE SPACES.
032400     05  ws-end-year-raw                   PIC X(10)
032500                                           VALUE SPACES.
032600     05  ws-category-text                  PIC X(140)
032700                                           VALUE SPACES.
032800     05  ws-rating-raw                     PIC X(10)
032900                                           VALUE SPACES.
033000     05  ws-rating-int-text                PIC X(06)
033100                                           VALUE SPACES.
033200     05  ws-rating-dec-text                PIC X(06)
033300                                           VALUE SPACES.
033400     05  ws-rating-int-num                 PIC 9(03)
033500                                           VALUE ZERO.
033600     05  ws-rating-dec-num                 PIC 9(01)
033700                                           VALUE ZERO.
033800     05  ws-rating-negative                PIC X(01)
033900                                           VALUE 'N'.
034000     05  ws-season-text                    PIC X(180)
034100                                           VALUE SPACES.
034200     05  FILLER                            PIC X(05)
034300                                           VALUE SPACES.
034400
034500*---------------------------------------------------------------
034600*    COMMA-TOKEN SPLITTING WORK (CATEGORIES AND SEASONS SHARE
034700*    THE SAME SCRATCH ARRAY, ONE FIELD AT A TIME -- ALSO REUSED
034800*    TO SPLIT THE SEARCH QUERY ON SPACES, SEE 740 BELOW).
034900*---------------------------------------------------------------
035000 01  ws-split-work.
035100     05  ws-split-work-text                PIC X(180)
035200                                           VALUE SPACES.
035300     05  ws-split-tokens-group.
035400         10  ws-split-token OCCURS cte-30 TIMES
035500                           INDEXED BY idx-split
035600                                           PIC X(30)
035700                                           VALUE SPACES.
035800     05  ws-split-token-count              PIC 9(02) COMP
035900                                           VALUE ZERO.
036000     05  ws-tok-ptr                        PIC 9(04) COMP
036100                                           VALUE 1.
036200     05  ws-token-num-text                 PIC X(06)
036300                                           VALUE SPACES.
036400     05  ws-token-len-text                 PIC X(06)
036500                                           VALUE SPACES.
036600     05  ws-token-delim                    PIC X(01)
036700                                           VALUE SPACE.
036800     05  ws-expected-season-num            PIC 9(02) COMP
036900                                           VALUE ZERO.
037000     05  ws-token-season-num               PIC 9(02)
037100                                           VALUE ZERO.
037200     05  ws-token-season-len               PIC 9(03)
037300                                           VALUE ZERO.
037400     05  FILLER                            PIC X(05)
037500                                           VALUE SPACES.
037600
037700*---------------------------------------------------------------
037800*    GENERIC TRIM WORK -- USED FOR EVERY FIELD LIFTED OFF A
037900*    SCANNED LINE, AND AGAIN WHILE SCORING, BEFORE IT IS USED.
038000*---------------------------------------------------------------
038100 01  ws-trim-work.
038200     05  ws-trim-source                    PIC X(140)
038300                                           VALUE SPACES.
038400     05  ws-trim-result                    PIC X(140)
038500                                           VALUE SPACES.
038600     05  ws-trim-first                     PIC 9(04) COMP
038700                                           VALUE ZERO.
038800     05  ws-trim-last                      PIC 9(04) COMP
038900                                           VALUE ZERO.
039000     05  ws-trim-len                       PIC 9(04) COMP
039100                                           VALUE ZERO.
039200     05  ws-trim-scan-idx                  PIC 9(04) COMP
039300                                           VALUE ZERO.
039400     05  FILLER                            PIC X(05)
039500                                           VALUE SPACES.
039600
039700*---------------------------------------------------------------
039800*    FATAL-ERROR WORK -- ONE BAD CATALOG LINE ABORTS THE RUN,
039900*    SAME AS CatBldRp.  SHOULD NEVER FIRE AGAINST OUR OWN
040000*    EXTRACT, BUT WE DO NOT TRUST THAT BLINDLY.
040100*---------------------------------------------------------------
040200 01  ws-abort-work.
040300     05  ws-abort-message                  PIC X(60)
040400                                           VALUE SPACES.
040500     05  FILLER                            PIC X(05)
040600                                           VALUE SPACES.
040700
040800*---------------------------------------------------------------
040900*    QUERY INPUT AND RUN MODE.
041000*---------------------------------------------------------------
041100 01  ws-query-work.
041200     05  ws-query-line                     PIC X(80)               QRY-034
041300                                           VALUE SPACES.
041400     05  ws-run-mode                       PIC X(01)
041500                                           VALUE 'S'.
041600         88  sw-run-search-all                VALUE 'S'.
041700         88  sw-run-search-one                VALUE 'O'.
041800     05  FILLER                            PIC X(05)
041900                                           VALUE SPACES.
042000
042100*---------------------------------------------------------------
042200*    CASE-INSENSITIVE SUBSTRING-CONTAINS SCRATCH, SHARED BY THE
042300*    TITLE CHECK AND THE CATEGORY CHECK.
042400*---------------------------------------------------------------
042500 01  ws-contains-work.
042600     05  ws-cont-big                       PIC X(60)
042700                                           VALUE SPACES.
042800     05  ws-cont-big-len                   PIC 9(04) COMP
042900                                           VALUE ZERO.
043000     05  ws-cont-small                     PIC X(30)
043100                                           VALUE SPACES.
043200     05  ws-cont-small-len                 PIC 9(04) COMP
043300                                           VALUE ZERO.
043400     05  ws-cont-result                    PIC X(01)
043500                                           VALUE 'N'.
043600     05  ws-cont-idx                       PIC 9(04) COMP
043700                                           VALUE ZERO.
043800     05  ws-cont-max-start                 PIC 9(04) COMP
043900                                           VALUE ZERO.
044000     05  FILLER                            PIC X(05)
044100                                           VALUE SPACES.
044200
044300*---------------------------------------------------------------
044400*    SCORED-HIT TABLE -- ONE ENTRY PER CATALOG RECORD THAT
044500*    MATCHED AT LEAST ONE QUERY WORD.  SORTED IN PLACE BELOW.
044600*---------------------------------------------------------------
044700 01  ws-hit-table.
044800     05  ws-hit-entry OCCURS cte-max-hits TIMES
044900                         INDEXED BY idx-hit idx-hit-scan.
045000         10  ws-hit-score                 PIC 9(04)
045100                                           VALUE ZERO.
045200         10  ws-hit-media-kind            PIC X(05)
045300                                           VALUE SPACES.
045400         10  ws-hit-title                 PIC X(60)
045500                                           VALUE SPACES.
045600         10  ws-hit-release-year          PIC 9(04)
045700                                           VALUE ZERO.
045800     05  FILLER                           PIC X(01)
045900                                           VALUE SPACE.
046000
046100 01  ws-hit-swap.
046200     05  ws-hit-swap-score                 PIC 9(04)
046300                                           VALUE ZERO.
046400     05  ws-hit-swap-media-kind            PIC X(05)
046500                                           VALUE SPACES.
046600     05  ws-hit-swap-title                 PIC X(60)
046700                                           VALUE SPACES.
046800     05  ws-hit-swap-release-year          PIC 9(04)
046900                                           VALUE ZERO.
047000     05  FILLER                            PIC X(05)
047100                                           VALUE SPACES.
047200
047300 01  ws-bubble-work.
047400     05  ws-bubble-pass                    PIC 9(04) COMP
047500                                           VALUE ZERO.
047600     05  FILLER                            PIC X(04)
047700                                           VALUE SPACES.
047800
047900*---------------------------------------------------------------
048000*    OUTPUT LINE BUILD AREA.
048100*---------------------------------------------------------------
048200 01  ws-out-work.
048300     05  ws-out-line                       PIC X(250)
048400                                           VALUE SPACES.
048500     05  ws-out-ptr                        PIC 9(04) COMP
048600                                           VALUE 1.
048700     05  ws-out-year-edit                  PIC 9(04)
048800                                           VALUE ZERO.
048900     05  ws-out-score-edit                 PIC Z(03)9
049000                                           VALUE ZERO.
049100     05  FILLER                            PIC X(05)
049200                                           VALUE SPACES.
049300
049400 PROCEDURE DIVISION.
049500 MAIN-PARAGRAPH.                                                   QRY-001
049600*    HAND CONTROL DOWN TO THE START PROGRAM LOGIC.
049700*    (SEE PARAGRAPH 100-BEGIN-START-PROGRAM BELOW.)
049800*    WORTH RE-READING IF NEW TO THIS JOB.
049900     PERFORM 100-begin-start-program
050000        THRU 100-end-start-program
050100
050200*    HAND CONTROL DOWN TO THE RELOAD CATALOG LOGIC.
050300*    (SEE PARAGRAPH 200-BEGIN-RELOAD-CATALOG BELOW.)
050400*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
050500     PERFORM 200-begin-reload-catalog
050600        THRU 200-end-reload-catalog
050700
050800*    HAND CONTROL DOWN TO THE SCORE QUERY LOGIC.
050900*    (SEE PARAGRAPH 700-BEGIN-SCORE-QUERY BELOW.)
051000*    WORTH RE-READING IF NEW TO THIS JOB.
051100     PERFORM 700-begin-score-query
051200        THRU 700-end-score-query
051300
051400*    HAND CONTROL DOWN TO THE RANK RESULTS LOGIC.
051500*    (SEE PARAGRAPH 800-BEGIN-RANK-RESULTS BELOW.)
051600*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
051700     PERFORM 800-begin-rank-results
051800        THRU 800-end-rank-results
051900
052000*    HAND CONTROL DOWN TO THE WRITE RESULTS LOGIC.
052100*    (SEE PARAGRAPH 850-BEGIN-WRITE-RESULTS BELOW.)
052200*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
052300     PERFORM 850-begin-write-results
052400        THRU 850-end-write-results
052500
052600*    HAND CONTROL DOWN TO THE FINISH PROGRAM LOGIC.
052700*    (SEE PARAGRAPH 900-BEGIN-FINISH-PROGRAM BELOW.)
052800*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
052900     PERFORM 900-begin-finish-program
053000        THRU 900-end-finish-program
053100
053200*    END OF RUN.
053300*    NOTHING FANCY -- STRAIGHT-LINE CODE.
053400     STOP RUN.
053500
053600*---------------------------------------------------------------
053700*    100 SERIES - OPEN UP, LOAD THE CATEGORY UPPER-CASE TABLE,
053800*    TAKE THE QUERY AND THE RUN MODE FROM THE DESK.
053900*---------------------------------------------------------------
054000 100-begin-start-program.
054100*    ECHO A LINE TO THE OPERATOR CONSOLE.
054200*    PLAIN AND STRAIGHTFORWARD.
054300     DISPLAY "CATQRYRP - MEDIA CATALOG SEARCH."
054400*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
054500*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
054600     DISPLAY "Enter the catalog extract file name: "
054700        WITH NO ADVANCING
054800*    PULL NAME CATALOG EXTRACT IN FROM THE OPERATOR.
054900*    NO SPECIAL HANDLING NEEDED HERE.
055000     ACCEPT ws-name-catalog-extract
055100
055200*    ECHO A LINE TO THE OPERATOR CONSOLE.
055300*    NO SPECIAL HANDLING NEEDED HERE.
055400     DISPLAY "Enter the result extract file name : "
055500        WITH NO ADVANCING
055600*    PULL NAME RESULT EXTRACT IN FROM THE OPERATOR.
055700*    NO SPECIAL HANDLING NEEDED HERE.
055800     ACCEPT ws-name-result-extract
055900
056000*    SHOW THE OPERATOR WHERE THE RUN STANDS.
056100*    NO SPECIAL HANDLING NEEDED HERE.
056200     DISPLAY "Enter the search query              : "
056300        WITH NO ADVANCING
056400*    PULL QUERY LINE IN FROM THE OPERATOR.
056500*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
056600     ACCEPT ws-query-line
056700
056800*    SHOW THE OPERATOR WHERE THE RUN STANDS.
056900*    PLAIN AND STRAIGHTFORWARD.
057000     DISPLAY "Enter run mode (S = search all, "
057100             "O = search-one)    : "
057200        WITH NO ADVANCING
057300*    PULL RUN MODE IN FROM THE OPERATOR.
057400*    NO SPECIAL HANDLING NEEDED HERE.
057500     ACCEPT ws-run-mode                                            QRY-011
057600
057700*    HAND CONTROL DOWN TO THE LOAD CATEGORY UPPER LOGIC.
057800*    (SEE PARAGRAPH 110-BEGIN-LOAD-CATEGORY-UPPER BELOW.)
057900*    WORTH RE-READING IF NEW TO THIS JOB.
058000     PERFORM 110-begin-load-category-upper
058100        THRU 110-end-load-category-upper
058200
058300*    OPEN THE FILE(S) NEEDED FOR THIS PASS.
058400*    NO SPECIAL HANDLING NEEDED HERE.
058500     OPEN INPUT  catalog-extract-file
058600*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
058700*    (TURNS ON CATALOG EXTRACT.)
058800*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
058900     IF fs-catalog-extract NOT = '00' AND
059000        fs-catalog-extract NOT = '05'
059100*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
059200*    PLAIN AND STRAIGHTFORWARD.
059300        DISPLAY "Catalog extract could not be opened, status ["
059400                 fs-catalog-extract "]."
059500*    END OF RUN.
059600*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
059700        STOP RUN
059800     END-IF
059900
060000*    OPEN THE FILE(S) NEEDED FOR THIS PASS.
060100*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
060200     OPEN OUTPUT result-extract-file.
060300 100-end-start-program.
060400*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
060500*    KEEP THIS STEP SIMPLE.
060600     EXIT.
060700
060800 110-begin-load-category-upper.
060900*    POINT CATEGORY AT THE NEXT TABLE SLOT.
061000*    KEEP THIS STEP SIMPLE.
061100     SET idx-category TO cte-01
061200*    HAND CONTROL DOWN TO THE UPPER ONE CATEGORY LOGIC.
061300*    (SEE PARAGRAPH 111-BEGIN-UPPER-ONE-CATEGORY BELOW.)
061400*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
061500     PERFORM 111-begin-upper-one-category THRU 111-end-upper-one-category
061600         cte-23 TIMES.
061700 110-end-load-category-upper.
061800*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
061900*    KEEP THIS STEP SIMPLE.
062000     EXIT.
062100
062200 111-begin-upper-one-category.
062300*    STUFF CATEGORY NAME INTO CATEGORY.
062400*    KEEP THIS STEP SIMPLE.
062500     MOVE ws-category-name (idx-category)
062600       TO ws-category-name-upper (idx-category)
062700*    FOLD CASE ON CATEGORY NAME UPPER SO COMPARES ARE CASE-BLIND.
062800*    WORTH RE-READING IF NEW TO THIS JOB.
062900     INSPECT ws-category-name-upper (idx-category)
063000             CONVERTING
063100             "abcdefghijklmnopqrstuvwxyz"
063200          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
063300*    POINT CATEGORY AT THE NEXT TABLE SLOT.
063400*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
063500     SET idx-category UP BY cte-01.
063600 111-end-upper-one-category.
063700*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
063800*    KEEP THIS STEP SIMPLE.
063900     EXIT.
064000
064100*---------------------------------------------------------------
064200*    200 SERIES - RELOAD THE NORMALIZED CATALOG EXTRACT.  EVERY
064300*    LINE IS RE-PARSED BY THE SAME GRAMMAR THE ACQUISITIONS
064400*    EXTRACT USES -- THE ROUND-TRIP FORMAT IS MEANT TO BE
064500*    RE-READABLE.
064600*---------------------------------------------------------------
064700 200-begin-reload-catalog.
064800*    HAND CONTROL DOWN TO THE READ CATALOG LINE LOGIC.
064900*    (SEE PARAGRAPH 210-BEGIN-READ-CATALOG-LINE BELOW.)
065000*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
065100     PERFORM 210-begin-read-catalog-line
065200        THRU 210-end-read-catalog-line
065300       UNTIL fs-catalog-extract = '10'
065400
065500*    CLOSE UP NOW THAT THIS PASS IS DONE.
065600*    PLAIN AND STRAIGHTFORWARD.
065700     CLOSE catalog-extract-file.
065800 200-end-reload-catalog.
065900*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
066000*    KEEP THIS STEP SIMPLE.
066100     EXIT.
066200
066300 210-begin-read-catalog-line.
066400*    PULL THE NEXT RECORD OFF THE INPUT FILE.
066500*    PLAIN AND STRAIGHTFORWARD.
066600     READ catalog-extract-file INTO ws-line
066700         AT END
066800*    CARRY THE VALUE ABOVE OVER TO CATALOG EXTRACT.
066900*    PLAIN AND STRAIGHTFORWARD.
067000             MOVE '10' TO fs-catalog-extract
067100         NOT AT END
067200*    BUMP CATALOG LINES READ FOR THIS PASS.
067300*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
067400             ADD cte-01 TO ws-catalog-lines-read
067500*    HAND CONTROL DOWN TO THE PARSE AND INSERT LINE LOGIC.
067600*    (SEE PARAGRAPH 500-BEGIN-PARSE-AND-INSERT-LINE BELOW.)
067700*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
067800             PERFORM 500-begin-parse-and-insert-line
067900                THRU 500-end-parse-and-insert-line
068000     END-READ.
068100 210-end-read-catalog-line.
068200*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
068300*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
068400     EXIT.
068500
068600*---------------------------------------------------------------
068700*    500 SERIES - THE SINGLE-PASS FIELD PARSER, RESTATED FROM
068800*    CatBldRp.  ws-line MUST ALREADY HOLD THE LINE TO BE PARSED.
068900*---------------------------------------------------------------
069000 500-begin-parse-and-insert-line.
069100*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
069200*    (TURNS ON LINE FIRST TWO.)
069300*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
069400     IF ws-line-first-two = '//'
069500*    TICK COMMENT LINES SKIPPED UP BY ONE.
069600*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
069700        ADD cte-01 TO ws-comment-lines-skipped
069800*    SHORT-CIRCUIT AHEAD TO 500-END-PARSE-AND-INSERT-LINE.
069900*    NO SPECIAL HANDLING NEEDED HERE.
070000        GO TO 500-end-parse-and-insert-line
070100     END-IF
070200
070300     INITIALIZE ws-current-record
070400*    STUFF THE VALUE ABOVE INTO CURRENT KIND.
070500*    NO SPECIAL HANDLING NEEDED HERE.
070600     MOVE 'U'   TO ws-current-kind
070700*    LOAD PTR FROM 01.
070800*    PLAIN AND STRAIGHTFORWARD.
070900     MOVE cte-01 TO ws-ptr
071000
071100*    HAND CONTROL DOWN TO THE PARSE TITLE LOGIC.
071200*    (SEE PARAGRAPH 510-BEGIN-PARSE-TITLE BELOW.)
071300*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
071400     PERFORM 510-begin-parse-title      THRU 510-end-parse-title
071500*    HAND CONTROL DOWN TO THE PARSE YEAR LOGIC.
071600*    (SEE PARAGRAPH 520-BEGIN-PARSE-YEAR BELOW.)
071700*    WORTH RE-READING IF NEW TO THIS JOB.
071800     PERFORM 520-begin-parse-year       THRU 520-end-parse-year
071900
072000*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
072100*    (TURNS ON KIND SERIE.)
072200*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
072300     IF sw-kind-serie
072400*    HAND CONTROL DOWN TO THE PARSE YEAR LOGIC.
072500*    (SEE PARAGRAPH 530-BEGIN-PARSE-YEAR BELOW.)
072600*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
072700        PERFORM 530-begin-parse-end-year THRU 530-end-parse-end-year
072800     END-IF
072900
073000*    HAND CONTROL DOWN TO THE PARSE CATEGORIES LOGIC.
073100*    (SEE PARAGRAPH 540-BEGIN-PARSE-CATEGORIES BELOW.)
073200*    WORTH RE-READING IF NEW TO THIS JOB.
073300     PERFORM 540-begin-parse-categories THRU 540-end-parse-categories
073400*    HAND CONTROL DOWN TO THE PARSE RATING LOGIC.
073500*    (SEE PARAGRAPH 550-BEGIN-PARSE-RATING BELOW.)
073600*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
073700     PERFORM 550-begin-parse-rating     THRU 550-end-parse-rating
073800*    HAND CONTROL DOWN TO THE PARSE SEASONS LOGIC.
073900*    (SEE PARAGRAPH 560-BEGIN-PARSE-SEASONS BELOW.)
074000*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
074100     PERFORM 560-begin-parse-seasons    THRU 560-end-parse-seasons
074200*    HAND CONTROL DOWN TO THE CHECK TRAILING LOGIC.
074300*    (SEE PARAGRAPH 570-BEGIN-CHECK-TRAILING BELOW.)
074400*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
074500     PERFORM 570-begin-check-trailing   THRU 570-end-check-trailing
074600
074700*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
074800*    (TURNS ON KIND MOVIE.)
074900*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
075000     IF sw-kind-movie
075100*    HAND CONTROL DOWN TO THE INSERT MOVIE IF NEW LOGIC.
075200*    (SEE PARAGRAPH 600-BEGIN-INSERT-MOVIE-IF-NEW BELOW.)
075300*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
075400        PERFORM 600-begin-insert-movie-if-new
075500           THRU 600-end-insert-movie-if-new
075600*    OTHERWISE, FALL THROUGH TO THIS BRANCH INSTEAD.
075700*    NOTHING FANCY -- STRAIGHT-LINE CODE.
075800     ELSE
075900*    HAND CONTROL DOWN TO THE INSERT SERIE IF NEW LOGIC.
076000*    (SEE PARAGRAPH 610-BEGIN-INSERT-SERIE-IF-NEW BELOW.)
076100*    WORTH RE-READING IF NEW TO THIS JOB.
076200        PERFORM 610-begin-insert-serie-if-new
076300           THRU 610-end-insert-serie-if-new
076400     END-IF.
076500 500-end-parse-and-insert-line.
076600*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
076700*    NO SPECIAL HANDLING NEEDED HERE.
076800     EXIT.
076900
077000*---------------------------------------------------------------
077100*    RULE 2 - TITLE: EVERYTHING BEFORE THE FIRST ';', TRIMMED.
077200*---------------------------------------------------------------
077300 510-begin-parse-title.
077400*    PEEL THE NEXT FIELD OFF LINE ON THE DELIMITER.
077500*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
077600*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
077700     UNSTRING ws-line DELIMITED BY ";"
077800         INTO ws-title-raw
077900         DELIMITER IN ws-delim1
078000         WITH POINTER ws-ptr
078100     END-UNSTRING
078200
078300*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
078400*    (TURNS ON DELIM1.)
078500*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
078600     IF ws-delim1 NOT = ";"
078700*    STUFF THE LITERAL ABOVE INTO ABORT MESSAGE.
078800*    NO SPECIAL HANDLING NEEDED HERE.
078900        MOVE "string ended prematurely" TO ws-abort-message
079000*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
079100*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
079200*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
079300        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
079400     END-IF
079500
079600*    COPY TITLE RAW INTO TRIM SOURCE.
079700*    NO SPECIAL HANDLING NEEDED HERE.
079800     MOVE ws-title-raw       TO ws-trim-source
079900*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
080000*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
080100*    WORTH RE-READING IF NEW TO THIS JOB.
080200     PERFORM 920-begin-trim-field  THRU 920-end-trim-field
080300*    STUFF TRIM RESULT INTO CURRENT TITLE.
080400*    NOTHING FANCY -- STRAIGHT-LINE CODE.
080500     MOVE ws-trim-result(1:ws-trim-len) TO ws-current-title.
080600 510-end-parse-title.
080700*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
080800*    PLAIN AND STRAIGHTFORWARD.
080900     EXIT.
081000
081100*---------------------------------------------------------------
081200*    RULE 3/4 - RELEASE YEAR, UP TO THE NEXT ';' OR '-',
081300*    WHICHEVER COMES FIRST.  '-' COMMITS THE RECORD TO SERIES.
081400*---------------------------------------------------------------
081500 520-begin-parse-year.
081600*    PEEL THE NEXT FIELD OFF LINE ON THE DELIMITER.
081700*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
081800*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
081900     UNSTRING ws-line DELIMITED BY ";" OR "-"
082000         INTO ws-year-raw
082100         DELIMITER IN ws-delim1
082200         WITH POINTER ws-ptr
082300     END-UNSTRING
082400
082500*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
082600*    (TURNS ON DELIM1.)
082700*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
082800     IF ws-delim1 NOT = ";" AND ws-delim1 NOT = "-"
082900*    LOAD ABORT MESSAGE FROM THE LITERAL ABOVE.
083000*    KEEP THIS STEP SIMPLE.
083100        MOVE "could not parse year" TO ws-abort-message
083200*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
083300*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
083400*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
083500        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
083600     END-IF
083700
083800*    COPY YEAR RAW INTO TRIM SOURCE.
083900*    PLAIN AND STRAIGHTFORWARD.
084000     MOVE ws-year-raw TO ws-trim-source
084100*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
084200*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
084300*    WORTH RE-READING IF NEW TO THIS JOB.
084400     PERFORM 920-begin-trim-field THRU 920-end-trim-field
084500
084600*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
084700*    (TURNS ON TRIM LEN.)
084800*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
084900     IF ws-trim-len = ZERO
085000        OR ws-trim-result(1:ws-trim-len) IS NOT NUMERIC
085100*    STUFF THE LITERAL ABOVE INTO ABORT MESSAGE.
085200*    NOTHING FANCY -- STRAIGHT-LINE CODE.
085300        MOVE "could not parse year" TO ws-abort-message
085400*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
085500*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
085600*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
085700        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
085800     END-IF
085900
086000*    COPY TRIM RESULT INTO CURRENT RELEASE YEAR.
086100*    KEEP THIS STEP SIMPLE.
086200     MOVE ws-trim-result(1:ws-trim-len) TO ws-current-release-year
086300
086400*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
086500*    (TURNS ON DELIM1.)
086600*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
086700     IF ws-delim1 = "-"
086800*    FLIP THE KIND SERIE SWITCH ON.
086900*    PLAIN AND STRAIGHTFORWARD.
087000        SET sw-kind-serie TO TRUE
087100     END-IF.
087200 520-end-parse-year.
087300*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
087400*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
087500     EXIT.
087600
087700*---------------------------------------------------------------
087800*    RULE 5 - END YEAR, ONLY REACHED WHEN '-' FOLLOWED THE
087900*    RELEASE YEAR.  EMPTY MEANS THE SERIES HAS NOT ENDED.
088000*---------------------------------------------------------------
088100 530-begin-parse-end-year.
088200*    PEEL THE NEXT FIELD OFF LINE ON THE DELIMITER.
088300*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
088400*    WORTH RE-READING IF NEW TO THIS JOB.
088500     UNSTRING ws-line DELIMITED BY ";"
088600         INTO ws-end-year-raw
088700         DELIMITER IN ws-delim1
088800         WITH POINTER ws-ptr
088900     END-UNSTRING
089000
089100*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
089200*    (TURNS ON DELIM1.)
089300*    WORTH RE-READING IF NEW TO THIS JOB.
089400     IF ws-delim1 NOT = ";"
089500*    STUFF THE LITERAL ABOVE INTO ABORT MESSAGE.
089600*    KEEP THIS STEP SIMPLE.
089700        MOVE "could not parse end year" TO ws-abort-message
089800*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
089900*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
090000*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
090100        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
090200     END-IF
090300
090400*    STUFF END YEAR RAW INTO TRIM SOURCE.
090500*    PLAIN AND STRAIGHTFORWARD.
090600     MOVE ws-end-year-raw TO ws-trim-source
090700*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
090800*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
090900*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
091000     PERFORM 920-begin-trim-field THRU 920-end-trim-field
091100
091200*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
091300*    (TURNS ON TRIM LEN.)
091400*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
091500     IF ws-trim-len = ZERO
091600*    CARRY THE VALUE ABOVE OVER TO CURRENT IS ENDED.
091700*    NO SPECIAL HANDLING NEEDED HERE.
091800        MOVE 'N' TO ws-current-is-ended
091900*    STUFF THE VALUE ABOVE INTO CURRENT END YEAR.
092000*    KEEP THIS STEP SIMPLE.
092100        MOVE ZERO TO ws-current-end-year
092200*    OTHERWISE, FALL THROUGH TO THIS BRANCH INSTEAD.
092300*    NOTHING FANCY -- STRAIGHT-LINE CODE.
092400     ELSE
092500*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
092600*    (TURNS ON TRIM RESULT.)
092700*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
092800        IF ws-trim-result(1:ws-trim-len) IS NOT NUMERIC
092900*    COPY THE LITERAL ABOVE INTO ABORT MESSAGE.
093000*    KEEP THIS STEP SIMPLE.
093100           MOVE "could not parse end year" TO ws-abort-message
093200*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
093300*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
093400*    WORTH RE-READING IF NEW TO THIS JOB.
093500           PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
093600        END-IF
093700*    CARRY THE VALUE ABOVE OVER TO CURRENT IS ENDED.
093800*    KEEP THIS STEP SIMPLE.
093900        MOVE 'Y' TO ws-current-is-ended
094000*    LOAD TRIM LEN FROM TRIM RESULT.
094100*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
094200        MOVE ws-trim-result(1:ws-trim-len)
094300          TO ws-current-end-year
094400     END-IF.
094500 530-end-parse-end-year.
094600*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
094700*    KEEP THIS STEP SIMPLE.
094800     EXIT.
094900
095000*---------------------------------------------------------------
095100*    RULE 6 - CATEGORIES: COMMA LIST UP TO THE NEXT ';'; EACH
095200*    TOKEN MATCHED CASE-INSENSITIVELY AGAINST THE CATEGORY
095300*    TABLE.  A ZERO-TOKEN LIST IS LEGAL (CATEGORY-COUNT = 0).
095400*---------------------------------------------------------------
095500 540-begin-parse-categories.
095600*    PEEL THE NEXT FIELD OFF LINE ON THE DELIMITER.
095700*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
095800*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
095900     UNSTRING ws-line DELIMITED BY ";"
096000         INTO ws-category-text
096100         DELIMITER IN ws-delim1
096200         WITH POINTER ws-ptr
096300     END-UNSTRING
096400
096500*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
096600*    (TURNS ON DELIM1.)
096700*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
096800     IF ws-delim1 NOT = ";"
096900*    CARRY THE LITERAL ABOVE OVER TO ABORT MESSAGE.
097000*    NO SPECIAL HANDLING NEEDED HERE.
097100        MOVE "string ended prematurely" TO ws-abort-message
097200*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
097300*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
097400*    WORTH RE-READING IF NEW TO THIS JOB.
097500        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
097600     END-IF
097700
097800*    STUFF CATEGORY TEXT INTO TRIM SOURCE.
097900*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
098000     MOVE ws-category-text  TO ws-trim-source
098100*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
098200*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
098300*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
098400     PERFORM 920-begin-trim-field THRU 920-end-trim-field
098500*    CARRY TRIM RESULT OVER TO SPLIT WORK TEXT.
098600*    NOTHING FANCY -- STRAIGHT-LINE CODE.
098700     MOVE ws-trim-result    TO ws-split-work-text
098800
098900*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
099000*    (TURNS ON TRIM LEN.)
099100*    WORTH RE-READING IF NEW TO THIS JOB.
099200     IF ws-trim-len = ZERO
099300*    LOAD CURRENT CATEGORY COUNT FROM THE VALUE ABOVE.
099400*    NOTHING FANCY -- STRAIGHT-LINE CODE.
099500        MOVE ZERO TO ws-current-category-count
099600*    THE FLIP SIDE OF THE TEST ABOVE.
099700*    PLAIN AND STRAIGHTFORWARD.
099800     ELSE
099900*    HAND CONTROL DOWN TO THE SPLIT ON COMMA LOGIC.
100000*    (SEE PARAGRAPH 930-BEGIN-SPLIT-ON-COMMA BELOW.)
100100*    WORTH RE-READING IF NEW TO THIS JOB.
100200        PERFORM 930-begin-split-on-comma THRU 930-end-split-on-comma
100300*    STUFF SPLIT TOKEN COUNT INTO CURRENT CATEGORY COUNT.
100400*    NOTHING FANCY -- STRAIGHT-LINE CODE.
100500        MOVE ws-split-token-count TO ws-current-category-count
100600*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
100700*    (TURNS ON SPLIT TOKEN COUNT.)
100800*    WORTH RE-READING IF NEW TO THIS JOB.
100900        IF ws-split-token-count > cte-10                           QRY-058
101000*    STUFF THE LITERAL ABOVE INTO ABORT MESSAGE.
101100*    PLAIN AND STRAIGHTFORWARD.
101200           MOVE "too many categories" TO ws-abort-message
101300*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
101400*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
101500*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
101600           PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
101700        END-IF
101800*    POINT SPLIT AT THE NEXT TABLE SLOT.
101900*    KEEP THIS STEP SIMPLE.
102000        SET idx-split TO cte-01
102100*    HAND CONTROL DOWN TO THE MATCH ONE CATEGORY LOGIC.
102200*    (SEE PARAGRAPH 541-BEGIN-MATCH-ONE-CATEGORY BELOW.)
102300*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
102400        PERFORM 541-begin-match-one-category
102500           THRU 541-end-match-one-category
102600           ws-split-token-count TIMES
102700     END-IF.
102800 540-end-parse-categories.
102900*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
103000*    NOTHING FANCY -- STRAIGHT-LINE CODE.
103100     EXIT.
103200
103300 541-begin-match-one-category.
103400*    STUFF SPLIT TOKEN INTO TRIM SOURCE.
103500*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
103600     MOVE ws-split-token (idx-split) TO ws-trim-source
103700*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
103800*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
103900*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
104000     PERFORM 920-begin-trim-field THRU 920-end-trim-field
104100*    FOLD CASE ON TRIM RESULT SO COMPARES ARE CASE-BLIND.
104200*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
104300     INSPECT ws-trim-result CONVERTING
104400             "abcdefghijklmnopqrstuvwxyz"
104500          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
104600
104700*    POINT CATEGORY AT THE NEXT TABLE SLOT.
104800*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
104900     SET idx-category TO cte-01
105000     SEARCH ws-category-name-upper
105100         AT END
105200*    COPY THE LITERAL ABOVE INTO ABORT MESSAGE.
105300*    PLAIN AND STRAIGHTFORWARD.
105400             MOVE "could not parse category" TO ws-abort-message
105500*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
105600*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
105700*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
105800             PERFORM 910-begin-abort-parse
105900                THRU 910-end-abort-parse
106000         WHEN ws-category-name-upper (idx-category) =
106100              ws-trim-result (1:12)
106200*    STUFF CATEGORY NAME INTO CATEGORY.
106300*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
106400             MOVE ws-category-name (idx-category)
106500               TO ws-current-category-code (idx-split)
106600     END-SEARCH
106700*    POINT SPLIT AT THE NEXT TABLE SLOT.
106800*    KEEP THIS STEP SIMPLE.
106900     SET idx-split UP BY cte-01.
107000 541-end-match-one-category.
107100*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
107200*    KEEP THIS STEP SIMPLE.
107300     EXIT.
107400
107500*---------------------------------------------------------------
107600*    RULE 7 - RATING: UP TO THE NEXT ';', ',' BECOMES '.', THEN
107700*    PARSED AS A 1-DECIMAL NUMBER.  NO RANGE CHECK.
107800*---------------------------------------------------------------
107900 550-begin-parse-rating.
108000*    PEEL THE NEXT FIELD OFF LINE ON THE DELIMITER.
108100*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
108200*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
108300     UNSTRING ws-line DELIMITED BY ";"
108400         INTO ws-rating-raw
108500         DELIMITER IN ws-delim1
108600         WITH POINTER ws-ptr
108700     END-UNSTRING
108800
108900*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
109000*    (TURNS ON DELIM1.)
109100*    WORTH RE-READING IF NEW TO THIS JOB.
109200     IF ws-delim1 NOT = ";"
109300*    COPY THE LITERAL ABOVE INTO ABORT MESSAGE.
109400*    KEEP THIS STEP SIMPLE.
109500        MOVE "could not parse rating" TO ws-abort-message
109600*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
109700*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
109800*    WORTH RE-READING IF NEW TO THIS JOB.
109900        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
110000     END-IF
110100
110200*    FOLD CASE ON RATING RAW SO COMPARES ARE CASE-BLIND.
110300*    WORTH RE-READING IF NEW TO THIS JOB.
110400     INSPECT ws-rating-raw REPLACING ALL "," BY "."
110500*    COPY RATING RAW INTO TRIM SOURCE.
110600*    PLAIN AND STRAIGHTFORWARD.
110700     MOVE ws-rating-raw TO ws-trim-source
110800*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
110900*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
111000*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
111100     PERFORM 920-begin-trim-field THRU 920-end-trim-field
111200
111300*    LOAD RATING NEGATIVE FROM THE VALUE ABOVE.
111400*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
111500     MOVE 'N' TO ws-rating-negative
111600*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
111700*    (TURNS ON TRIM LEN.)
111800*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
111900     IF ws-trim-len > ZERO AND ws-trim-result(1:1) = "-"
112000*    CARRY THE VALUE ABOVE OVER TO RATING NEGATIVE.
112100*    NO SPECIAL HANDLING NEEDED HERE.
112200        MOVE 'Y' TO ws-rating-negative
112300*    COPY TRIM RESULT INTO TRIM SOURCE.
112400*    NOTHING FANCY -- STRAIGHT-LINE CODE.
112500        MOVE ws-trim-result(2:) TO ws-trim-source
112600*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
112700*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
112800*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
112900        PERFORM 920-begin-trim-field THRU 920-end-trim-field
113000     END-IF
113100
113200*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
113300*    (TURNS ON TRIM LEN.)
113400*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
113500     IF ws-trim-len = ZERO
113600*    COPY THE LITERAL ABOVE INTO ABORT MESSAGE.
113700*    KEEP THIS STEP SIMPLE.
113800        MOVE "could not parse rating" TO ws-abort-message
113900*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
114000*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
114100*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
114200        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
114300     END-IF
114400
114500*    PEEL THE NEXT FIELD OFF TRIM RESULT ON THE DELIMITER.
114600*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
114700*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
114800     UNSTRING ws-trim-result(1:ws-trim-len) DELIMITED BY "."
114900         INTO ws-rating-int-text
115000              ws-rating-dec-text
115100     END-UNSTRING
115200
115300*    STUFF RATING INT TEXT INTO TRIM SOURCE.
115400*    NO SPECIAL HANDLING NEEDED HERE.
115500     MOVE ws-rating-int-text TO ws-trim-source
115600*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
115700*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
115800*    WORTH RE-READING IF NEW TO THIS JOB.
115900     PERFORM 920-begin-trim-field THRU 920-end-trim-field
116000*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
116100*    (TURNS ON TRIM LEN.)
116200*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
116300     IF ws-trim-len = ZERO
116400        OR ws-trim-result(1:ws-trim-len) IS NOT NUMERIC
116500*    STUFF THE LITERAL ABOVE INTO ABORT MESSAGE.
116600*    NO SPECIAL HANDLING NEEDED HERE.
116700        MOVE "could not parse rating" TO ws-abort-message
116800*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
116900*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
117000*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
117100        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
117200     END-IF
117300*    LOAD RATING INT NUM FROM TRIM RESULT.
117400*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
117500     MOVE ws-trim-result(1:ws-trim-len) TO ws-rating-int-num
117600
117700*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
117800*    (TURNS ON RATING DEC TEXT.)
117900*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
118000     IF ws-rating-dec-text = SPACES
118100*    LOAD RATING DEC NUM FROM THE VALUE ABOVE.
118200*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
118300        MOVE ZERO TO ws-rating-dec-num
118400*    THE FLIP SIDE OF THE TEST ABOVE.
118500*    KEEP THIS STEP SIMPLE.
118600     ELSE
118700*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
118800*    (TURNS ON RATING DEC TEXT.)
118900*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
119000        IF ws-rating-dec-text(1:1) IS NOT NUMERIC
119100*    LOAD ABORT MESSAGE FROM THE LITERAL ABOVE.
119200*    NOTHING FANCY -- STRAIGHT-LINE CODE.
119300           MOVE "could not parse rating" TO ws-abort-message
119400*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
119500*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
119600*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
119700           PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
119800        END-IF
119900*    LOAD RATING DEC NUM FROM RATING DEC TEXT.
120000*    PLAIN AND STRAIGHTFORWARD.
120100        MOVE ws-rating-dec-text(1:1) TO ws-rating-dec-num
120200     END-IF
120300
120400*    WORK OUT CURRENT RATING FROM THE FIGURES ABOVE.
120500*    STRAIGHT ARITHMETIC -- NO INTRINSIC FUNCTIONS NEEDED.
120600*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
120700     COMPUTE ws-current-rating =
120800             ws-rating-int-num + (ws-rating-dec-num / 10)
120900*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
121000*    (TURNS ON RATING NEGATIVE.)
121100*    WORTH RE-READING IF NEW TO THIS JOB.
121200     IF ws-rating-negative = 'Y'
121300*    WORK OUT CURRENT RATING FROM THE FIGURES ABOVE.
121400*    STRAIGHT ARITHMETIC -- NO INTRINSIC FUNCTIONS NEEDED.
121500*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
121600        COMPUTE ws-current-rating = ZERO - ws-current-rating
121700     END-IF.
121800 550-end-parse-rating.
121900*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
122000*    KEEP THIS STEP SIMPLE.
122100     EXIT.
122200
122300*---------------------------------------------------------------
122400*    RULE 8 - SEASONS: ONLY A SERIES LINE CARRIES THEM.  IF THE
122500*    KIND IS STILL UNKNOWN, AN EMPTY SEASON FIELD RESOLVES IT
122600*    TO A MOVIE; A NON-EMPTY ONE RESOLVES IT TO A SERIES.
122700*---------------------------------------------------------------
122800 560-begin-parse-seasons.
122900*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
123000*    (TURNS ON KIND UNKNOWN.)
123100*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
123200     IF sw-kind-unknown
123300*    HAND CONTROL DOWN TO THE PEEK FOR SEASON FIELD LOGIC.
123400*    (SEE PARAGRAPH 561-BEGIN-PEEK-FOR-SEASON-FIELD BELOW.)
123500*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
123600        PERFORM 561-begin-peek-for-season-field
123700           THRU 561-end-peek-for-season-field
123800*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
123900*    (TURNS ON KIND MOVIE.)
124000*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
124100        IF sw-kind-movie
124200*    SHORT-CIRCUIT AHEAD TO 560-END-PARSE-SEASONS.
124300*    KEEP THIS STEP SIMPLE.
124400           GO TO 560-end-parse-seasons
124500        END-IF
124600     END-IF
124700
124800*    PEEL THE NEXT FIELD OFF LINE ON THE DELIMITER.
124900*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
125000*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
125100     UNSTRING ws-line DELIMITED BY ";"
125200         INTO ws-season-text
125300         DELIMITER IN ws-delim1
125400         WITH POINTER ws-ptr
125500     END-UNSTRING
125600
125700*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
125800*    (TURNS ON DELIM1.)
125900*    WORTH RE-READING IF NEW TO THIS JOB.
126000     IF ws-delim1 NOT = ";"
126100*    CARRY THE LITERAL ABOVE OVER TO ABORT MESSAGE.
126200*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
126300        MOVE "string ended prematurely" TO ws-abort-message
126400*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
126500*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
126600*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
126700        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
126800     END-IF
126900
127000*    LOAD TRIM SOURCE FROM SEASON TEXT.
127100*    NOTHING FANCY -- STRAIGHT-LINE CODE.
127200     MOVE ws-season-text    TO ws-trim-source
127300*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
127400*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
127500*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
127600     PERFORM 920-begin-trim-field THRU 920-end-trim-field
127700
127800*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
127900*    (TURNS ON TRIM LEN.)
128000*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
128100     IF ws-trim-len = ZERO
128200*    LOAD CURRENT SEASON COUNT FROM THE VALUE ABOVE.
128300*    NOTHING FANCY -- STRAIGHT-LINE CODE.
128400        MOVE ZERO TO ws-current-season-count
128500*    THE FLIP SIDE OF THE TEST ABOVE.
128600*    PLAIN AND STRAIGHTFORWARD.
128700     ELSE
128800*    CARRY TRIM RESULT OVER TO SPLIT WORK TEXT.
128900*    NOTHING FANCY -- STRAIGHT-LINE CODE.
129000        MOVE ws-trim-result TO ws-split-work-text
129100*    HAND CONTROL DOWN TO THE SPLIT ON COMMA LOGIC.
129200*    (SEE PARAGRAPH 930-BEGIN-SPLIT-ON-COMMA BELOW.)
129300*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
129400        PERFORM 930-begin-split-on-comma THRU 930-end-split-on-comma
129500*    POINT SPLIT AT THE NEXT TABLE SLOT.
129600*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
129700        SET idx-split TO cte-01
129800*    HAND CONTROL DOWN TO THE PARSE ONE SEASON TOKEN LOGIC.
129900*    (SEE PARAGRAPH 562-BEGIN-PARSE-ONE-SEASON-TOKEN BELOW.)
130000*    WORTH RE-READING IF NEW TO THIS JOB.
130100        PERFORM 562-begin-parse-one-season-token
130200           THRU 562-end-parse-one-season-token
130300           ws-split-token-count TIMES
130400     END-IF.
130500 560-end-parse-seasons.
130600*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
130700*    NOTHING FANCY -- STRAIGHT-LINE CODE.
130800     EXIT.
130900
131000*---------------------------------------------------------------
131100*    PEEK AHEAD: IS THERE ANYTHING BUT BLANKS LEFT ON THE LINE?
131200*    RULE 4's "RESOLVE TO A MOVIE" CASE WHEN NO '-' WAS SEEN
131300*    AFTER THE RELEASE YEAR.  ws-ptr IS NOT ADVANCED HERE -- A
131400*    REAL SEASON FIELD IS RE-READ BY THE CALLER.
131500*---------------------------------------------------------------
131600 561-begin-peek-for-season-field.
131700*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
131800*    (TURNS ON PTR.)
131900*    WORTH RE-READING IF NEW TO THIS JOB.
132000     IF ws-ptr > 250
132100*    FLIP THE KIND MOVIE SWITCH ON.
132200*    KEEP THIS STEP SIMPLE.
132300        SET sw-kind-movie TO TRUE
132400*    THE FLIP SIDE OF THE TEST ABOVE.
132500*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
132600     ELSE
132700*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
132800*    (TURNS ON LINE.)
132900*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
133000        IF ws-line(ws-ptr:) = SPACES
133100*    FLIP THE KIND MOVIE SWITCH ON.
133200*    KEEP THIS STEP SIMPLE.
133300           SET sw-kind-movie TO TRUE
133400*    OTHERWISE, FALL THROUGH TO THIS BRANCH INSTEAD.
133500*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
133600        ELSE
133700*    FLIP THE KIND SERIE SWITCH ON.
133800*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
133900           SET sw-kind-serie TO TRUE
134000        END-IF
134100     END-IF.
134200 561-end-peek-for-season-field.
134300*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
134400*    NOTHING FANCY -- STRAIGHT-LINE CODE.
134500     EXIT.
134600
134700 562-begin-parse-one-season-token.
134800*    CARRY TOKEN NUM TEXT OVER TO TOKEN LEN TEXT.
134900*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
135000     MOVE SPACES TO ws-token-num-text ws-token-len-text
135100*    COPY 01 INTO TOK PTR.
135200*    NO SPECIAL HANDLING NEEDED HERE.
135300     MOVE cte-01 TO ws-tok-ptr
135400
135500*    PEEL THE NEXT FIELD OFF SPLIT TOKEN ON THE DELIMITER.
135600*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
135700*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
135800     UNSTRING ws-split-token (idx-split) DELIMITED BY "-"
135900         INTO ws-token-num-text
136000         DELIMITER IN ws-token-delim
136100         WITH POINTER ws-tok-ptr
136200     END-UNSTRING
136300
136400*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
136500*    (TURNS ON TOKEN DELIM.)
136600*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
136700     IF ws-token-delim NOT = "-"
136800*    COPY THE LITERAL ABOVE INTO THE FIELD.
136900*    KEEP THIS STEP SIMPLE.
137000        MOVE "could not parse season and length"
137100          TO ws-abort-message
137200*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
137300*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
137400*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
137500        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
137600     END-IF
137700
137800*    PEEL THE NEXT FIELD OFF SPLIT TOKEN ON THE DELIMITER.
137900*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
138000*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
138100     UNSTRING ws-split-token (idx-split) DELIMITED BY SIZE
138200         INTO ws-token-len-text
138300         WITH POINTER ws-tok-ptr
138400     END-UNSTRING
138500
138600*    CARRY TOKEN NUM TEXT OVER TO TRIM SOURCE.
138700*    PLAIN AND STRAIGHTFORWARD.
138800     MOVE ws-token-num-text TO ws-trim-source
138900*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
139000*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
139100*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
139200     PERFORM 920-begin-trim-field THRU 920-end-trim-field
139300*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
139400*    (TURNS ON TRIM LEN.)
139500*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
139600     IF ws-trim-len = ZERO
139700        OR ws-trim-result(1:ws-trim-len) IS NOT NUMERIC
139800*    CARRY THE LITERAL ABOVE OVER TO ABORT MESSAGE.
139900*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
140000        MOVE "could not parse season" TO ws-abort-message
140100*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
140200*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
140300*    WORTH RE-READING IF NEW TO THIS JOB.
140400        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
140500     END-IF
140600*    COPY TRIM RESULT INTO TOKEN SEASON NUM.
140700*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
140800     MOVE ws-trim-result(1:ws-trim-len) TO ws-token-season-num
140900
141000*    WORK OUT EXPECTED SEASON NUM FROM THE FIGURES ABOVE.
141100*    STRAIGHT ARITHMETIC -- NO INTRINSIC FUNCTIONS NEEDED.
141200*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
141300     COMPUTE ws-expected-season-num =
141400             ws-current-season-count + cte-01
141500*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
141600*    (TURNS ON TOKEN SEASON NUM.)
141700*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
141800     IF ws-token-season-num NOT = ws-expected-season-num
141900*    STUFF THE LITERAL ABOVE INTO THE FIELD.
142000*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
142100        MOVE "season numbers are not in order"
142200          TO ws-abort-message
142300*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
142400*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
142500*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
142600        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
142700     END-IF
142800
142900*    LOAD TRIM SOURCE FROM TOKEN LEN TEXT.
143000*    NOTHING FANCY -- STRAIGHT-LINE CODE.
143100     MOVE ws-token-len-text TO ws-trim-source
143200*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
143300*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
143400*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
143500     PERFORM 920-begin-trim-field THRU 920-end-trim-field
143600*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
143700*    (TURNS ON TRIM LEN.)
143800*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
143900     IF ws-trim-len = ZERO
144000        OR ws-trim-result(1:ws-trim-len) IS NOT NUMERIC
144100*    LOAD ABORT MESSAGE FROM THE LITERAL ABOVE.
144200*    NO SPECIAL HANDLING NEEDED HERE.
144300        MOVE "could not parse season" TO ws-abort-message
144400*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
144500*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
144600*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
144700        PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
144800     END-IF
144900
145000*    ADD INTO THE CURRENT SEASON COUNT RUNNING TOTAL.
145100*    KEEP THIS STEP SIMPLE.
145200     ADD cte-01 TO ws-current-season-count
145300*    STUFF TRIM RESULT INTO TRIM LEN.
145400*    PLAIN AND STRAIGHTFORWARD.
145500     MOVE ws-trim-result(1:ws-trim-len)
145600       TO ws-current-season-length (ws-current-season-count)
145700*    POINT SPLIT AT THE NEXT TABLE SLOT.
145800*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
145900     SET idx-split UP BY cte-01.
146000 562-end-parse-one-season-token.
146100*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
146200*    PLAIN AND STRAIGHTFORWARD.
146300     EXIT.
146400
146500*---------------------------------------------------------------
146600*    RULE 9 - TRAILING-CONTENT CHECK.
146700*---------------------------------------------------------------
146800 570-begin-check-trailing.
146900*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
147000*    (TURNS ON PTR.)
147100*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
147200     IF ws-ptr <= 250
147300*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
147400*    (TURNS ON LINE.)
147500*    WORTH RE-READING IF NEW TO THIS JOB.
147600        IF ws-line(ws-ptr:) NOT = SPACES
147700*    STUFF THE LITERAL ABOVE INTO THE FIELD.
147800*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
147900           MOVE "string contained more characters than expected"
148000             TO ws-abort-message
148100*    HAND CONTROL DOWN TO THE ABORT PARSE LOGIC.
148200*    (SEE PARAGRAPH 910-BEGIN-ABORT-PARSE BELOW.)
148300*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
148400           PERFORM 910-begin-abort-parse THRU 910-end-abort-parse
148500        END-IF
148600     END-IF.
148700 570-end-check-trailing.
148800*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
148900*    PLAIN AND STRAIGHTFORWARD.
149000     EXIT.
149100
149200*---------------------------------------------------------------
149300*    600 SERIES - DEDUPLICATED INSERT INTO THE MOVIE TABLE.
149400*    THE EXTRACT IS ALREADY DISTINCT, BUT WE RELOAD IT THE SAME
149500*    WAY CatBldRp BUILDS IT SO THE TWO JOBS NEVER DISAGREE.
149600*---------------------------------------------------------------
149700 600-begin-insert-movie-if-new.
149800*    HAND CONTROL DOWN TO THE SCAN ONE MOVIE LOGIC.
149900*    (SEE PARAGRAPH 601-BEGIN-SCAN-ONE-MOVIE BELOW.)
150000*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
150100     PERFORM 601-begin-scan-one-movie THRU 601-end-scan-one-movie
150200        VARYING idx-movie-scan FROM cte-01 BY cte-01
150300          UNTIL idx-movie-scan > ws-movie-count
150400
150500*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
150600*    (TURNS ON MOVIE COUNT.)
150700*    WORTH RE-READING IF NEW TO THIS JOB.
150800     IF ws-movie-count >= cte-max-movies
150900*    SHOW THE OPERATOR WHERE THE RUN STANDS.
151000*    NO SPECIAL HANDLING NEEDED HERE.
151100        DISPLAY "CATQRYRP - FATAL: movie catalog table is full."
151200*    CARRY THE VALUE ABOVE OVER TO THE FIELD.
151300*    KEEP THIS STEP SIMPLE.
151400        MOVE 16 TO RETURN-CODE
151500*    END OF RUN.
151600*    KEEP THIS STEP SIMPLE.
151700        STOP RUN
151800     END-IF
151900
152000*    ADD INTO THE MOVIE COUNT RUNNING TOTAL.
152100*    PLAIN AND STRAIGHTFORWARD.
152200     ADD cte-01 TO ws-movie-count
152300*    POINT MOVIE AT THE NEXT TABLE SLOT.
152400*    KEEP THIS STEP SIMPLE.
152500     SET idx-movie TO ws-movie-count
152600*    COPY CURRENT TITLE INTO MOVIE.
152700*    KEEP THIS STEP SIMPLE.
152800     MOVE ws-current-title          TO ws-movie-title (idx-movie)
152900*    LOAD CURRENT RELEASE YEAR FROM THE VALUE ABOVE.
153000*    PLAIN AND STRAIGHTFORWARD.
153100     MOVE ws-current-release-year   TO
153200          ws-movie-release-year (idx-movie)
153300*    LOAD CURRENT CATEGORY COUNT FROM THE VALUE ABOVE.
153400*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
153500     MOVE ws-current-category-count TO
153600          ws-movie-category-count (idx-movie)
153700*    CARRY THE VALUE ABOVE OVER TO CURRENT CATEGORY BLOCK.
153800*    NOTHING FANCY -- STRAIGHT-LINE CODE.
153900     MOVE ws-current-category-block TO
154000          ws-movie-category-block (idx-movie)
154100*    COPY THE VALUE ABOVE INTO CURRENT RATING.
154200*    NOTHING FANCY -- STRAIGHT-LINE CODE.
154300     MOVE ws-current-rating         TO
154400          ws-movie-rating (idx-movie).
154500 600-end-insert-movie-if-new.
154600*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
154700*    PLAIN AND STRAIGHTFORWARD.
154800     EXIT.
154900
155000 601-begin-scan-one-movie.
155100*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
155200*    (TURNS ON MOVIE TITLE.)
155300*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
155400     IF ws-movie-title (idx-movie-scan)     = ws-current-title
155500    AND ws-movie-release-year (idx-movie-scan)
155600                                       = ws-current-release-year
155700    AND ws-movie-rating (idx-movie-scan)   = ws-current-rating
155800    AND ws-movie-category-block (idx-movie-scan)
155900                                       = ws-current-category-block
156000*    BUMP DUPLICATE COUNT FOR THIS PASS.
156100*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
156200        ADD cte-01 TO ws-duplicate-count
156300*    SHORT-CIRCUIT AHEAD TO 600-END-INSERT-MOVIE-IF-NEW.
156400*    NO SPECIAL HANDLING NEEDED HERE.
156500        GO TO 600-end-insert-movie-if-new
156600     END-IF.
156700 601-end-scan-one-movie.
156800*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
156900*    PLAIN AND STRAIGHTFORWARD.
157000     EXIT.
157100
157200*---------------------------------------------------------------
157300*    610 SERIES - DEDUPLICATED INSERT INTO THE SERIES TABLE.
157400*---------------------------------------------------------------
157500 610-begin-insert-serie-if-new.
157600*    HAND CONTROL DOWN TO THE SCAN ONE SERIE LOGIC.
157700*    (SEE PARAGRAPH 611-BEGIN-SCAN-ONE-SERIE BELOW.)
157800*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
157900     PERFORM 611-begin-scan-one-serie THRU 611-end-scan-one-serie
158000        VARYING idx-serie-scan FROM cte-01 BY cte-01
158100          UNTIL idx-serie-scan > ws-serie-count
158200
158300*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
158400*    (TURNS ON SERIE COUNT.)
158500*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
158600     IF ws-serie-count >= cte-max-series
158700*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
158800*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
158900        DISPLAY "CATQRYRP - FATAL: series catalog table is full."
159000*    STUFF THE VALUE ABOVE INTO THE FIELD.
159100*    KEEP THIS STEP SIMPLE.
159200        MOVE 16 TO RETURN-CODE
159300*    END OF RUN.
159400*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
159500        STOP RUN
159600     END-IF
159700
159800*    BUMP SERIE COUNT FOR THIS PASS.
159900*    NOTHING FANCY -- STRAIGHT-LINE CODE.
160000     ADD cte-01 TO ws-serie-count
160100*    POINT SERIE AT THE NEXT TABLE SLOT.
160200*    KEEP THIS STEP SIMPLE.
160300     SET idx-serie TO ws-serie-count
160400*    LOAD SERIE FROM CURRENT TITLE.
160500*    PLAIN AND STRAIGHTFORWARD.
160600     MOVE ws-current-title          TO ws-serie-title (idx-serie)
160700*    STUFF THE VALUE ABOVE INTO CURRENT RELEASE YEAR.
160800*    KEEP THIS STEP SIMPLE.
160900     MOVE ws-current-release-year   TO
161000          ws-serie-release-year (idx-serie)
161100*    CARRY THE VALUE ABOVE OVER TO CURRENT IS ENDED.
161200*    KEEP THIS STEP SIMPLE.
161300     MOVE ws-current-is-ended       TO
161400          ws-serie-is-ended (idx-serie)
161500*    LOAD CURRENT END YEAR FROM THE VALUE ABOVE.
161600*    NOTHING FANCY -- STRAIGHT-LINE CODE.
161700     MOVE ws-current-end-year       TO
161800          ws-serie-end-year (idx-serie)
161900*    COPY THE VALUE ABOVE INTO CURRENT CATEGORY COUNT.
162000*    KEEP THIS STEP SIMPLE.
162100     MOVE ws-current-category-count TO
162200          ws-serie-category-count (idx-serie)
162300*    CARRY THE VALUE ABOVE OVER TO CURRENT CATEGORY BLOCK.
162400*    NO SPECIAL HANDLING NEEDED HERE.
162500     MOVE ws-current-category-block TO
162600          ws-serie-category-block (idx-serie)
162700*    COPY THE VALUE ABOVE INTO CURRENT RATING.
162800*    PLAIN AND STRAIGHTFORWARD.
162900     MOVE ws-current-rating         TO
163000          ws-serie-rating (idx-serie)
163100*    CARRY THE VALUE ABOVE OVER TO CURRENT SEASON COUNT.
163200*    NOTHING FANCY -- STRAIGHT-LINE CODE.
163300     MOVE ws-current-season-count   TO
163400          ws-serie-season-count (idx-serie)
163500*    CARRY THE VALUE ABOVE OVER TO CURRENT SEASON BLOCK.
163600*    NO SPECIAL HANDLING NEEDED HERE.
163700     MOVE ws-current-season-block   TO
163800          ws-serie-season-block (idx-serie).
163900 610-end-insert-serie-if-new.
164000*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
164100*    PLAIN AND STRAIGHTFORWARD.
164200     EXIT.
164300
164400 611-begin-scan-one-serie.
164500*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
164600*    (TURNS ON SERIE TITLE.)
164700*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
164800     IF ws-serie-title (idx-serie-scan)     = ws-current-title
164900    AND ws-serie-release-year (idx-serie-scan)
165000                                       = ws-current-release-year
165100    AND ws-serie-rating (idx-serie-scan)   = ws-current-rating
165200    AND ws-serie-is-ended (idx-serie-scan)
165300                                       = ws-current-is-ended
165400    AND ws-serie-end-year (idx-serie-scan)
165500                                       = ws-current-end-year
165600    AND ws-serie-category-block (idx-serie-scan)
165700                                       = ws-current-category-block
165800    AND ws-serie-season-block (idx-serie-scan)
165900                                       = ws-current-season-block
166000*    TICK DUPLICATE COUNT UP BY ONE.
166100*    NO SPECIAL HANDLING NEEDED HERE.
166200        ADD cte-01 TO ws-duplicate-count
166300*    SHORT-CIRCUIT AHEAD TO 610-END-INSERT-SERIE-IF-NEW.
166400*    NOTHING FANCY -- STRAIGHT-LINE CODE.
166500        GO TO 610-end-insert-serie-if-new
166600     END-IF.
166700 611-end-scan-one-serie.
166800*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
166900*    PLAIN AND STRAIGHTFORWARD.
167000     EXIT.
167100
167200*---------------------------------------------------------------
167300*    700 SERIES - SPLIT THE QUERY ON SPACES AND SCORE EVERY
167400*    CATALOG RECORD AGAINST EVERY QUERY WORD.  AN EMPTY WORD
167500*    (FROM A DOUBLE SPACE) MATCHES EVERY TITLE AND CATEGORY --
167600*    LEFT AS-IS, THE DESK HAS BEEN TOLD HOW THE SPACING WORKS.
167700*---------------------------------------------------------------
167800 700-begin-score-query.
167900*    HAND CONTROL DOWN TO THE SPLIT QUERY ON SPACE LOGIC.
168000*    (SEE PARAGRAPH 740-BEGIN-SPLIT-QUERY-ON-SPACE BELOW.)
168100*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
168200     PERFORM 740-begin-split-query-on-space
168300        THRU 740-end-split-query-on-space
168400
168500*    POINT SPLIT AT THE NEXT TABLE SLOT.
168600*    KEEP THIS STEP SIMPLE.
168700     SET idx-split TO cte-01
168800*    HAND CONTROL DOWN TO THE SCORE ONE WORD LOGIC.
168900*    (SEE PARAGRAPH 710-BEGIN-SCORE-ONE-WORD BELOW.)
169000*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
169100     PERFORM 710-begin-score-one-word THRU 710-end-score-one-word
169200        VARYING idx-split FROM cte-01 BY cte-01
169300          UNTIL idx-split > ws-split-token-count.
169400 700-end-score-query.
169500*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
169600*    KEEP THIS STEP SIMPLE.
169700     EXIT.
169800
169900*    THE QUERY LINE IS TRIMMED FIRST SO THE TRAILING BLANKS OF
170000*    THE FIXED ACCEPT FIELD DO NOT TURN INTO A STRING OF EMPTY
170100*    WORDS -- ONLY SPACES *INSIDE* THE TYPED QUERY SURVIVE AS
170200*    THE DELIBERATE EMPTY-WORD EDGE CASE.
170300 740-begin-split-query-on-space.
170400*    LOAD SPLIT TOKENS GROUP FROM THE VALUE ABOVE.
170500*    NOTHING FANCY -- STRAIGHT-LINE CODE.
170600     MOVE SPACES TO ws-split-tokens-group
170700*    LOAD SPLIT TOKEN COUNT FROM THE VALUE ABOVE.
170800*    NOTHING FANCY -- STRAIGHT-LINE CODE.
170900     MOVE ZERO   TO ws-split-token-count
171000*    STUFF QUERY LINE INTO TRIM SOURCE.
171100*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
171200     MOVE ws-query-line TO ws-trim-source                          QRY-053
171300*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
171400*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
171500*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
171600     PERFORM 920-begin-trim-field THRU 920-end-trim-field
171700
171800*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
171900*    (TURNS ON TRIM LEN.)
172000*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
172100     IF ws-trim-len > ZERO
172200*    PEEL THE NEXT FIELD OFF TRIM RESULT ON THE DELIMITER.
172300*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
172400*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
172500        UNSTRING ws-trim-result(1:ws-trim-len) DELIMITED BY SPACE
172600            INTO ws-split-token (1)  ws-split-token (2)
172700                 ws-split-token (3)  ws-split-token (4)
172800                 ws-split-token (5)  ws-split-token (6)
172900                 ws-split-token (7)  ws-split-token (8)
173000                 ws-split-token (9)  ws-split-token (10)
173100                 ws-split-token (11) ws-split-token (12)
173200                 ws-split-token (13) ws-split-token (14)
173300                 ws-split-token (15) ws-split-token (16)
173400                 ws-split-token (17) ws-split-token (18)
173500                 ws-split-token (19) ws-split-token (20)
173600                 ws-split-token (21) ws-split-token (22)
173700                 ws-split-token (23) ws-split-token (24)
173800                 ws-split-token (25) ws-split-token (26)
173900                 ws-split-token (27) ws-split-token (28)
174000                 ws-split-token (29) ws-split-token (30)
174100            TALLYING IN ws-split-token-count
174200        END-UNSTRING
174300     END-IF.
174400 740-end-split-query-on-space.
174500*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
174600*    PLAIN AND STRAIGHTFORWARD.
174700     EXIT.
174800
174900 710-begin-score-one-word.
175000*    LOAD TRIM SOURCE FROM SPLIT TOKEN.
175100*    NOTHING FANCY -- STRAIGHT-LINE CODE.
175200     MOVE ws-split-token (idx-split) TO ws-trim-source
175300*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
175400*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
175500*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
175600     PERFORM 920-begin-trim-field THRU 920-end-trim-field
175700*    LOAD CONT SMALL FROM TRIM RESULT.
175800*    PLAIN AND STRAIGHTFORWARD.
175900     MOVE ws-trim-result   TO ws-cont-small
176000*    COPY TRIM LEN INTO CONT SMALL LEN.
176100*    NOTHING FANCY -- STRAIGHT-LINE CODE.
176200     MOVE ws-trim-len      TO ws-cont-small-len
176300*    FOLD CASE ON CONT SMALL SO COMPARES ARE CASE-BLIND.
176400*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
176500     INSPECT ws-cont-small CONVERTING
176600             "abcdefghijklmnopqrstuvwxyz"
176700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
176800
176900*    HAND CONTROL DOWN TO THE SCORE WORD VS MOVIE LOGIC.
177000*    (SEE PARAGRAPH 711-BEGIN-SCORE-WORD-VS-MOVIE BELOW.)
177100*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
177200     PERFORM 711-begin-score-word-vs-movie
177300        THRU 711-end-score-word-vs-movie
177400        VARYING idx-movie FROM cte-01 BY cte-01
177500          UNTIL idx-movie > ws-movie-count
177600
177700*    HAND CONTROL DOWN TO THE SCORE WORD VS SERIE LOGIC.
177800*    (SEE PARAGRAPH 712-BEGIN-SCORE-WORD-VS-SERIE BELOW.)
177900*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
178000     PERFORM 712-begin-score-word-vs-serie
178100        THRU 712-end-score-word-vs-serie
178200        VARYING idx-serie FROM cte-01 BY cte-01
178300          UNTIL idx-serie > ws-serie-count.
178400 710-end-score-one-word.
178500*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
178600*    NO SPECIAL HANDLING NEEDED HERE.
178700     EXIT.
178800
178900 711-begin-score-word-vs-movie.
179000*    CARRY MOVIE TITLE OVER TO TRIM SOURCE.
179100*    NOTHING FANCY -- STRAIGHT-LINE CODE.
179200     MOVE ws-movie-title (idx-movie) TO ws-trim-source
179300*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
179400*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
179500*    WORTH RE-READING IF NEW TO THIS JOB.
179600     PERFORM 920-begin-trim-field THRU 920-end-trim-field
179700*    LOAD CONT BIG FROM TRIM RESULT.
179800*    NOTHING FANCY -- STRAIGHT-LINE CODE.
179900     MOVE ws-trim-result TO ws-cont-big
180000*    LOAD CONT BIG LEN FROM TRIM LEN.
180100*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
180200     MOVE ws-trim-len    TO ws-cont-big-len
180300*    FOLD CASE ON CONT BIG SO COMPARES ARE CASE-BLIND.
180400*    WORTH RE-READING IF NEW TO THIS JOB.
180500     INSPECT ws-cont-big CONVERTING
180600             "abcdefghijklmnopqrstuvwxyz"
180700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
180800*    HAND CONTROL DOWN TO THE CHECK CONTAINS LOGIC.
180900*    (SEE PARAGRAPH 750-BEGIN-CHECK-CONTAINS BELOW.)
181000*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
181100     PERFORM 750-begin-check-contains THRU 750-end-check-contains
181200*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
181300*    (TURNS ON CONT RESULT.)
181400*    WORTH RE-READING IF NEW TO THIS JOB.
181500     IF ws-cont-result = 'Y'
181600*    BUMP MOVIE FOR THIS PASS.
181700*    NO SPECIAL HANDLING NEEDED HERE.
181800        ADD cte-01 TO ws-movie-score (idx-movie)                   QRY-017
181900     END-IF
182000
182100*    STUFF THE VALUE ABOVE INTO CATEGORY HIT.
182200*    NO SPECIAL HANDLING NEEDED HERE.
182300     MOVE 'N' TO ws-category-hit
182400*    HAND CONTROL DOWN TO THE CHECK ONE MOVIE CATEGORY LOGIC.
182500*    (SEE PARAGRAPH 713-BEGIN-CHECK-ONE-MOVIE-CATEGORY BELOW.)
182600*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
182700     PERFORM 713-begin-check-one-movie-category
182800        THRU 713-end-check-one-movie-category
182900        VARYING idx-category FROM cte-01 BY cte-01
183000          UNTIL idx-category > ws-movie-category-count (idx-movie)
183100             OR ws-category-hit = 'Y'
183200*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
183300*    (TURNS ON CATEGORY HIT.)
183400*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
183500     IF ws-category-hit = 'Y'
183600*    TICK MOVIE UP BY ONE.
183700*    NO SPECIAL HANDLING NEEDED HERE.
183800        ADD cte-01 TO ws-movie-score (idx-movie)
183900     END-IF.
184000 711-end-score-word-vs-movie.
184100*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
184200*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
184300     EXIT.
184400
184500 713-begin-check-one-movie-category.
184600*    STUFF MOVIE CATEGORY CODE INTO CATEGORY.
184700*    NO SPECIAL HANDLING NEEDED HERE.
184800     MOVE ws-movie-category-code (idx-movie, idx-category)
184900       TO ws-trim-source
185000*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
185100*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
185200*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
185300     PERFORM 920-begin-trim-field THRU 920-end-trim-field
185400*    LOAD CONT BIG FROM TRIM RESULT.
185500*    KEEP THIS STEP SIMPLE.
185600     MOVE ws-trim-result TO ws-cont-big
185700*    COPY TRIM LEN INTO CONT BIG LEN.
185800*    NOTHING FANCY -- STRAIGHT-LINE CODE.
185900     MOVE ws-trim-len    TO ws-cont-big-len
186000*    FOLD CASE ON CONT BIG SO COMPARES ARE CASE-BLIND.
186100*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
186200     INSPECT ws-cont-big CONVERTING
186300             "abcdefghijklmnopqrstuvwxyz"
186400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
186500*    HAND CONTROL DOWN TO THE CHECK CONTAINS LOGIC.
186600*    (SEE PARAGRAPH 750-BEGIN-CHECK-CONTAINS BELOW.)
186700*    WORTH RE-READING IF NEW TO THIS JOB.
186800     PERFORM 750-begin-check-contains THRU 750-end-check-contains
186900*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
187000*    (TURNS ON CONT RESULT.)
187100*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
187200     IF ws-cont-result = 'Y'                                       QRY-006
187300*    COPY THE VALUE ABOVE INTO CATEGORY HIT.
187400*    KEEP THIS STEP SIMPLE.
187500        MOVE 'Y' TO ws-category-hit
187600     END-IF.
187700 713-end-check-one-movie-category.
187800*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
187900*    KEEP THIS STEP SIMPLE.
188000     EXIT.
188100
188200 712-begin-score-word-vs-serie.
188300*    LOAD TRIM SOURCE FROM SERIE TITLE.
188400*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
188500     MOVE ws-serie-title (idx-serie) TO ws-trim-source
188600*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
188700*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
188800*    WORTH RE-READING IF NEW TO THIS JOB.
188900     PERFORM 920-begin-trim-field THRU 920-end-trim-field
189000*    CARRY TRIM RESULT OVER TO CONT BIG.
189100*    NO SPECIAL HANDLING NEEDED HERE.
189200     MOVE ws-trim-result TO ws-cont-big
189300*    LOAD CONT BIG LEN FROM TRIM LEN.
189400*    KEEP THIS STEP SIMPLE.
189500     MOVE ws-trim-len    TO ws-cont-big-len
189600*    FOLD CASE ON CONT BIG SO COMPARES ARE CASE-BLIND.
189700*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
189800     INSPECT ws-cont-big CONVERTING
189900             "abcdefghijklmnopqrstuvwxyz"
190000          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
190100*    HAND CONTROL DOWN TO THE CHECK CONTAINS LOGIC.
190200*    (SEE PARAGRAPH 750-BEGIN-CHECK-CONTAINS BELOW.)
190300*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
190400     PERFORM 750-begin-check-contains THRU 750-end-check-contains
190500*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
190600*    (TURNS ON CONT RESULT.)
190700*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
190800     IF ws-cont-result = 'Y'
190900*    TICK SERIE UP BY ONE.
191000*    KEEP THIS STEP SIMPLE.
191100        ADD cte-01 TO ws-serie-score (idx-serie)
191200     END-IF
191300
191400*    LOAD CATEGORY HIT FROM THE VALUE ABOVE.
191500*    NO SPECIAL HANDLING NEEDED HERE.
191600     MOVE 'N' TO ws-category-hit
191700*    HAND CONTROL DOWN TO THE CHECK ONE SERIE CATEGORY LOGIC.
191800*    (SEE PARAGRAPH 714-BEGIN-CHECK-ONE-SERIE-CATEGORY BELOW.)
191900*    WORTH RE-READING IF NEW TO THIS JOB.
192000     PERFORM 714-begin-check-one-serie-category
192100        THRU 714-end-check-one-serie-category
192200        VARYING idx-category FROM cte-01 BY cte-01
192300          UNTIL idx-category > ws-serie-category-count (idx-serie)
192400             OR ws-category-hit = 'Y'
192500*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
192600*    (TURNS ON CATEGORY HIT.)
192700*    WORTH RE-READING IF NEW TO THIS JOB.
192800     IF ws-category-hit = 'Y'
192900*    TICK SERIE UP BY ONE.
193000*    PLAIN AND STRAIGHTFORWARD.
193100        ADD cte-01 TO ws-serie-score (idx-serie)
193200     END-IF.
193300 712-end-score-word-vs-serie.
193400*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
193500*    NOTHING FANCY -- STRAIGHT-LINE CODE.
193600     EXIT.
193700
193800 714-begin-check-one-serie-category.
193900*    STUFF SERIE CATEGORY CODE INTO CATEGORY.
194000*    PLAIN AND STRAIGHTFORWARD.
194100     MOVE ws-serie-category-code (idx-serie, idx-category)
194200       TO ws-trim-source
194300*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
194400*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
194500*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
194600     PERFORM 920-begin-trim-field THRU 920-end-trim-field
194700*    STUFF TRIM RESULT INTO CONT BIG.
194800*    NO SPECIAL HANDLING NEEDED HERE.
194900     MOVE ws-trim-result TO ws-cont-big
195000*    STUFF TRIM LEN INTO CONT BIG LEN.
195100*    KEEP THIS STEP SIMPLE.
195200     MOVE ws-trim-len    TO ws-cont-big-len
195300*    FOLD CASE ON CONT BIG SO COMPARES ARE CASE-BLIND.
195400*    WORTH RE-READING IF NEW TO THIS JOB.
195500     INSPECT ws-cont-big CONVERTING
195600             "abcdefghijklmnopqrstuvwxyz"
195700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
195800*    HAND CONTROL DOWN TO THE CHECK CONTAINS LOGIC.
195900*    (SEE PARAGRAPH 750-BEGIN-CHECK-CONTAINS BELOW.)
196000*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
196100     PERFORM 750-begin-check-contains THRU 750-end-check-contains
196200*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
196300*    (TURNS ON CONT RESULT.)
196400*    WORTH RE-READING IF NEW TO THIS JOB.
196500     IF ws-cont-result = 'Y'
196600*    LOAD CATEGORY HIT FROM THE VALUE ABOVE.
196700*    NO SPECIAL HANDLING NEEDED HERE.
196800        MOVE 'Y' TO ws-category-hit
196900     END-IF.
197000 714-end-check-one-serie-category.
197100*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
197200*    NO SPECIAL HANDLING NEEDED HERE.
197300     EXIT.
197400
197500*    CASE-INSENSITIVE SUBSTRING CONTAINMENT, BOTH SIDES ALREADY
197600*    UPPERCASED BY THE CALLER.  AN EMPTY ws-cont-small MATCHES
197700*    ANYTHING -- THE SPEC'S EMPTY-QUERY-WORD EDGE CASE.
197800 750-begin-check-contains.                                         QRY-049
197900*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
198000*    (TURNS ON CONT SMALL LEN.)
198100*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
198200     IF ws-cont-small-len = ZERO
198300*    STUFF THE VALUE ABOVE INTO CONT RESULT.
198400*    PLAIN AND STRAIGHTFORWARD.
198500        MOVE 'Y' TO ws-cont-result
198600*    THE FLIP SIDE OF THE TEST ABOVE.
198700*    NOTHING FANCY -- STRAIGHT-LINE CODE.
198800     ELSE
198900*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
199000*    (TURNS ON CONT SMALL LEN.)
199100*    WORTH RE-READING IF NEW TO THIS JOB.
199200        IF ws-cont-small-len > ws-cont-big-len
199300*    LOAD CONT RESULT FROM THE VALUE ABOVE.
199400*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
199500           MOVE 'N' TO ws-cont-result
199600*    OTHERWISE, FALL THROUGH TO THIS BRANCH INSTEAD.
199700*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
199800        ELSE
199900*    COPY THE VALUE ABOVE INTO CONT RESULT.
200000*    KEEP THIS STEP SIMPLE.
200100           MOVE 'N' TO ws-cont-result
200200*    WORK OUT CONT MAX START FROM THE FIGURES ABOVE.
200300*    STRAIGHT ARITHMETIC -- NO INTRINSIC FUNCTIONS NEEDED.
200400*    WORTH RE-READING IF NEW TO THIS JOB.
200500           COMPUTE ws-cont-max-start =
200600                   ws-cont-big-len - ws-cont-small-len + cte-01
200700*    HAND CONTROL DOWN TO THE CHECK ONE START LOGIC.
200800*    (SEE PARAGRAPH 751-BEGIN-CHECK-ONE-START BELOW.)
200900*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
201000           PERFORM 751-begin-check-one-start
201100              THRU 751-end-check-one-start
201200              VARYING ws-cont-idx FROM cte-01 BY cte-01
201300                UNTIL ws-cont-idx > ws-cont-max-start
201400                   OR ws-cont-result = 'Y'
201500        END-IF
201600     END-IF.
201700 750-end-check-contains.
201800*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
201900*    KEEP THIS STEP SIMPLE.
202000     EXIT.
202100
202200 751-begin-check-one-start.
202300*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
202400*    (TURNS ON CONT BIG.)
202500*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
202600     IF ws-cont-big (ws-cont-idx:ws-cont-small-len) =
202700        ws-cont-small (1:ws-cont-small-len)
202800*    COPY THE VALUE ABOVE INTO CONT RESULT.
202900*    NO SPECIAL HANDLING NEEDED HERE.
203000        MOVE 'Y' TO ws-cont-result
203100     END-IF.
203200 751-end-check-one-start.
203300*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
203400*    PLAIN AND STRAIGHTFORWARD.
203500     EXIT.
203600
203700*---------------------------------------------------------------
203800*    800 SERIES - COLLECT EVERY RECORD THAT SCORED AT LEAST ONE
203900*    POINT INTO THE HIT TABLE, THEN RANK IT: SCORE DESCENDING,
204000*    TITLE ASCENDING, RELEASE YEAR ASCENDING.
204100*---------------------------------------------------------------
204200 800-begin-rank-results.
204300*    HAND CONTROL DOWN TO THE COLLECT MOVIE HIT LOGIC.
204400*    (SEE PARAGRAPH 810-BEGIN-COLLECT-MOVIE-HIT BELOW.)
204500*    WORTH RE-READING IF NEW TO THIS JOB.
204600     PERFORM 810-begin-collect-movie-hit THRU 810-end-collect-movie-hit
204700        VARYING idx-movie FROM cte-01 BY cte-01
204800          UNTIL idx-movie > ws-movie-count
204900
205000*    HAND CONTROL DOWN TO THE COLLECT SERIE HIT LOGIC.
205100*    (SEE PARAGRAPH 820-BEGIN-COLLECT-SERIE-HIT BELOW.)
205200*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
205300     PERFORM 820-begin-collect-serie-hit THRU 820-end-collect-serie-hit
205400        VARYING idx-serie FROM cte-01 BY cte-01
205500          UNTIL idx-serie > ws-serie-count
205600
205700*    HAND CONTROL DOWN TO THE BUBBLE SORT HITS LOGIC.
205800*    (SEE PARAGRAPH 830-BEGIN-BUBBLE-SORT-HITS BELOW.)
205900*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
206000     PERFORM 830-begin-bubble-sort-hits THRU 830-end-bubble-sort-hits.
206100 800-end-rank-results.
206200*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
206300*    NOTHING FANCY -- STRAIGHT-LINE CODE.
206400     EXIT.
206500
206600 810-begin-collect-movie-hit.
206700*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
206800*    (TURNS ON MOVIE SCORE.)
206900*    WORTH RE-READING IF NEW TO THIS JOB.
207000     IF ws-movie-score (idx-movie) > ZERO
207100*    ADD INTO THE HIT COUNT RUNNING TOTAL.
207200*    KEEP THIS STEP SIMPLE.
207300        ADD cte-01 TO ws-hit-count
207400*    POINT HIT AT THE NEXT TABLE SLOT.
207500*    NOTHING FANCY -- STRAIGHT-LINE CODE.
207600        SET idx-hit TO ws-hit-count
207700*    CARRY MOVIE SCORE OVER TO MOVIE.
207800*    NOTHING FANCY -- STRAIGHT-LINE CODE.
207900        MOVE ws-movie-score (idx-movie)       TO
208000             ws-hit-score (idx-hit)
208100*    STUFF THE VALUE ABOVE INTO THE FIELD.
208200*    NO SPECIAL HANDLING NEEDED HERE.
208300        MOVE 'MOVIE'                          TO
208400             ws-hit-media-kind (idx-hit)
208500*    COPY MOVIE TITLE INTO MOVIE.
208600*    PLAIN AND STRAIGHTFORWARD.
208700        MOVE ws-movie-title (idx-movie)        TO
208800             ws-hit-title (idx-hit)
208900*    COPY MOVIE RELEASE YEAR INTO MOVIE.
209000*    PLAIN AND STRAIGHTFORWARD.
209100        MOVE ws-movie-release-year (idx-movie) TO
209200             ws-hit-release-year (idx-hit)
209300     END-IF.
209400 810-end-collect-movie-hit.
209500*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
209600*    KEEP THIS STEP SIMPLE.
209700     EXIT.
209800
209900 820-begin-collect-serie-hit.
210000*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
210100*    (TURNS ON SERIE SCORE.)
210200*    WORTH RE-READING IF NEW TO THIS JOB.
210300     IF ws-serie-score (idx-serie) > ZERO
210400*    TICK HIT COUNT UP BY ONE.
210500*    PLAIN AND STRAIGHTFORWARD.
210600        ADD cte-01 TO ws-hit-count
210700*    POINT HIT AT THE NEXT TABLE SLOT.
210800*    PLAIN AND STRAIGHTFORWARD.
210900        SET idx-hit TO ws-hit-count
211000*    LOAD SERIE FROM SERIE SCORE.
211100*    KEEP THIS STEP SIMPLE.
211200        MOVE ws-serie-score (idx-serie)       TO
211300             ws-hit-score (idx-hit)
211400*    STUFF THE VALUE ABOVE INTO THE FIELD.
211500*    KEEP THIS STEP SIMPLE.
211600        MOVE 'SERIE'                          TO
211700             ws-hit-media-kind (idx-hit)
211800*    LOAD SERIE FROM SERIE TITLE.
211900*    KEEP THIS STEP SIMPLE.
212000        MOVE ws-serie-title (idx-serie)        TO
212100             ws-hit-title (idx-hit)
212200*    LOAD SERIE FROM SERIE RELEASE YEAR.
212300*    NOTHING FANCY -- STRAIGHT-LINE CODE.
212400        MOVE ws-serie-release-year (idx-serie) TO
212500             ws-hit-release-year (idx-hit)
212600     END-IF.
212700 820-end-collect-serie-hit.
212800*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
212900*    NOTHING FANCY -- STRAIGHT-LINE CODE.
213000     EXIT.
213100
213200*    CLASSIC BUBBLE SORT -- THE HIT TABLE NEVER RUNS TO MORE
213300*    THAN A FEW HUNDRED ENTRIES, SO THE O(N-SQUARED) COST NEVER
213400*    SHOWS UP AGAINST THE NIGHTLY WINDOW.
213500 830-begin-bubble-sort-hits.                                       QRY-022
213600*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
213700*    (TURNS ON HIT COUNT.)
213800*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
213900     IF ws-hit-count > cte-01
214000*    HAND CONTROL DOWN TO THE BUBBLE PASS LOGIC.
214100*    (SEE PARAGRAPH 831-BEGIN-BUBBLE-PASS BELOW.)
214200*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
214300        PERFORM 831-begin-bubble-pass THRU 831-end-bubble-pass
214400           VARYING ws-bubble-pass FROM cte-01 BY cte-01
214500             UNTIL ws-bubble-pass > ws-hit-count
214600     END-IF.
214700 830-end-bubble-sort-hits.
214800*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
214900*    PLAIN AND STRAIGHTFORWARD.
215000     EXIT.
215100
215200 831-begin-bubble-pass.                                            QRY-028
215300*    HAND CONTROL DOWN TO THE BUBBLE COMPARE SWAP LOGIC.
215400*    (SEE PARAGRAPH 832-BEGIN-BUBBLE-COMPARE-SWAP BELOW.)
215500*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
215600     PERFORM 832-begin-bubble-compare-swap
215700        THRU 832-end-bubble-compare-swap
215800        VARYING idx-hit FROM cte-01 BY cte-01
215900          UNTIL idx-hit > ws-hit-count - cte-01.
216000 831-end-bubble-pass.
216100*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
216200*    KEEP THIS STEP SIMPLE.
216300     EXIT.
216400
216500 832-begin-bubble-compare-swap.
216600*    POINT HIT SCAN AT THE NEXT TABLE SLOT.
216700*    KEEP THIS STEP SIMPLE.
216800     SET idx-hit-scan TO idx-hit
216900*    POINT HIT SCAN AT THE NEXT TABLE SLOT.
217000*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
217100     SET idx-hit-scan UP BY cte-01
217200
217300*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
217400*    (TURNS ON HIT SCORE.)
217500*    WORTH RE-READING IF NEW TO THIS JOB.
217600     IF ws-hit-score (idx-hit) < ws-hit-score (idx-hit-scan)
217700*    HAND CONTROL DOWN TO THE SWAP HITS LOGIC.
217800*    (SEE PARAGRAPH 833-BEGIN-SWAP-HITS BELOW.)
217900*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
218000        PERFORM 833-begin-swap-hits THRU 833-end-swap-hits
218100*    THE FLIP SIDE OF THE TEST ABOVE.
218200*    KEEP THIS STEP SIMPLE.
218300     ELSE
218400*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
218500*    (TURNS ON HIT SCORE.)
218600*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
218700        IF ws-hit-score (idx-hit) = ws-hit-score (idx-hit-scan)
218800*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
218900*    (TURNS ON HIT TITLE.)
219000*    WORTH RE-READING IF NEW TO THIS JOB.
219100           IF ws-hit-title (idx-hit) > ws-hit-title (idx-hit-scan)
219200*    HAND CONTROL DOWN TO THE SWAP HITS LOGIC.
219300*    (SEE PARAGRAPH 833-BEGIN-SWAP-HITS BELOW.)
219400*    WORTH RE-READING IF NEW TO THIS JOB.
219500              PERFORM 833-begin-swap-hits THRU 833-end-swap-hits
219600*    OTHERWISE, FALL THROUGH TO THIS BRANCH INSTEAD.
219700*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
219800           ELSE
219900*    BRANCH ON THIS TEST; SEE THE LINES BELOW EITHER WAY.
220000*    (TURNS ON HIT TITLE.)
220100*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
220200              IF ws-hit-title (idx-hit) =
220300                 ws-hit-title (idx-hit-scan)
220400*    CHECK THE CONDITION BEFORE GOING ANY FURTHER.
220500*    (TURNS ON HIT RELEASE YEAR.)
220600*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
220700                 IF ws-hit-release-year (idx-hit) >
220800                    ws-hit-release-year (idx-hit-scan)
220900*    HAND CONTROL DOWN TO THE SWAP HITS LOGIC.
221000*    (SEE PARAGRAPH 833-BEGIN-SWAP-HITS BELOW.)
221100*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
221200                    PERFORM 833-begin-swap-hits THRU 833-end-swap-hits
221300                 END-IF
221400              END-IF
221500           END-IF
221600        END-IF
221700     END-IF.
221800 832-end-bubble-compare-swap.
221900*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
222000*    PLAIN AND STRAIGHTFORWARD.
222100     EXIT.
222200
222300 833-begin-swap-hits.
222400*    CARRY HIT SCORE OVER TO HIT SWAP SCORE.
222500*    NOTHING FANCY -- STRAIGHT-LINE CODE.
222600     MOVE ws-hit-score (idx-hit)        TO ws-hit-swap-score
222700*    COPY HIT MEDIA KIND INTO HIT SWAP MEDIA KIND.
222800*    NO SPECIAL HANDLING NEEDED HERE.
222900     MOVE ws-hit-media-kind (idx-hit)   TO ws-hit-swap-media-kind
223000*    COPY HIT TITLE INTO HIT SWAP TITLE.
223100*    PLAIN AND STRAIGHTFORWARD.
223200     MOVE ws-hit-title (idx-hit)        TO ws-hit-swap-title
223300*    LOAD HIT FROM HIT RELEASE YEAR.
223400*    KEEP THIS STEP SIMPLE.
223500     MOVE ws-hit-release-year (idx-hit) TO
223600          ws-hit-swap-release-year
223700
223800*    COPY HIT SCORE INTO HIT SCAN.
223900*    KEEP THIS STEP SIMPLE.
224000     MOVE ws-hit-score (idx-hit-scan)        TO
224100          ws-hit-score (idx-hit)
224200*    CARRY HIT MEDIA KIND OVER TO HIT SCAN.
224300*    KEEP THIS STEP SIMPLE.
224400     MOVE ws-hit-media-kind (idx-hit-scan)   TO
224500          ws-hit-media-kind (idx-hit)
224600*    CARRY HIT TITLE OVER TO HIT SCAN.
224700*    KEEP THIS STEP SIMPLE.
224800     MOVE ws-hit-title (idx-hit-scan)        TO
224900          ws-hit-title (idx-hit)
225000*    LOAD HIT SCAN FROM HIT RELEASE YEAR.
225100*    KEEP THIS STEP SIMPLE.
225200     MOVE ws-hit-release-year (idx-hit-scan) TO
225300          ws-hit-release-year (idx-hit)
225400
225500*    COPY HIT SWAP SCORE INTO HIT SCAN.
225600*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
225700     MOVE ws-hit-swap-score        TO ws-hit-score (idx-hit-scan)
225800*    STUFF THE VALUE ABOVE INTO HIT SWAP MEDIA KIND.
225900*    KEEP THIS STEP SIMPLE.
226000     MOVE ws-hit-swap-media-kind   TO
226100          ws-hit-media-kind (idx-hit-scan)
226200*    STUFF THE VALUE ABOVE INTO HIT SWAP TITLE.
226300*    NOTHING FANCY -- STRAIGHT-LINE CODE.
226400     MOVE ws-hit-swap-title        TO
226500          ws-hit-title (idx-hit-scan)
226600*    COPY THE VALUE ABOVE INTO HIT SWAP RELEASE YEAR.
226700*    NO SPECIAL HANDLING NEEDED HERE.
226800     MOVE ws-hit-swap-release-year TO
226900          ws-hit-release-year (idx-hit-scan).
227000 833-end-swap-hits.
227100*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
227200*    NO SPECIAL HANDLING NEEDED HERE.
227300     EXIT.
227400
227500*---------------------------------------------------------------
227600*    850 SERIES - WRITE THE SEARCH RESULT EXTRACT.  MODE S
227700*    WRITES EVERY HIT IN RANKED ORDER; MODE O WRITES ONLY THE
227800*    FIRST (BEST-RANKED) HIT.
227900*---------------------------------------------------------------
228000 850-begin-write-results.
228100*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
228200*    (TURNS ON RUN SEARCH ONE.)
228300*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
228400     IF sw-run-search-one
228500*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
228600*    (TURNS ON HIT COUNT.)
228700*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
228800        IF ws-hit-count > ZERO
228900*    POINT HIT AT THE NEXT TABLE SLOT.
229000*    NO SPECIAL HANDLING NEEDED HERE.
229100           SET idx-hit TO cte-01
229200*    HAND CONTROL DOWN TO THE FORMAT RESULT LINE LOGIC.
229300*    (SEE PARAGRAPH 860-BEGIN-FORMAT-RESULT-LINE BELOW.)
229400*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
229500           PERFORM 860-begin-format-result-line
229600              THRU 860-end-format-result-line
229700*    PUSH THE FORMATTED LINE OUT TO THE EXTRACT.
229800*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
229900           WRITE result-extract-rec FROM ws-out-line
230000*    ADD INTO THE RESULT LINES WRITTEN RUNNING TOTAL.
230100*    NO SPECIAL HANDLING NEEDED HERE.
230200           ADD cte-01 TO ws-result-lines-written
230300        END-IF
230400*    OTHERWISE, FALL THROUGH TO THIS BRANCH INSTEAD.
230500*    NOTHING FANCY -- STRAIGHT-LINE CODE.
230600     ELSE
230700*    HAND CONTROL DOWN TO THE WRITE ONE RESULT LINE LOGIC.
230800*    (SEE PARAGRAPH 851-BEGIN-WRITE-ONE-RESULT-LINE BELOW.)
230900*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
231000        PERFORM 851-begin-write-one-result-line
231100           THRU 851-end-write-one-result-line
231200           VARYING idx-hit FROM cte-01 BY cte-01
231300             UNTIL idx-hit > ws-hit-count
231400     END-IF.
231500 850-end-write-results.
231600*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
231700*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
231800     EXIT.
231900
232000 851-begin-write-one-result-line.
232100*    HAND CONTROL DOWN TO THE FORMAT RESULT LINE LOGIC.
232200*    (SEE PARAGRAPH 860-BEGIN-FORMAT-RESULT-LINE BELOW.)
232300*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
232400     PERFORM 860-begin-format-result-line THRU 860-end-format-result-line
232500*    PUSH THE FORMATTED LINE OUT TO THE EXTRACT.
232600*    NO SPECIAL HANDLING NEEDED HERE.
232700     WRITE result-extract-rec FROM ws-out-line
232800*    ADD INTO THE RESULT LINES WRITTEN RUNNING TOTAL.
232900*    KEEP THIS STEP SIMPLE.
233000     ADD cte-01 TO ws-result-lines-written.
233100 851-end-write-one-result-line.
233200*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
233300*    NOTHING FANCY -- STRAIGHT-LINE CODE.
233400     EXIT.
233500
233600*    RESULT LINE: <score>  <MOVIE|SERIE>  <title>; <releaseYear>
233700*    TWO SPACES BETWEEN EACH GROUP, NO TRAILING SEMICOLON.
233800 860-begin-format-result-line.
233900*    COPY THE VALUE ABOVE INTO OUT LINE.
234000*    NO SPECIAL HANDLING NEEDED HERE.
234100     MOVE SPACES TO ws-out-line
234200*    CARRY 01 OVER TO OUT PTR.
234300*    NO SPECIAL HANDLING NEEDED HERE.
234400     MOVE cte-01 TO ws-out-ptr
234500
234600*    COPY HIT SCORE INTO OUT SCORE EDIT.
234700*    NOTHING FANCY -- STRAIGHT-LINE CODE.
234800     MOVE ws-hit-score (idx-hit) TO ws-out-score-edit
234900*    STUFF OUT SCORE EDIT INTO TRIM SOURCE.
235000*    PLAIN AND STRAIGHTFORWARD.
235100     MOVE ws-out-score-edit      TO ws-trim-source
235200*    HAND CONTROL DOWN TO THE TRIM FIELD LOGIC.
235300*    (SEE PARAGRAPH 920-BEGIN-TRIM-FIELD BELOW.)
235400*    WORTH RE-READING IF NEW TO THIS JOB.
235500     PERFORM 920-begin-trim-field THRU 920-end-trim-field
235600
235700*    COPY HIT RELEASE YEAR INTO OUT YEAR EDIT.
235800*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
235900     MOVE ws-hit-release-year (idx-hit) TO ws-out-year-edit
236000
236100*    BUILD UP TRIM LEN A PIECE AT A TIME.
236200*    STRING JUST CONCATENATES -- NO TRIM/PAD SURPRISES.
236300*    CHANGE WITH CARE -- LOGIC DOWNSTREAM DEPENDS ON IT.
236400     STRING ws-trim-result(1:ws-trim-len) DELIMITED BY SIZE
236500            "  "                          DELIMITED BY SIZE
236600            ws-hit-media-kind (idx-hit)   DELIMITED BY SIZE
236700            "  "                          DELIMITED BY SIZE
236800            ws-hit-title (idx-hit)        DELIMITED BY SPACE
236900            "; "                          DELIMITED BY SIZE
237000            ws-out-year-edit              DELIMITED BY SIZE
237100         INTO ws-out-line
237200         WITH POINTER ws-out-ptr
237300     END-STRING.
237400 860-end-format-result-line.
237500*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
237600*    PLAIN AND STRAIGHTFORWARD.
237700     EXIT.
237800
237900*---------------------------------------------------------------
238000*    900 SERIES - CLOSE UP AND LOG THE RUN TOTALS.
238100*---------------------------------------------------------------
238200 900-begin-finish-program.
238300*    CLOSE UP NOW THAT THIS PASS IS DONE.
238400*    KEEP THIS STEP SIMPLE.
238500     CLOSE result-extract-file
238600
238700*    ECHO A LINE TO THE OPERATOR CONSOLE.
238800*    NO SPECIAL HANDLING NEEDED HERE.
238900     DISPLAY SPACE
239000*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
239100*    PLAIN AND STRAIGHTFORWARD.
239200     DISPLAY "CATQRYRP - run totals."
239300*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
239400*    PLAIN AND STRAIGHTFORWARD.
239500     DISPLAY "  Catalog lines read     : [" ws-catalog-lines-read
239600             "]."
239700*    ECHO A LINE TO THE OPERATOR CONSOLE.
239800*    KEEP THIS STEP SIMPLE.
239900     DISPLAY "  Comment lines skipped  : ["
240000              ws-comment-lines-skipped "]."
240100*    WRITE A DIAGNOSTIC LINE SO THE OPERATOR SEES IT.
240200*    PLAIN AND STRAIGHTFORWARD.
240300     DISPLAY "  Movies reloaded        : [" ws-movie-count "]."
240400*    SHOW THE OPERATOR WHERE THE RUN STANDS.
240500*    PLAIN AND STRAIGHTFORWARD.
240600     DISPLAY "  Series reloaded        : [" ws-serie-count "]."
240700*    ECHO A LINE TO THE OPERATOR CONSOLE.
240800*    KEEP THIS STEP SIMPLE.
240900     DISPLAY "  Query words            : ["
241000              ws-split-token-count "]."
241100*    ECHO A LINE TO THE OPERATOR CONSOLE.
241200*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
241300     DISPLAY "  Records matched        : [" ws-hit-count "]."      QRY-041
241400*    ECHO A LINE TO THE OPERATOR CONSOLE.
241500*    PLAIN AND STRAIGHTFORWARD.
241600     DISPLAY "  Result lines written   : ["
241700              ws-result-lines-written "]."
241800 900-end-finish-program.
241900*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
242000*    NO SPECIAL HANDLING NEEDED HERE.
242100     EXIT.
242200
242300*---------------------------------------------------------------
242400*    900 SERIES (SHARED) - PARSER UTILITY PARAGRAPHS, RESTATED
242500*    FROM CatBldRp.
242600*---------------------------------------------------------------
242700 910-begin-abort-parse.
242800*    ECHO A LINE TO THE OPERATOR CONSOLE.
242900*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
243000     DISPLAY asterisk " CATQRYRP - FATAL: " ws-abort-message
243100*    SHOW THE OPERATOR WHERE THE RUN STANDS.
243200*    NOTHING FANCY -- STRAIGHT-LINE CODE.
243300     DISPLAY asterisk " OFFENDING LINE: " ws-line(1:120)
243400*    LOAD THE FIELD FROM THE VALUE ABOVE.
243500*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
243600     MOVE 16 TO RETURN-CODE
243700*    END OF RUN.
243800*    PLAIN AND STRAIGHTFORWARD.
243900     STOP RUN.
244000 910-end-abort-parse.
244100*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
244200*    NOTHING FANCY -- STRAIGHT-LINE CODE.
244300     EXIT.
244400
244500*    TRIM ws-trim-source INTO ws-trim-result/ws-trim-len.
244600 920-begin-trim-field.
244700*    COPY TRIM FIRST INTO TRIM LEN.
244800*    KEEP THIS STEP SIMPLE.
244900     MOVE ZERO TO ws-trim-first ws-trim-last ws-trim-len
245000*    COPY THE VALUE ABOVE INTO TRIM RESULT.
245100*    KEEP THIS STEP SIMPLE.
245200     MOVE SPACES TO ws-trim-result
245300
245400*    POINT TRIM SCAN IDX AT THE NEXT TABLE SLOT.
245500*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
245600     SET ws-trim-scan-idx TO cte-01
245700*    HAND CONTROL DOWN TO THE SCAN FORWARD ONE LOGIC.
245800*    (SEE PARAGRAPH 921-BEGIN-SCAN-FORWARD-ONE BELOW.)
245900*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
246000     PERFORM 921-begin-scan-forward-one THRU 921-end-scan-forward-one
246100        UNTIL ws-trim-scan-idx > 140
246200           OR ws-trim-source(ws-trim-scan-idx:1) NOT = SPACE
246300*    COPY TRIM SCAN IDX INTO TRIM FIRST.
246400*    PLAIN AND STRAIGHTFORWARD.
246500     MOVE ws-trim-scan-idx TO ws-trim-first
246600
246700*    GUARD CLAUSE -- ONLY FALL INTO THE BLOCK BELOW WHEN THIS HOLDS.
246800*    (TURNS ON TRIM FIRST.)
246900*    WORTH RE-READING IF NEW TO THIS JOB.
247000     IF ws-trim-first > 140
247100*    SHORT-CIRCUIT AHEAD TO 920-END-TRIM-FIELD.
247200*    KEEP THIS STEP SIMPLE.
247300        GO TO 920-end-trim-field
247400     END-IF
247500
247600*    POINT TRIM SCAN IDX AT THE NEXT TABLE SLOT.
247700*    PLAIN AND STRAIGHTFORWARD.
247800     SET ws-trim-scan-idx TO 140
247900*    HAND CONTROL DOWN TO THE SCAN BACKWARD ONE LOGIC.
248000*    (SEE PARAGRAPH 922-BEGIN-SCAN-BACKWARD-ONE BELOW.)
248100*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
248200     PERFORM 922-begin-scan-backward-one THRU 922-end-scan-backward-one
248300        UNTIL ws-trim-scan-idx < ws-trim-first
248400           OR ws-trim-source(ws-trim-scan-idx:1) NOT = SPACE
248500*    CARRY TRIM SCAN IDX OVER TO TRIM LAST.
248600*    NOTHING FANCY -- STRAIGHT-LINE CODE.
248700     MOVE ws-trim-scan-idx TO ws-trim-last
248800
248900*    WORK OUT TRIM LEN FROM THE FIGURES ABOVE.
249000*    STRAIGHT ARITHMETIC -- NO INTRINSIC FUNCTIONS NEEDED.
249100*    A NEW PROGRAMMER TRIPS OVER THIS PART FIRST.
249200     COMPUTE ws-trim-len = ws-trim-last - ws-trim-first + cte-01
249300*    CARRY TRIM SOURCE OVER TO TRIM LEN.
249400*    NO SPECIAL HANDLING NEEDED HERE.
249500     MOVE ws-trim-source(ws-trim-first:ws-trim-len)
249600       TO ws-trim-result.
249700 920-end-trim-field.
249800*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
249900*    NO SPECIAL HANDLING NEEDED HERE.
250000     EXIT.
250100
250200 921-begin-scan-forward-one.
250300*    POINT TRIM SCAN IDX AT THE NEXT TABLE SLOT.
250400*    NO SPECIAL HANDLING NEEDED HERE.
250500     SET ws-trim-scan-idx UP BY cte-01.
250600 921-end-scan-forward-one.
250700*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
250800*    SAME PATTERN THIS SHOP HAS USED FOR YEARS.
250900     EXIT.
251000
251100 922-begin-scan-backward-one.
251200*    POINT TRIM SCAN IDX AT THE NEXT TABLE SLOT.
251300*    PLAIN AND STRAIGHTFORWARD.
251400     SET ws-trim-scan-idx DOWN BY cte-01.
251500 922-end-scan-backward-one.
251600*    FALLS OUT THE BOTTOM; CONTROL RETURNS TO THE CALLER.
251700*    KEEP THIS STEP SIMPLE.
251800     EXIT.
251900
252000*    SPLIT ws-split-work-text ON "," INTO ws-split-token TABLE.
252100 930-begin-split-on-comma.
252200*    COPY THE VALUE ABOVE INTO SPLIT TOKENS GROUP.
252300*    NOTHING FANCY -- STRAIGHT-LINE CODE.
252400     MOVE SPACES TO ws-split-tokens-group
252500*    CARRY THE VALUE ABOVE OVER TO SPLIT TOKEN COUNT.
252600*    KEEP THIS STEP SIMPLE.
252700     MOVE ZERO   TO ws-split-token-count
252800*    PEEL THE NEXT FIELD OFF SPLIT WORK TEXT ON THE DELIMITER.
252900*    THE POINTER TRACKS WHERE WE LEFT OFF LAST TIME.
253000*    TAKE YOUR TIME HERE BEFORE CHANGING ANYTHING.
253100     UNSTRING ws-split-work-text DELIMITED BY ","
253200         INTO ws-split-token (1)  ws-split-token (2)
253300              ws-split-token (3)  ws-split-token (4)
253400              ws-split-token (5)  ws-split-token (6)
253500              ws-split-token (7)  ws-split-token (8)
253600              ws-split-token (9)  ws-split-token (10)
253700              ws-split-token (11) ws-split-token (12)
253800              ws-split-token (13) ws-split-token (14)
253900              ws-split-token (15) ws-split-token (16)
254000              ws-split-token (17) ws-split-token (18)
254100              ws-split-token (19) ws-split-token (20)
254200              ws-split-token (21) ws-split-token (22)
254300              ws-split-token (23) ws-split-token (24)
254400              ws-split-token (25) ws-split-token (26)
254500              ws-split-token (27) ws-split-token (28)
254600              ws-split-token (29) ws-split-token (30)
254700         TALLYING IN ws-split-token-count
254800     END-UNSTRING.
254900 930-end-split-on-comma.
255000*    PARAGRAPH EXIT -- NOTHING ELSE TO DO HERE.
255100*    NO SPECIAL HANDLING NEEDED HERE.
255200     EXIT.
255300
255400 END PROGRAM CatQryRp.
